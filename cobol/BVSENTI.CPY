000100******************************************************************
000200* FECHA       : 19/02/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVSENTI, COPY DE CONTEO DE SENTIMIENTO           *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE MENCIONES POSITIVAS,      *
000800*             : NEUTRAS Y NEGATIVAS POR SIMBOLO, TOMADO DEL      *
000900*             : VACIADO DIARIO DE MENCIONES EN MEDIOS            *
001000* ARCHIVOS    : TBSENTIM                                         *
001100* PROGRAMA(S) : PUNTEO1                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    19/02/1991 JCEM REQ-0099 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-SENTIM.
001800     05  SNT-SIMBOLO             PIC X(08).
001900     05  SNT-CONTADORES.
002000         10  SNT-POSITIVOS       PIC 9(07).
002100         10  SNT-NEUTROS         PIC 9(07).
002200         10  SNT-NEGATIVOS       PIC 9(07).
002300     05  FILLER                  PIC X(11).
