000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVSOLRIE, COPY DE SOLICITUD DE COMPRA A VALIDAR  *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DE LA SOLICITUD DE COMPRA QUE LA MESA DE  *
000800*             : OPERACIONES SOMETE A VALIDACION DE RIESGO ANTES  *
000900*             : DE ENVIARLA A CARTERA1                           *
001000* ARCHIVOS    : TBSOLRIE                                         *
001100* PROGRAMA(S) : RIESGO1                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    21/03/1991 JCEM REQ-0108 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-SOLRIESGO.
001800     05  SR-SIMBOLO              PIC X(08).
001900     05  SR-MONTO                PIC S9(11)V99.
002000     05  FILLER                  PIC X(10).
