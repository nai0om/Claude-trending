000100******************************************************************
000200* FECHA       : 14/01/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : TECNICO1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CRIBA DIARIA DE MERCADO.  LEE LOS PRECIOS DIARIOS*
000800*             : POR SIMBOLO Y CALCULA LOS INDICADORES TECNICOS   *
000900*             : (RSI, MACD, RAZON DE VOLUMEN, MFI, VARIACION DE  *
001000*             : PRECIO) PARA CADA ACCION DE LA LISTA DE           *
001100*             : SEGUIMIENTO, DEJANDO UN REGISTRO DE CRIBA POR    *
001200*             : SIMBOLO Y UN REPORTE DE GANADORES/PERDEDORES/    *
001300*             : VOLUMEN/SOBREVENTA/SOBRECOMPRA                   *
001400* ARCHIVOS    : TBPRECIO=C, TBLISTA=C, TBCRIBA=A, RPTCRIB=A      *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 14/01/1991                                       *
001700* BPM/RATIONAL: 100231                                           *
001800* NOMBRE      : CRIBA DE MERCADO E INDICADORES TECNICOS          *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. TECNICO1.
002300 AUTHOR. JULIO CESAR ESTRADA MONROY.
002400 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN. 14/01/1991.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE ANALISIS DE MERCADO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100*    14/01/1991 JCEM REQ-0091 PRIMERA VERSION DEL PROGRAMA       *
003200*    09/06/1994 JCEM REQ-0147 SE AGREGA EL CALCULO DE MACD(12,   *
003300*                    26,9) Y LA BANDA DE BOLLINGER PARA EL       *
003400*                    PUNTEO TECNICO                              *
003500*    17/08/1995 JCEM REQ-0163 SE AGREGA EL INDICE DE FLUJO DE    *
003600*                    DINERO (MFI) Y EL PUNTEO DE VOLUMEN         *
003700*    05/05/1996 JCEM REQ-0171 SE ENRIQUECE EL REPORTE DE CRIBA   *
003800*                    CON NOMBRE Y SECTOR DE LA LISTA DE          *
003900*                    SEGUIMIENTO                                 *
004000*    22/11/1999 MAVR Y2K-018 REVISION GENERAL DE FECHAS A 8      *
004100*                    POSICIONES (AAAAMMDD), SIN CAMBIO DE LOGICA *
004200*    14/03/2003 CFLG REQ-0344 SE CORRIGE EL DESBORDE DE LA TABLA *
004300*                    DE SERIE DE PRECIOS CUANDO UN SIMBOLO TRAE  *
004400*                    MAS DE 130 DIAS DE HISTORIA                 *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TBPRECIO ASSIGN TO TBPRECIO
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-TBPRECIO
005600                             FSE-TBPRECIO.
005700     SELECT TBLISTA  ASSIGN TO TBLISTA
005800            ORGANIZATION  IS SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-TBLISTA
006100                             FSE-TBLISTA.
006200     SELECT TBCRIBA  ASSIGN TO TBCRIBA
006300            ORGANIZATION  IS SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-TBCRIBA
006600                             FSE-TBCRIBA.
006700     SELECT RPTCRIB  ASSIGN TO RPTCRIB
006800            ORGANIZATION  IS SEQUENTIAL
006900            ACCESS        IS SEQUENTIAL
007000            FILE STATUS   IS FS-RPTCRIB
007100                             FSE-RPTCRIB.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   PRECIOS DIARIOS POR SIMBOLO (ENTRADA, ORDENADO SIMBOLO/FECHA)
007800 FD TBPRECIO.
007900     COPY BVPREDI.
008000*   LISTA DE SEGUIMIENTO (ENTRADA)
008100 FD TBLISTA.
008200     COPY BVLISTA.
008300*   RESULTADO DE LA CRIBA TECNICA (SALIDA)
008400 FD TBCRIBA.
008500     COPY BVCRIBA.
008600*   REPORTE DE CRIBA (SALIDA, IMPRESION)
008700 FD RPTCRIB.
008800 01  LINEA-REPORTE                   PIC X(100).
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01 WKS-FS-STATUS.
009400    02 WKS-STATUS.
009500       04 FS-TBPRECIO            PIC 9(02) VALUE ZEROES.
009600       04 FSE-TBPRECIO.
009700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010000       04 FS-TBLISTA             PIC 9(02) VALUE ZEROES.
010100       04 FSE-TBLISTA.
010200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500       04 FS-TBCRIBA             PIC 9(02) VALUE ZEROES.
010600       04 FSE-TBCRIBA.
010700          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010800          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010900          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011000       04 FS-RPTCRIB             PIC 9(02) VALUE ZEROES.
011100       04 FSE-RPTCRIB.
011200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011500******************************************************************
011600*      VARIABLES RUTINA DE FSE (INDEPENDIENTES, FUERA DEL GRUPO   *
011700*      DE ESTADO PARA USARLAS DIRECTO EN EL CALL DE DEBD1R00)     *
011800******************************************************************
011900 77  PROGRAMA                    PIC X(08) VALUE SPACES.
012000 77  ARCHIVO                     PIC X(08) VALUE SPACES.
012100 77  ACCION                      PIC X(10) VALUE SPACES.
012200 77  LLAVE                       PIC X(32) VALUE SPACES.
012300******************************************************************
012400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
012500******************************************************************
012600 01 WKS-FLAGS.
012700    02 WKS-FIN-TBPRECIO          PIC 9(01) VALUE ZEROES.
012800       88 FIN-TBPRECIO                     VALUE 1.
012900    02 WKS-FIN-TBLISTA           PIC 9(01) VALUE ZEROES.
013000       88 FIN-TBLISTA                      VALUE 1.
013100 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
013200 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
013300    02 WKS-FP-ANIO                PIC 9(04).
013400    02 WKS-FP-MES                 PIC 9(02).
013500    02 WKS-FP-DIA                 PIC 9(02).
013600 01 WKS-CONSTANTES.
013700    02 WKS-MULT-12                PIC S9V9(7) COMP VALUE 0.1538462.
013800    02 WKS-MULT-26                PIC S9V9(7) COMP VALUE 0.0740741.
013900    02 WKS-MULT-9                 PIC S9V9(7) COMP VALUE 0.2000000.
014000 01 WKS-CONTADORES.
014100    02 WKS-SIMBOLOS-LEIDOS        PIC S9(07) COMP VALUE 0.
014200    02 WKS-SIMBOLOS-VALIDOS       PIC S9(07) COMP VALUE 0.
014300    02 WKS-ESCRITOS-CRIBA         PIC S9(07) COMP VALUE 0.
014400    02 WKS-NUM-DIAS               PIC S9(04) COMP VALUE 0.
014500    02 WKS-NUM-LISTA              PIC S9(04) COMP VALUE 0.
014600    02 WKS-NUM-RESULT             PIC S9(04) COMP VALUE 0.
014700    02 WKS-NUM-SENAL              PIC S9(02) COMP VALUE 0.
014800    02 WKS-IS                     PIC S9(04) COMP VALUE 0.
014900    02 WKS-IR                     PIC S9(04) COMP VALUE 0.
015000    02 WKS-INICIO-RSI             PIC S9(04) COMP VALUE 0.
015100    02 WKS-INICIO-VOL             PIC S9(04) COMP VALUE 0.
015200    02 WKS-FIN-VOL                PIC S9(04) COMP VALUE 0.
015300    02 WKS-INICIO-SMA             PIC S9(04) COMP VALUE 0.
015400    02 WKS-MEJOR-IDX              PIC S9(04) COMP VALUE 0.
015500 01 WKS-ACUMULADORES.
015600    02 WKS-DELTA                  PIC S9(07)V99   COMP VALUE 0.
015700    02 WKS-SUMA-GANANCIA          PIC S9(09)V99   COMP VALUE 0.
015800    02 WKS-SUMA-PERDIDA           PIC S9(09)V99   COMP VALUE 0.
015900    02 WKS-PROM-GANANCIA          PIC S9(07)V9999 COMP VALUE 0.
016000    02 WKS-PROM-PERDIDA           PIC S9(07)V9999 COMP VALUE 0.
016100    02 WKS-RS                     PIC S9(05)V9999 COMP VALUE 0.
016200    02 WKS-RSI                    PIC S9(05)V9999 COMP VALUE 0.
016300    02 WKS-EMA12                  PIC S9(07)V9999 COMP VALUE 0.
016400    02 WKS-EMA26                  PIC S9(07)V9999 COMP VALUE 0.
016500    02 WKS-EMA9                   PIC S9(07)V9999 COMP VALUE 0.
016600    02 WKS-MACD-HIST              PIC S9(07)V9999 COMP VALUE 0.
016700    02 WKS-SUMA-VOL               PIC S9(14)      COMP VALUE 0.
016800    02 WKS-PROM-VOL               PIC S9(14)V9999 COMP VALUE 0.
016900    02 WKS-VOL-RATIO              PIC S9(05)V9999 COMP VALUE 0.
017000    02 WKS-VAR-1D                 PIC S9(05)V9999 COMP VALUE 0.
017100    02 WKS-VAR-5D                 PIC S9(05)V9999 COMP VALUE 0.
017200    02 WKS-SOPORTE                PIC S9(07)V99   COMP VALUE 0.
017300    02 WKS-RESISTENCIA            PIC S9(07)V99   COMP VALUE 0.
017400    02 WKS-SUMA-CIERRE            PIC S9(11)V99   COMP VALUE 0.
017500    02 WKS-SMA20                  PIC S9(07)V9999 COMP VALUE 0.
017600    02 WKS-SMA50                  PIC S9(07)V9999 COMP VALUE 0.
017700    02 WKS-SUMA-CUAD              PIC S9(15)V9999 COMP VALUE 0.
017800    02 WKS-VARIANZA               PIC S9(09)V9999 COMP VALUE 0.
017900    02 WKS-DESV-EST               PIC S9(07)V9999 COMP VALUE 0.
018000    02 WKS-BANDA-SUP              PIC S9(07)V9999 COMP VALUE 0.
018100    02 WKS-BANDA-INF              PIC S9(07)V9999 COMP VALUE 0.
018200    02 WKS-POSICION-BB            PIC S9(03)V9999 COMP VALUE 0.
018300    02 WKS-RATIO-SMA              PIC S9(03)V9999 COMP VALUE 0.
018400    02 WKS-PUNTEO-TEC             PIC S9(05)V99   COMP VALUE 0.
018500    02 WKS-PUNTEO-VOL             PIC S9(05)V99   COMP VALUE 0.
018600    02 WKS-AMPLIFICADOR           PIC S9(03)V9999 COMP VALUE 0.
018700    02 WKS-MFI-SUMA-POS           PIC S9(18)V99   COMP VALUE 0.
018800    02 WKS-MFI-SUMA-NEG           PIC S9(18)V99   COMP VALUE 0.
018900    02 WKS-MFI                    PIC S9(05)V9999 COMP VALUE 0.
019000    02 WKS-TP-HOY                 PIC S9(07)V9999 COMP VALUE 0.
019100    02 WKS-TP-AYER                PIC S9(07)V9999 COMP VALUE 0.
019200    02 WKS-MEJOR-VALOR            PIC S9(07)V9999 COMP VALUE 0.
019300 01 WKS-CLAMP-AREA.
019400    02 WKS-CLAMP-VALOR            PIC S9(07)V9999 COMP VALUE 0.
019500    02 WKS-CLAMP-MIN              PIC S9(07)V9999 COMP VALUE 0.
019600    02 WKS-CLAMP-MAX              PIC S9(07)V9999 COMP VALUE 0.
019700 01 WKS-CLAMP-AREA-R REDEFINES WKS-CLAMP-AREA.
019800    02 WKS-CLAMP-SLOT             PIC S9(07)V9999 COMP OCCURS 3
019900                                   TIMES.
020000 01 WKS-RAIZ-AREA.
020100    02 WKS-RAIZ-X                 PIC S9(15)V9999 COMP VALUE 0.
020200    02 WKS-RAIZ-R                 PIC S9(09)V9999 COMP VALUE 0.
020300 01 WKS-SIMBOLO-ANT                PIC X(08) VALUE SPACES.
020400 01 WKS-NOMBRE-ENC                 PIC X(30) VALUE SPACES.
020500 01 WKS-SECTOR-ENC                 PIC X(16) VALUE SPACES.
020600 01 WKS-MASCARA                    PIC Z,ZZZ,ZZ9 VALUE ZEROES.
020700 01 WKS-SENALES.
020800    02 WKS-SENALES-TXT             PIC X(60) VALUE SPACES.
020900 01 WKS-SENALES-R REDEFINES WKS-SENALES.
021000    02 WKS-SENAL-SLOT              PIC X(12) OCCURS 5 TIMES.
021100 01 WKS-TABLA-SERIE.
021200    02 WKS-SERIE-REG OCCURS 130 TIMES.
021300       04 TS-FECHA                 PIC 9(08).
021400       04 TS-APERTURA              PIC S9(07)V99.
021500       04 TS-MAXIMO                PIC S9(07)V99.
021600       04 TS-MINIMO                PIC S9(07)V99.
021700       04 TS-CIERRE                PIC S9(07)V99.
021800       04 TS-VOLUMEN               PIC 9(12).
021900 01 WKS-TABLA-MACD.
022000    02 WKS-MACD-LINEA              PIC S9(07)V9999 COMP
022100                                    OCCURS 130 TIMES.
022200 01 WKS-TABLA-LISTA.
022300    02 WKS-LISTA-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-LISTA
022400                      ASCENDING KEY WKS-LISTA-SIMBOLO
022500                      INDEXED BY WKS-IDXL.
022600       04 WKS-LISTA-SIMBOLO        PIC X(08).
022700       04 WKS-LISTA-NOMBRE         PIC X(30).
022800       04 WKS-LISTA-SECTOR         PIC X(16).
022900 01 WKS-TABLA-RESULTADOS.
023000    02 WKS-RES-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-RESULT.
023100       04 WKS-RES-SIMBOLO          PIC X(08).
023200       04 WKS-RES-NOMBRE           PIC X(30).
023300       04 WKS-RES-SECTOR           PIC X(16).
023400       04 WKS-RES-CIERRE           PIC S9(07)V99.
023500       04 WKS-RES-VAR-1D           PIC S9(03)V99.
023600       04 WKS-RES-VAR-5D           PIC S9(03)V99.
023700       04 WKS-RES-RSI              PIC S9(03)V99.
023800       04 WKS-RES-RSI-IND          PIC X(01).
023900       04 WKS-RES-VOL-RATIO        PIC S9(03)V99.
024000       04 WKS-RES-MACD-HIST        PIC S9(05)V9999.
024100       04 WKS-RES-MACD-IND         PIC X(01).
024200       04 WKS-RES-USADO-GAN        PIC X(01) VALUE 'N'.
024300       04 WKS-RES-USADO-PER        PIC X(01) VALUE 'N'.
024400       04 WKS-RES-USADO-VOL        PIC X(01) VALUE 'N'.
024500       04 WKS-RES-USADO-SOB        PIC X(01) VALUE 'N'.
024600       04 WKS-RES-USADO-SBC        PIC X(01) VALUE 'N'.
024700******************************************************************
024800 PROCEDURE DIVISION.
024900******************************************************************
025000*               S E C C I O N    P R I N C I P A L
025100******************************************************************
025200 000-MAIN SECTION.
025300     PERFORM APERTURA-ARCHIVOS
025400     PERFORM CARGA-TABLA-LISTA
025500     PERFORM LEE-TBPRECIO
025600     PERFORM PROCESA-LECTURA UNTIL FIN-TBPRECIO
025700     IF WKS-NUM-DIAS > 0
025800        PERFORM RUPTURA-SIMBOLO
025900     END-IF
026000     PERFORM ARMA-REPORTE-CRIBA
026100     PERFORM ESTADISTICAS
026200     PERFORM CIERRA-ARCHIVOS
026300     STOP RUN.
026400 000-MAIN-E. EXIT.
026500 APERTURA-ARCHIVOS SECTION.
026600     ACCEPT WKS-FECHA-PROC FROM SYSIN
026700     MOVE   'TECNICO1'    TO   PROGRAMA
026800     OPEN INPUT  TBPRECIO TBLISTA
026900          OUTPUT TBCRIBA  RPTCRIB
027000     IF FS-TBPRECIO NOT EQUAL 0 AND 97
027100        MOVE 'OPEN'     TO    ACCION
027200        MOVE SPACES     TO    LLAVE
027300        MOVE 'TBPRECIO' TO    ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027500                              FS-TBPRECIO, FSE-TBPRECIO
027600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TBPRECIO <<<"
027700                UPON CONSOLE
027800        STOP RUN
027900     END-IF
028000     IF FS-TBLISTA NOT EQUAL 0 AND 97
028100        MOVE 'OPEN'     TO    ACCION
028200        MOVE SPACES     TO    LLAVE
028300        MOVE 'TBLISTA'  TO    ARCHIVO
028400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028500                              FS-TBLISTA, FSE-TBLISTA
028600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TBLISTA <<<"
028700                UPON CONSOLE
028800        STOP RUN
028900     END-IF
029000     IF FS-TBCRIBA NOT EQUAL 0 AND 97
029100        MOVE 'OPEN'     TO    ACCION
029200        MOVE SPACES     TO    LLAVE
029300        MOVE 'TBCRIBA'  TO    ARCHIVO
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029500                              FS-TBCRIBA, FSE-TBCRIBA
029600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TBCRIBA <<<"
029700                UPON CONSOLE
029800        STOP RUN
029900     END-IF.
030000 APERTURA-ARCHIVOS-E. EXIT.
030100******************************************************************
030200*         C A R G A   D E   L I S T A   D E   S E G U I M I E N T
030300******************************************************************
030400 CARGA-TABLA-LISTA SECTION.
030500     PERFORM LEE-TBLISTA
030600     PERFORM ACUMULA-LISTA UNTIL FIN-TBLISTA.
030700 CARGA-TABLA-LISTA-E. EXIT.
030800 ACUMULA-LISTA SECTION.
030900     IF WKS-NUM-LISTA < 600
031000        ADD 1 TO WKS-NUM-LISTA
031100        MOVE LSG-SIMBOLO TO WKS-LISTA-SIMBOLO (WKS-NUM-LISTA)
031200        MOVE LSG-NOMBRE  TO WKS-LISTA-NOMBRE  (WKS-NUM-LISTA)
031300        MOVE LSG-SECTOR  TO WKS-LISTA-SECTOR  (WKS-NUM-LISTA)
031400     END-IF
031500     PERFORM LEE-TBLISTA THRU LEE-TBLISTA-E.
031600 ACUMULA-LISTA-E. EXIT.
031700 LEE-TBLISTA SECTION.
031800     READ TBLISTA
031900       AT END
032000          SET FIN-TBLISTA TO TRUE
032100     END-READ.
032200 LEE-TBLISTA-E. EXIT.
032300 LEE-TBPRECIO SECTION.
032400     READ TBPRECIO
032500       AT END
032600          SET FIN-TBPRECIO TO TRUE
032700     END-READ.
032800 LEE-TBPRECIO-E. EXIT.
032900******************************************************************
033000*              C O N T R O L   D E   R U P T U R A               *
033100******************************************************************
033200 PROCESA-LECTURA SECTION.
033300     IF PRD-SIMBOLO NOT = WKS-SIMBOLO-ANT
033400        AND WKS-SIMBOLO-ANT NOT = SPACES
033500        PERFORM RUPTURA-SIMBOLO
033600     END-IF
033700     MOVE PRD-SIMBOLO TO WKS-SIMBOLO-ANT
033800     PERFORM ACUMULA-SERIE
033900     PERFORM LEE-TBPRECIO THRU LEE-TBPRECIO-E.
034000 PROCESA-LECTURA-E. EXIT.
034100 ACUMULA-SERIE SECTION.
034200     IF WKS-NUM-DIAS = 130
034300        PERFORM DESPLAZA-TABLA-SERIE VARYING WKS-IS
034400                FROM 1 BY 1 UNTIL WKS-IS > 129
034500     ELSE
034600        ADD 1 TO WKS-NUM-DIAS
034700     END-IF
034800     MOVE PRD-FECHA    TO TS-FECHA    (WKS-NUM-DIAS)
034900     MOVE PRD-APERTURA TO TS-APERTURA (WKS-NUM-DIAS)
035000     MOVE PRD-MAXIMO   TO TS-MAXIMO   (WKS-NUM-DIAS)
035100     MOVE PRD-MINIMO   TO TS-MINIMO   (WKS-NUM-DIAS)
035200     MOVE PRD-CIERRE   TO TS-CIERRE   (WKS-NUM-DIAS)
035300     MOVE PRD-VOLUMEN  TO TS-VOLUMEN  (WKS-NUM-DIAS).
035400 ACUMULA-SERIE-E. EXIT.
035500 DESPLAZA-TABLA-SERIE SECTION.
035600     MOVE WKS-SERIE-REG (WKS-IS + 1) TO WKS-SERIE-REG (WKS-IS).
035700 DESPLAZA-TABLA-SERIE-E. EXIT.
035800 RUPTURA-SIMBOLO SECTION.
035900     ADD 1 TO WKS-SIMBOLOS-LEIDOS
036000     IF WKS-NUM-DIAS >= 5
036100        ADD 1 TO WKS-SIMBOLOS-VALIDOS
036200        PERFORM BUSCA-SIMBOLO-LISTA
036300        PERFORM CALCULA-VARIACION
036400        PERFORM CALCULA-RSI
036500        PERFORM CALCULA-MACD
036600        PERFORM CALCULA-VOL-RATIO
036700        PERFORM CALCULA-MFI
036800        PERFORM CALCULA-SOP-RES
036900        PERFORM CALCULA-PUNTEO-TEC
037000        PERFORM CALCULA-PUNTEO-VOL
037100        PERFORM ARMA-SENALES
037200        PERFORM ESCRIBE-CRIBA
037300        PERFORM ACUMULA-RESULTADO
037400     END-IF
037500     MOVE 0 TO WKS-NUM-DIAS.
037600 RUPTURA-SIMBOLO-E. EXIT.
037700******************************************************************
037800*     B U S Q U E D A   D E   N O M B R E   Y   S E C T O R      *
037900******************************************************************
038000 BUSCA-SIMBOLO-LISTA SECTION.
038100     MOVE SPACES       TO WKS-NOMBRE-ENC
038200     MOVE 'DESCONOCIDO' TO WKS-SECTOR-ENC
038300     IF WKS-NUM-LISTA > 0
038400        SET WKS-IDXL TO 1
038500        SEARCH ALL WKS-LISTA-REG
038600          AT END
038700             CONTINUE
038800          WHEN WKS-LISTA-SIMBOLO (WKS-IDXL) = WKS-SIMBOLO-ANT
038900             MOVE WKS-LISTA-NOMBRE (WKS-IDXL) TO WKS-NOMBRE-ENC
039000             MOVE WKS-LISTA-SECTOR (WKS-IDXL) TO WKS-SECTOR-ENC
039100        END-SEARCH
039200     END-IF.
039300 BUSCA-SIMBOLO-LISTA-E. EXIT.
039400******************************************************************
039500*                   I N D I C A D O R   R S I ( 1 4 )            *
039600******************************************************************
039700 CALCULA-RSI SECTION.
039800     IF WKS-NUM-DIAS < 15
039900        MOVE 0   TO WKS-RSI
040000        MOVE 'N' TO CRB-RSI-IND
040100     ELSE
040200        MOVE 0 TO WKS-SUMA-GANANCIA WKS-SUMA-PERDIDA
040300        COMPUTE WKS-INICIO-RSI = WKS-NUM-DIAS - 13
040400        PERFORM ACUM-RSI-DELTA VARYING WKS-IS
040500                FROM WKS-INICIO-RSI BY 1 UNTIL WKS-IS >
040600                     WKS-NUM-DIAS
040700        COMPUTE WKS-PROM-GANANCIA = WKS-SUMA-GANANCIA / 14
040800        COMPUTE WKS-PROM-PERDIDA  = WKS-SUMA-PERDIDA  / 14
040900        IF WKS-PROM-PERDIDA = 0
041000           MOVE 100 TO WKS-RSI
041100        ELSE
041200           COMPUTE WKS-RS  = WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
041300           COMPUTE WKS-RSI = 100 - (100 / (1 + WKS-RS))
041400        END-IF
041500        MOVE 'S' TO CRB-RSI-IND
041600     END-IF
041700     MOVE WKS-RSI TO CRB-RSI.
041800 CALCULA-RSI-E. EXIT.
041900 ACUM-RSI-DELTA SECTION.
042000     COMPUTE WKS-DELTA = TS-CIERRE (WKS-IS) - TS-CIERRE (WKS-IS
042100                          - 1)
042200     IF WKS-DELTA > 0
042300        ADD WKS-DELTA TO WKS-SUMA-GANANCIA
042400     ELSE
042500        IF WKS-DELTA < 0
042600           COMPUTE WKS-SUMA-PERDIDA = WKS-SUMA-PERDIDA -
042700                                      WKS-DELTA
042800        END-IF
042900     END-IF.
043000 ACUM-RSI-DELTA-E. EXIT.
043100******************************************************************
043200*                 I N D I C A D O R   M A C D (12,26,9)          *
043300******************************************************************
043400 CALCULA-MACD SECTION.
043500     IF WKS-NUM-DIAS < 35
043600        MOVE 0   TO WKS-MACD-HIST
043700        MOVE 'N' TO CRB-MACD-IND
043800     ELSE
043900        MOVE TS-CIERRE (1) TO WKS-EMA12
044000        MOVE TS-CIERRE (1) TO WKS-EMA26
044100        MOVE 0             TO WKS-MACD-LINEA (1)
044200        PERFORM CALCULA-EMA-MACD VARYING WKS-IS
044300                FROM 2 BY 1 UNTIL WKS-IS > WKS-NUM-DIAS
044400        MOVE WKS-MACD-LINEA (1) TO WKS-EMA9
044500        PERFORM CALCULA-EMA9 VARYING WKS-IS
044600                FROM 2 BY 1 UNTIL WKS-IS > WKS-NUM-DIAS
044700        COMPUTE WKS-MACD-HIST = WKS-MACD-LINEA (WKS-NUM-DIAS) -
044800                                WKS-EMA9
044900        MOVE 'S' TO CRB-MACD-IND
045000     END-IF
045100     MOVE WKS-MACD-HIST TO CRB-MACD-HIST.
045200 CALCULA-MACD-E. EXIT.
045300 CALCULA-EMA-MACD SECTION.
045400     COMPUTE WKS-EMA12 = (TS-CIERRE (WKS-IS) - WKS-EMA12) *
045500                         WKS-MULT-12 + WKS-EMA12
045600     COMPUTE WKS-EMA26 = (TS-CIERRE (WKS-IS) - WKS-EMA26) *
045700                         WKS-MULT-26 + WKS-EMA26
045800     COMPUTE WKS-MACD-LINEA (WKS-IS) = WKS-EMA12 - WKS-EMA26.
045900 CALCULA-EMA-MACD-E. EXIT.
046000 CALCULA-EMA9 SECTION.
046100     COMPUTE WKS-EMA9 = (WKS-MACD-LINEA (WKS-IS) - WKS-EMA9) *
046200                        WKS-MULT-9 + WKS-EMA9.
046300 CALCULA-EMA9-E. EXIT.
046400******************************************************************
046500*          R A Z O N   D E   V O L U M E N  (20 DIAS)            *
046600******************************************************************
046700 CALCULA-VOL-RATIO SECTION.
046800     IF WKS-NUM-DIAS < 21
046900        MOVE 0 TO WKS-VOL-RATIO
047000     ELSE
047100        MOVE 0 TO WKS-SUMA-VOL
047200        COMPUTE WKS-INICIO-VOL = WKS-NUM-DIAS - 20
047300        COMPUTE WKS-FIN-VOL    = WKS-NUM-DIAS - 1
047400        PERFORM ACUM-VOLUMEN VARYING WKS-IS
047500                FROM WKS-INICIO-VOL BY 1 UNTIL WKS-IS >
047600                     WKS-FIN-VOL
047700        COMPUTE WKS-PROM-VOL = WKS-SUMA-VOL / 20
047800        IF WKS-PROM-VOL = 0
047900           MOVE 0 TO WKS-VOL-RATIO
048000        ELSE
048100           COMPUTE WKS-VOL-RATIO = TS-VOLUMEN (WKS-NUM-DIAS) /
048200                                   WKS-PROM-VOL
048300        END-IF
048400     END-IF
048500     MOVE WKS-VOL-RATIO TO CRB-VOL-RATIO.
048600 CALCULA-VOL-RATIO-E. EXIT.
048700 ACUM-VOLUMEN SECTION.
048800     ADD TS-VOLUMEN (WKS-IS) TO WKS-SUMA-VOL.
048900 ACUM-VOLUMEN-E. EXIT.
049000******************************************************************
049100*        V A R I A C I O N   D E   P R E C I O  1D / 5D          *
049200******************************************************************
049300 CALCULA-VARIACION SECTION.
049400     MOVE 0 TO WKS-VAR-1D WKS-VAR-5D
049500     IF WKS-NUM-DIAS >= 2
049600        IF TS-CIERRE (WKS-NUM-DIAS - 1) NOT = 0
049700           COMPUTE WKS-VAR-1D ROUNDED =
049800              (TS-CIERRE (WKS-NUM-DIAS) -
049900               TS-CIERRE (WKS-NUM-DIAS - 1)) /
050000               TS-CIERRE (WKS-NUM-DIAS - 1) * 100
050100        END-IF
050200     END-IF
050300     IF WKS-NUM-DIAS >= 6
050400        IF TS-CIERRE (WKS-NUM-DIAS - 5) NOT = 0
050500           COMPUTE WKS-VAR-5D ROUNDED =
050600              (TS-CIERRE (WKS-NUM-DIAS) -
050700               TS-CIERRE (WKS-NUM-DIAS - 5)) /
050800               TS-CIERRE (WKS-NUM-DIAS - 5) * 100
050900        END-IF
051000     END-IF
051100     MOVE WKS-VAR-1D TO CRB-VAR-1D-PCT
051200     MOVE WKS-VAR-5D TO CRB-VAR-5D-PCT.
051300 CALCULA-VARIACION-E. EXIT.
051400******************************************************************
051500*           S O P O R T E   Y   R E S I S T E N C I A            *
051600******************************************************************
051700 CALCULA-SOP-RES SECTION.
051800     MOVE TS-MINIMO (WKS-NUM-DIAS) TO WKS-SOPORTE
051900     MOVE TS-MAXIMO (WKS-NUM-DIAS) TO WKS-RESISTENCIA
052000     IF WKS-NUM-DIAS >= 2
052100        COMPUTE WKS-INICIO-SMA = WKS-NUM-DIAS - 19
052200        IF WKS-INICIO-SMA < 1
052300           MOVE 1 TO WKS-INICIO-SMA
052400        END-IF
052500        PERFORM BUSCA-SOP-RES VARYING WKS-IS
052600                FROM WKS-INICIO-SMA BY 1 UNTIL WKS-IS >
052700                     WKS-NUM-DIAS
052800     END-IF
052900     DISPLAY 'TECNICO1 - SOPORTE/RESISTENCIA ' WKS-SIMBOLO-ANT
053000             ' S=' WKS-SOPORTE ' R=' WKS-RESISTENCIA
053100             UPON CONSOLE.
053200 CALCULA-SOP-RES-E. EXIT.
053300 BUSCA-SOP-RES SECTION.
053400     IF TS-MINIMO (WKS-IS) < WKS-SOPORTE
053500        MOVE TS-MINIMO (WKS-IS) TO WKS-SOPORTE
053600     END-IF
053700     IF TS-MAXIMO (WKS-IS) > WKS-RESISTENCIA
053800        MOVE TS-MAXIMO (WKS-IS) TO WKS-RESISTENCIA
053900     END-IF.
054000 BUSCA-SOP-RES-E. EXIT.
054100******************************************************************
054200*                P U N T E O   T E C N I C O                    *
054300******************************************************************
054400 CALCULA-PUNTEO-TEC SECTION.
054500     MOVE 0 TO WKS-PUNTEO-TEC
054600     IF CRB-RSI-VALIDO
054700        IF WKS-RSI < 30
054800           COMPUTE WKS-PUNTEO-TEC = WKS-PUNTEO-TEC +
054900                   (30 * (30 - WKS-RSI) / 30)
055000        END-IF
055100        IF WKS-RSI > 70
055200           COMPUTE WKS-PUNTEO-TEC = WKS-PUNTEO-TEC -
055300                   (30 * (WKS-RSI - 70) / 30)
055400        END-IF
055500     END-IF
055600     IF CRB-MACD-VALIDO
055700        COMPUTE WKS-CLAMP-VALOR = WKS-MACD-HIST * 100
055800        MOVE -25 TO WKS-CLAMP-MIN
055900        MOVE  25 TO WKS-CLAMP-MAX
056000        PERFORM RECORTA-VALOR
056100        COMPUTE WKS-PUNTEO-TEC = WKS-PUNTEO-TEC + WKS-CLAMP-VALOR
056200     END-IF
056300     PERFORM CALCULA-BANDA-BOLLINGER
056400     COMPUTE WKS-PUNTEO-TEC = WKS-PUNTEO-TEC -
056500             ((WKS-POSICION-BB - 0.5) * 40)
056600     PERFORM CALCULA-SMA50
056700     IF WKS-SMA50 NOT = 0
056800        COMPUTE WKS-RATIO-SMA = TS-CIERRE (WKS-NUM-DIAS) /
056900                                WKS-SMA50
057000        COMPUTE WKS-CLAMP-VALOR = (WKS-RATIO-SMA - 1) * 100 * 5
057100        MOVE -25 TO WKS-CLAMP-MIN
057200        MOVE  25 TO WKS-CLAMP-MAX
057300        PERFORM RECORTA-VALOR
057400        COMPUTE WKS-PUNTEO-TEC = WKS-PUNTEO-TEC + WKS-CLAMP-VALOR
057500     END-IF
057600     MOVE WKS-PUNTEO-TEC TO WKS-CLAMP-VALOR
057700     MOVE -100 TO WKS-CLAMP-MIN
057800     MOVE  100 TO WKS-CLAMP-MAX
057900     PERFORM RECORTA-VALOR
058000     MOVE WKS-CLAMP-VALOR TO WKS-PUNTEO-TEC.
058100 CALCULA-PUNTEO-TEC-E. EXIT.
058200 CALCULA-BANDA-BOLLINGER SECTION.
058300     MOVE 0.5 TO WKS-POSICION-BB
058400     IF WKS-NUM-DIAS >= 20
058500        MOVE 0 TO WKS-SUMA-CIERRE WKS-SUMA-CUAD
058600        COMPUTE WKS-INICIO-SMA = WKS-NUM-DIAS - 19
058700        PERFORM ACUM-SMA20 VARYING WKS-IS
058800                FROM WKS-INICIO-SMA BY 1 UNTIL WKS-IS >
058900                     WKS-NUM-DIAS
059000        COMPUTE WKS-SMA20 = WKS-SUMA-CIERRE / 20
059100        PERFORM ACUM-CUAD20 VARYING WKS-IS
059200                FROM WKS-INICIO-SMA BY 1 UNTIL WKS-IS >
059300                     WKS-NUM-DIAS
059400        COMPUTE WKS-VARIANZA = WKS-SUMA-CUAD / 20
059500        MOVE WKS-VARIANZA TO WKS-RAIZ-X
059600        PERFORM RAIZ-CUADRADA
059700        MOVE WKS-RAIZ-R TO WKS-DESV-EST
059800        COMPUTE WKS-BANDA-SUP = WKS-SMA20 + (2 * WKS-DESV-EST)
059900        COMPUTE WKS-BANDA-INF = WKS-SMA20 - (2 * WKS-DESV-EST)
060000        IF WKS-BANDA-SUP NOT = WKS-BANDA-INF
060100           COMPUTE WKS-POSICION-BB =
060200              (TS-CIERRE (WKS-NUM-DIAS) - WKS-BANDA-INF) /
060300              (WKS-BANDA-SUP - WKS-BANDA-INF)
060400        END-IF
060500     END-IF.
060600 CALCULA-BANDA-BOLLINGER-E. EXIT.
060700 ACUM-SMA20 SECTION.
060800     ADD TS-CIERRE (WKS-IS) TO WKS-SUMA-CIERRE.
060900 ACUM-SMA20-E. EXIT.
061000 ACUM-CUAD20 SECTION.
061100     COMPUTE WKS-SUMA-CUAD ROUNDED = WKS-SUMA-CUAD +
061200             ((TS-CIERRE (WKS-IS) - WKS-SMA20) *
061300              (TS-CIERRE (WKS-IS) - WKS-SMA20)).
061400 ACUM-CUAD20-E. EXIT.
061500 CALCULA-SMA50 SECTION.
061600     MOVE 0 TO WKS-SUMA-CIERRE
061700     IF WKS-NUM-DIAS >= 50
061800        COMPUTE WKS-INICIO-SMA = WKS-NUM-DIAS - 49
061900     ELSE
062000        MOVE 1 TO WKS-INICIO-SMA
062100     END-IF
062200     PERFORM ACUM-SMA20 VARYING WKS-IS
062300             FROM WKS-INICIO-SMA BY 1 UNTIL WKS-IS >
062400                  WKS-NUM-DIAS
062500     COMPUTE WKS-SMA50 = WKS-SUMA-CIERRE /
062600             (WKS-NUM-DIAS - WKS-INICIO-SMA + 1).
062700 CALCULA-SMA50-E. EXIT.
062800******************************************************************
062900*        R A I Z   C U A D R A D A  (NEWTON-RAPHSON)             *
063000******************************************************************
063100 RAIZ-CUADRADA SECTION.
063200     IF WKS-RAIZ-X <= 0
063300        MOVE 0 TO WKS-RAIZ-R
063400     ELSE
063500        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
063600        PERFORM ITERA-RAIZ 20 TIMES
063700     END-IF.
063800 RAIZ-CUADRADA-E. EXIT.
063900 ITERA-RAIZ SECTION.
064000     COMPUTE WKS-RAIZ-R = (WKS-RAIZ-R + (WKS-RAIZ-X /
064100                          WKS-RAIZ-R)) / 2.
064200 ITERA-RAIZ-E. EXIT.
064300******************************************************************
064400*                   R E C O R T E   D E   V A L O R              *
064500******************************************************************
064600 RECORTA-VALOR SECTION.
064700     IF WKS-CLAMP-VALOR < WKS-CLAMP-MIN
064800        MOVE WKS-CLAMP-MIN TO WKS-CLAMP-VALOR
064900     END-IF
065000     IF WKS-CLAMP-VALOR > WKS-CLAMP-MAX
065100        MOVE WKS-CLAMP-MAX TO WKS-CLAMP-VALOR
065200     END-IF.
065300 RECORTA-VALOR-E. EXIT.
065400******************************************************************
065500*   I N D I C E   D E   F L U J O   D E   D I N E R O  (MFI)     *
065600******************************************************************
065700 CALCULA-MFI SECTION.
065800     MOVE 0 TO WKS-PUNTEO-VOL
065900     IF WKS-NUM-DIAS < 15
066000        MOVE 0 TO WKS-MFI
066100     ELSE
066200        MOVE 0 TO WKS-MFI-SUMA-POS WKS-MFI-SUMA-NEG
066300        COMPUTE WKS-INICIO-RSI = WKS-NUM-DIAS - 13
066400        PERFORM ACUM-FLUJO-MFI VARYING WKS-IS
066500                FROM WKS-INICIO-RSI BY 1 UNTIL WKS-IS >
066600                     WKS-NUM-DIAS
066700        IF WKS-MFI-SUMA-NEG = 0
066800           MOVE 1 TO WKS-MFI-SUMA-NEG
066900        END-IF
067000        COMPUTE WKS-MFI = 100 - (100 / (1 + (WKS-MFI-SUMA-POS /
067100                          WKS-MFI-SUMA-NEG)))
067200     END-IF.
067300 CALCULA-MFI-E. EXIT.
067400 ACUM-FLUJO-MFI SECTION.
067500     COMPUTE WKS-TP-HOY  = (TS-MAXIMO (WKS-IS) +
067600                            TS-MINIMO (WKS-IS) +
067700                            TS-CIERRE (WKS-IS)) / 3
067800     COMPUTE WKS-TP-AYER = (TS-MAXIMO (WKS-IS - 1) +
067900                            TS-MINIMO (WKS-IS - 1) +
068000                            TS-CIERRE (WKS-IS - 1)) / 3
068100     IF WKS-TP-HOY > WKS-TP-AYER
068200        COMPUTE WKS-MFI-SUMA-POS = WKS-MFI-SUMA-POS +
068300                (WKS-TP-HOY * TS-VOLUMEN (WKS-IS))
068400     ELSE
068500        COMPUTE WKS-MFI-SUMA-NEG = WKS-MFI-SUMA-NEG +
068600                (WKS-TP-HOY * TS-VOLUMEN (WKS-IS))
068700     END-IF.
068800 ACUM-FLUJO-MFI-E. EXIT.
068900******************************************************************
069000*                    P U N T E O   D E   V O L U M E N           *
069100******************************************************************
069200 CALCULA-PUNTEO-VOL SECTION.
069300     IF WKS-VOL-RATIO > 1.5
069400        COMPUTE WKS-AMPLIFICADOR = WKS-VOL-RATIO
069500        IF WKS-AMPLIFICADOR > 4
069600           MOVE 4 TO WKS-AMPLIFICADOR
069700        END-IF
069800        COMPUTE WKS-AMPLIFICADOR = WKS-AMPLIFICADOR / 2
069900     ELSE
070000        MOVE 0.5 TO WKS-AMPLIFICADOR
070100     END-IF
070200     COMPUTE WKS-CLAMP-VALOR = WKS-VAR-1D * WKS-AMPLIFICADOR *
070300             10
070400     MOVE -100 TO WKS-CLAMP-MIN
070500     MOVE  100 TO WKS-CLAMP-MAX
070600     PERFORM RECORTA-VALOR
070700     MOVE WKS-CLAMP-VALOR TO WKS-PUNTEO-VOL.
070800 CALCULA-PUNTEO-VOL-E. EXIT.
070900******************************************************************
071000*                A R M A   S E N A L E S   D E   C R I B A       *
071100******************************************************************
071200 ARMA-SENALES SECTION.
071300     MOVE SPACES TO WKS-SENALES
071400     MOVE 0      TO WKS-NUM-SENAL
071500     IF CRB-RSI-VALIDO AND WKS-RSI < 30
071600        ADD 1 TO WKS-NUM-SENAL
071700        MOVE 'OVERSOLD'     TO WKS-SENAL-SLOT (WKS-NUM-SENAL)
071800     END-IF
071900     IF CRB-RSI-VALIDO AND WKS-RSI > 70
072000        ADD 1 TO WKS-NUM-SENAL
072100        MOVE 'OVERBOUGHT'   TO WKS-SENAL-SLOT (WKS-NUM-SENAL)
072200     END-IF
072300     IF WKS-VOL-RATIO > 3.0
072400        ADD 1 TO WKS-NUM-SENAL
072500        MOVE 'VOLUME-SPIKE' TO WKS-SENAL-SLOT (WKS-NUM-SENAL)
072600     END-IF
072700     IF CRB-MACD-VALIDO AND WKS-MACD-HIST > 0
072800        ADD 1 TO WKS-NUM-SENAL
072900        MOVE 'MACD-BULLISH' TO WKS-SENAL-SLOT (WKS-NUM-SENAL)
073000     END-IF
073100     IF CRB-MACD-VALIDO AND WKS-MACD-HIST < 0
073200        ADD 1 TO WKS-NUM-SENAL
073300        MOVE 'MACD-BEARISH' TO WKS-SENAL-SLOT (WKS-NUM-SENAL)
073400     END-IF
073500     MOVE WKS-SENALES-TXT TO CRB-SENALES.
073600 ARMA-SENALES-E. EXIT.
073700******************************************************************
073800*             E S C R I T U R A   D E   R E S U L T A D O        *
073900******************************************************************
074000 ESCRIBE-CRIBA SECTION.
074100     MOVE WKS-SIMBOLO-ANT          TO CRB-SIMBOLO
074200     MOVE TS-CIERRE (WKS-NUM-DIAS) TO CRB-CIERRE
074300     WRITE REG-CRIBARE
074400     IF FS-TBCRIBA NOT = 0
074500        DISPLAY 'ERROR AL GRABAR TBCRIBA, STATUS: ' FS-TBCRIBA
074600                ' SIMBOLO: ' WKS-SIMBOLO-ANT
074700     ELSE
074800        ADD 1 TO WKS-ESCRITOS-CRIBA
074900     END-IF.
075000 ESCRIBE-CRIBA-E. EXIT.
075100 ACUMULA-RESULTADO SECTION.
075200     IF WKS-NUM-RESULT < 600
075300        ADD 1 TO WKS-NUM-RESULT
075400        MOVE WKS-SIMBOLO-ANT  TO WKS-RES-SIMBOLO (WKS-NUM-RESULT)
075500        MOVE WKS-NOMBRE-ENC   TO WKS-RES-NOMBRE  (WKS-NUM-RESULT)
075600        MOVE WKS-SECTOR-ENC   TO WKS-RES-SECTOR  (WKS-NUM-RESULT)
075700        MOVE CRB-CIERRE       TO WKS-RES-CIERRE  (WKS-NUM-RESULT)
075800        MOVE CRB-VAR-1D-PCT   TO WKS-RES-VAR-1D  (WKS-NUM-RESULT)
075900        MOVE CRB-VAR-5D-PCT   TO WKS-RES-VAR-5D  (WKS-NUM-RESULT)
076000        MOVE CRB-RSI          TO WKS-RES-RSI     (WKS-NUM-RESULT)
076100        MOVE CRB-RSI-IND      TO WKS-RES-RSI-IND (WKS-NUM-RESULT)
076200        MOVE CRB-VOL-RATIO    TO WKS-RES-VOL-RATIO
076300                                 (WKS-NUM-RESULT)
076400        MOVE CRB-MACD-HIST    TO WKS-RES-MACD-HIST
076500                                 (WKS-NUM-RESULT)
076600        MOVE CRB-MACD-IND     TO WKS-RES-MACD-IND
076700                                 (WKS-NUM-RESULT)
076800     END-IF.
076900 ACUMULA-RESULTADO-E. EXIT.
077000******************************************************************
077100*                R E P O R T E   D E   C R I B A                *
077200******************************************************************
077300 ARMA-REPORTE-CRIBA SECTION.
077400     MOVE SPACES TO LINEA-REPORTE
077500     STRING 'REPORTE DE CRIBA DE MERCADO - FECHA: '
077600            WKS-FECHA-PROC DELIMITED BY SIZE INTO LINEA-REPORTE
077700     WRITE LINEA-REPORTE
077800     MOVE    WKS-SIMBOLOS-LEIDOS  TO   WKS-MASCARA
077900     MOVE SPACES TO LINEA-REPORTE
078000     STRING 'SIMBOLOS LEIDOS: ' WKS-MASCARA
078100            DELIMITED BY SIZE INTO LINEA-REPORTE
078200     WRITE LINEA-REPORTE
078300     MOVE    WKS-SIMBOLOS-VALIDOS TO   WKS-MASCARA
078400     MOVE SPACES TO LINEA-REPORTE
078500     STRING '   SIMBOLOS VALIDOS: ' WKS-MASCARA
078600            DELIMITED BY SIZE INTO LINEA-REPORTE
078700     WRITE LINEA-REPORTE
078800     MOVE SPACES TO LINEA-REPORTE
078900     MOVE '--- TOP GANADORES ---' TO LINEA-REPORTE
079000     WRITE LINEA-REPORTE
079100     PERFORM ARMA-TOP-GANADORES 10 TIMES
079200     MOVE SPACES TO LINEA-REPORTE
079300     MOVE '--- TOP PERDEDORES ---' TO LINEA-REPORTE
079400     WRITE LINEA-REPORTE
079500     PERFORM ARMA-TOP-PERDEDORES 10 TIMES
079600     MOVE SPACES TO LINEA-REPORTE
079700     MOVE '--- PICOS DE VOLUMEN ---' TO LINEA-REPORTE
079800     WRITE LINEA-REPORTE
079900     PERFORM ARMA-TOP-VOLUMEN 10 TIMES
080000     MOVE SPACES TO LINEA-REPORTE
080100     MOVE '--- SOBREVENTA ---' TO LINEA-REPORTE
080200     WRITE LINEA-REPORTE
080300     PERFORM ARMA-TOP-SOBREVENTA 10 TIMES
080400     MOVE SPACES TO LINEA-REPORTE
080500     MOVE '--- SOBRECOMPRA ---' TO LINEA-REPORTE
080600     WRITE LINEA-REPORTE
080700     PERFORM ARMA-TOP-SOBRECOMPRA 10 TIMES.
080800 ARMA-REPORTE-CRIBA-E. EXIT.
080900 ARMA-TOP-GANADORES SECTION.
081000     MOVE 0      TO WKS-MEJOR-IDX
081100     MOVE -99999 TO WKS-MEJOR-VALOR
081200     PERFORM BUSCA-MEJOR-GANADOR VARYING WKS-IR
081300             FROM 1 BY 1 UNTIL WKS-IR > WKS-NUM-RESULT
081400     IF WKS-MEJOR-IDX > 0
081500        MOVE 'S' TO WKS-RES-USADO-GAN (WKS-MEJOR-IDX)
081600        PERFORM ESCRIBE-LINEA-RESULTADO
081700     END-IF.
081800 ARMA-TOP-GANADORES-E. EXIT.
081900 BUSCA-MEJOR-GANADOR SECTION.
082000     IF WKS-RES-USADO-GAN (WKS-IR) = 'N'
082100        AND WKS-RES-VAR-1D (WKS-IR) > WKS-MEJOR-VALOR
082200        MOVE WKS-RES-VAR-1D (WKS-IR) TO WKS-MEJOR-VALOR
082300        MOVE WKS-IR                  TO WKS-MEJOR-IDX
082400     END-IF.
082500 BUSCA-MEJOR-GANADOR-E. EXIT.
082600 ARMA-TOP-PERDEDORES SECTION.
082700     MOVE 0     TO WKS-MEJOR-IDX
082800     MOVE 99999 TO WKS-MEJOR-VALOR
082900     PERFORM BUSCA-MEJOR-PERDEDOR VARYING WKS-IR
083000             FROM 1 BY 1 UNTIL WKS-IR > WKS-NUM-RESULT
083100     IF WKS-MEJOR-IDX > 0
083200        MOVE 'S' TO WKS-RES-USADO-PER (WKS-MEJOR-IDX)
083300        PERFORM ESCRIBE-LINEA-RESULTADO
083400     END-IF.
083500 ARMA-TOP-PERDEDORES-E. EXIT.
083600 BUSCA-MEJOR-PERDEDOR SECTION.
083700     IF WKS-RES-USADO-PER (WKS-IR) = 'N'
083800        AND WKS-RES-VAR-1D (WKS-IR) < WKS-MEJOR-VALOR
083900        MOVE WKS-RES-VAR-1D (WKS-IR) TO WKS-MEJOR-VALOR
084000        MOVE WKS-IR                  TO WKS-MEJOR-IDX
084100     END-IF.
084200 BUSCA-MEJOR-PERDEDOR-E. EXIT.
084300 ARMA-TOP-VOLUMEN SECTION.
084400     MOVE 0 TO WKS-MEJOR-IDX
084500     MOVE 3.0 TO WKS-MEJOR-VALOR
084600     PERFORM BUSCA-MEJOR-VOLUMEN VARYING WKS-IR
084700             FROM 1 BY 1 UNTIL WKS-IR > WKS-NUM-RESULT
084800     IF WKS-MEJOR-IDX > 0
084900        MOVE 'S' TO WKS-RES-USADO-VOL (WKS-MEJOR-IDX)
085000        PERFORM ESCRIBE-LINEA-RESULTADO
085100     END-IF.
085200 ARMA-TOP-VOLUMEN-E. EXIT.
085300 BUSCA-MEJOR-VOLUMEN SECTION.
085400     IF WKS-RES-USADO-VOL (WKS-IR) = 'N'
085500        AND WKS-RES-VOL-RATIO (WKS-IR) > WKS-MEJOR-VALOR
085600        MOVE WKS-RES-VOL-RATIO (WKS-IR) TO WKS-MEJOR-VALOR
085700        MOVE WKS-IR                     TO WKS-MEJOR-IDX
085800     END-IF.
085900 BUSCA-MEJOR-VOLUMEN-E. EXIT.
086000 ARMA-TOP-SOBREVENTA SECTION.
086100     MOVE 0  TO WKS-MEJOR-IDX
086200     MOVE 30 TO WKS-MEJOR-VALOR
086300     PERFORM BUSCA-MEJOR-SOBREVENTA VARYING WKS-IR
086400             FROM 1 BY 1 UNTIL WKS-IR > WKS-NUM-RESULT
086500     IF WKS-MEJOR-IDX > 0
086600        MOVE 'S' TO WKS-RES-USADO-SOB (WKS-MEJOR-IDX)
086700        PERFORM ESCRIBE-LINEA-RESULTADO
086800     END-IF.
086900 ARMA-TOP-SOBREVENTA-E. EXIT.
087000 BUSCA-MEJOR-SOBREVENTA SECTION.
087100     IF WKS-RES-USADO-SOB (WKS-IR) = 'N'
087200        AND WKS-RES-RSI-IND (WKS-IR) = 'S'
087300        AND WKS-RES-RSI (WKS-IR) < WKS-MEJOR-VALOR
087400        MOVE WKS-RES-RSI (WKS-IR) TO WKS-MEJOR-VALOR
087500        MOVE WKS-IR                TO WKS-MEJOR-IDX
087600     END-IF.
087700 BUSCA-MEJOR-SOBREVENTA-E. EXIT.
087800 ARMA-TOP-SOBRECOMPRA SECTION.
087900     MOVE 0  TO WKS-MEJOR-IDX
088000     MOVE 70 TO WKS-MEJOR-VALOR
088100     PERFORM BUSCA-MEJOR-SOBRECOMPRA VARYING WKS-IR
088200             FROM 1 BY 1 UNTIL WKS-IR > WKS-NUM-RESULT
088300     IF WKS-MEJOR-IDX > 0
088400        MOVE 'S' TO WKS-RES-USADO-SBC (WKS-MEJOR-IDX)
088500        PERFORM ESCRIBE-LINEA-RESULTADO
088600     END-IF.
088700 ARMA-TOP-SOBRECOMPRA-E. EXIT.
088800 BUSCA-MEJOR-SOBRECOMPRA SECTION.
088900     IF WKS-RES-USADO-SBC (WKS-IR) = 'N'
089000        AND WKS-RES-RSI-IND (WKS-IR) = 'S'
089100        AND WKS-RES-RSI (WKS-IR) > WKS-MEJOR-VALOR
089200        MOVE WKS-RES-RSI (WKS-IR) TO WKS-MEJOR-VALOR
089300        MOVE WKS-IR                TO WKS-MEJOR-IDX
089400     END-IF.
089500 BUSCA-MEJOR-SOBRECOMPRA-E. EXIT.
089600 ESCRIBE-LINEA-RESULTADO SECTION.
089700     MOVE SPACES TO LINEA-REPORTE
089800     STRING WKS-RES-SIMBOLO (WKS-MEJOR-IDX) ' '
089900            WKS-RES-CIERRE  (WKS-MEJOR-IDX) ' '
090000            WKS-RES-VAR-1D  (WKS-MEJOR-IDX) ' '
090100            WKS-RES-RSI     (WKS-MEJOR-IDX) ' '
090200            WKS-RES-VOL-RATIO (WKS-MEJOR-IDX) ' '
090300            WKS-RES-SECTOR  (WKS-MEJOR-IDX)
090400            DELIMITED BY SIZE INTO LINEA-REPORTE
090500     WRITE LINEA-REPORTE.
090600 ESCRIBE-LINEA-RESULTADO-E. EXIT.
090700 ESTADISTICAS SECTION.
090800     DISPLAY '******************************************'
090900     MOVE    WKS-SIMBOLOS-LEIDOS  TO   WKS-MASCARA
091000     DISPLAY 'SIMBOLOS LEIDOS:             ' WKS-MASCARA
091100     MOVE    WKS-SIMBOLOS-VALIDOS TO   WKS-MASCARA
091200     DISPLAY 'SIMBOLOS CON CRIBA VALIDA:   ' WKS-MASCARA
091300     MOVE    WKS-ESCRITOS-CRIBA   TO   WKS-MASCARA
091400     DISPLAY 'TOTAL DE REGISTROS ESCRITOS: ' WKS-MASCARA
091500     DISPLAY '******************************************'.
091600 ESTADISTICAS-E. EXIT.
091700 CIERRA-ARCHIVOS SECTION.
091800     CLOSE TBPRECIO TBLISTA TBCRIBA RPTCRIB.
091900 CIERRA-ARCHIVOS-E. EXIT.
