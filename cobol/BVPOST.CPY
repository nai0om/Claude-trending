000100******************************************************************
000200* FECHA       : 02/04/1992                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVPOST, COPY DE MENSAJE DE RED SOCIAL             *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL TEXTO DE CADA MENSAJE CAPTURADO EN    *
000800*             : LOS FOROS Y REDES SOCIALES, YA DEPURADO Y        *
000900*             : TRANSCRITO POR EL PROCESO DE CAPTURA EXTERNO,    *
001000*             : PARA CONTEO DE MENCIONES DE SIMBOLOS EN TENDEN1  *
001100* ARCHIVOS    : TBPOSTS                                          *
001200* PROGRAMA(S) : TENDEN1                                          *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    BITACORA DE CAMBIOS                                         *
001600*    02/04/1992 JCEM REQ-0141 PRIMERA VERSION DEL LAYOUT         *
001700*----------------------------------------------------------------*
001800 01  REG-POST.
001900     05  PT-FECHA                PIC 9(08).
002000     05  PT-TEXTO                PIC X(200).
002100     05  FILLER                  PIC X(12).
