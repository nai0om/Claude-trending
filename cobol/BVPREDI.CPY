000100******************************************************************
000200* FECHA       : 14/01/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVPREDI, COPY DE PRECIOS DIARIOS                 *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE PRECIOS DIARIOS POR       *
000800*             : SIMBOLO (APERTURA-MAXIMO-MINIMO-CIERRE-VOLUMEN)  *
000900*             : UTILIZADO POR EL MODULO DE ANALISIS TECNICO      *
001000*             : Y POR EL MODULO DE ADMINISTRACION DE RIESGO      *
001100* ARCHIVOS    : TBPRECIO                                         *
001200* PROGRAMA(S) : TECNICO1, RIESGO1                                *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    BITACORA DE CAMBIOS                                         *
001600*    14/01/1991 JCEM REQ-0091 PRIMERA VERSION DEL LAYOUT         *
001700*    09/06/1994 JCEM REQ-0147 SE AGREGA REDEFINES DE FECHA PARA  *
001800*                    VALIDACIONES DE FIN DE MES                  *
001900*    22/11/1999 MAVR Y2K-018 SE AMPLIA PRD-FECHA A AAAAMMDD      *
002000*----------------------------------------------------------------*
002100 01  REG-PRECDIA.
002200     05  PRD-LLAVE.
002300         10  PRD-SIMBOLO         PIC X(08).
002400         10  PRD-FECHA           PIC 9(08).
002500     05  PRD-FECHA-R REDEFINES PRD-FECHA.
002600         10  PRD-FECHA-ANIO      PIC 9(04).
002700         10  PRD-FECHA-MES       PIC 9(02).
002800         10  PRD-FECHA-DIA       PIC 9(02).
002900     05  PRD-DATOS-PRECIO.
003000         10  PRD-APERTURA        PIC S9(07)V99.
003100         10  PRD-MAXIMO          PIC S9(07)V99.
003200         10  PRD-MINIMO          PIC S9(07)V99.
003300         10  PRD-CIERRE          PIC S9(07)V99.
003400     05  PRD-VOLUMEN             PIC 9(12).
003500     05  FILLER                  PIC X(12).
