000100******************************************************************
000200* FECHA       : 12/04/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : PUNTEO1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PUNTEO COMPUESTO Y PLAN DE ACCION DIARIO.  PARA  *
000800*             : CADA SIMBOLO EN SEGUIMIENTO, COMBINA EL VALOR    *
000900*             : TECNICO DE LA CRIBA, EL SENTIMIENTO DE MEDIOS Y  *
001000*             : EL PUNTEO PIOTROSKI EN UN PUNTEO COMPUESTO, Y    *
001100*             : DETERMINA LA ACCION SUGERIDA (COMPRAR/VENDER/    *
001200*             : MANTENER) Y EL MONTO A INVERTIR                  *
001300* ARCHIVOS    : TBLISTA=C, TBCRIBA=C, TBSENTIM=C, TBESTFIN=C,    *
001400*             : TBPLANAC=A                                       *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 12/04/1991                                       *
001700* BPM/RATIONAL: 100251                                           *
001800* NOMBRE      : PUNTEO COMPUESTO Y PLAN DE ACCION                *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. PUNTEO1.
002300 AUTHOR. JULIO CESAR ESTRADA MONROY.
002400 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN. 12/04/1991.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE ANALISIS DE MERCADO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100*    12/04/1991 JCEM REQ-0118 PRIMERA VERSION DEL PROGRAMA       *
003200*    03/07/1993 JCEM REQ-0131 SE AGREGA EL PESO DE SENTIMIENTO   *
003300*                    DE MEDIOS AL PUNTEO COMPUESTO               *
003400*    14/01/1997 JCEM REQ-0181 SE AGREGA EL SUBPUNTEO FUNDAMENTAL *
003500*                    TOMADO DEL PUNTEO PIOTROSKI                 *
003600*    29/12/1998 MAVR Y2K-031 REVISION GENERAL DE CAMPOS DE FECHA *
003700*                    Y PERIODO TRIMESTRAL, SIN CAMBIO DE LOGICA  *
003800*    08/05/2000 MAVR REQ-0251 SE AGREGA LA DECISION DE ALERTA    *
003900*                    (COMPRA/VENTA/VIGILAR) COMO BITACORA DE     *
004000*                    CONSOLA, NO SE PERSISTE A ARCHIVO           *
004100*    20/10/2003 CFLG REQ-0341 SE AGREGA EL DIMENSIONAMIENTO DE   *
004200*                    POSICION (U7) AL MONTO DEL PLAN DE ACCION   *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000******************************************************************
005100*              A R C H I V O S   D E   E N T R A D A             *
005200******************************************************************
005300     SELECT TBLISTA  ASSIGN TO TBLISTA
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS       IS SEQUENTIAL
005600            FILE STATUS  IS FS-TBLISTA.
005700     SELECT TBCRIBA  ASSIGN TO TBCRIBA
005800            ORGANIZATION IS SEQUENTIAL
005900            ACCESS       IS SEQUENTIAL
006000            FILE STATUS  IS FS-TBCRIBA.
006100     SELECT TBSENTIM ASSIGN TO TBSENTIM
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS       IS SEQUENTIAL
006400            FILE STATUS  IS FS-TBSENTIM.
006500     SELECT TBESTFIN ASSIGN TO TBESTFIN
006600            ORGANIZATION IS SEQUENTIAL
006700            ACCESS       IS SEQUENTIAL
006800            FILE STATUS  IS FS-TBESTFIN.
006900******************************************************************
007000*              A R C H I V O S   D E   S A L I D A               *
007100******************************************************************
007200     SELECT TBPLANAC ASSIGN TO TBPLANAC
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS FS-TBPLANAC.
007500     SELECT RPTPLAN  ASSIGN TO RPTPLAN
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-RPTPLAN.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->LISTA DE SEGUIMIENTO - CONDUCE EL PROCESO PRINCIPAL
008100 FD TBLISTA.
008200     COPY BVLISTA.
008300*2 -->RESULTADO DE LA CRIBA TECNICA DEL DIA (TECNICO1)
008400 FD TBCRIBA.
008500     COPY BVCRIBA.
008600*3 -->CONTEO DE SENTIMIENTO DE MEDIOS POR SIMBOLO
008700 FD TBSENTIM.
008800     COPY BVSENTI.
008900*4 -->ESTADOS FINANCIEROS TRIMESTRALES (PARA PUNTEO PIOTROSKI)
009000 FD TBESTFIN.
009100     COPY BVESTFI.
009200*5 -->PLAN DE ACCION DIARIO
009300 FD TBPLANAC.
009400     COPY BVPLANA.
009500*6 -->REPORTE RESUMEN DEL PLAN DE ACCION
009600 FD RPTPLAN.
009700 01 LINEA-REPORTE                  PIC X(100).
009800 WORKING-STORAGE SECTION.
009900 01 WKS-CAMPOS-DE-TRABAJO.
010000    02 WKS-PROGRAMA               PIC X(08) VALUE "PUNTEO1".
010100    02 WKS-FIN-TBLISTA            PIC 9(01) VALUE ZEROS.
010200       88 WKS-END-TBLISTA                   VALUE 1.
010300    02 WKS-FIN-TBCRIBA            PIC 9(01) VALUE ZEROS.
010400       88 WKS-END-TBCRIBA                   VALUE 1.
010500    02 WKS-FIN-TBSENTIM           PIC 9(01) VALUE ZEROS.
010600       88 WKS-END-TBSENTIM                  VALUE 1.
010700    02 WKS-FIN-TBESTFIN           PIC 9(01) VALUE ZEROS.
010800       88 WKS-END-TBESTFIN                  VALUE 1.
010900    02 FILLER                     PIC X(04) VALUE SPACES.
011000 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
011100 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
011200    02 WKS-FP-ANIO                PIC 9(04).
011300    02 WKS-FP-MES                 PIC 9(02).
011400    02 WKS-FP-DIA                 PIC 9(02).
011500 77 FS-TBLISTA                    PIC 9(02) VALUE ZEROS.
011600 77 FS-TBCRIBA                    PIC 9(02) VALUE ZEROS.
011700 77 FS-TBSENTIM                   PIC 9(02) VALUE ZEROS.
011800 77 FS-TBESTFIN                   PIC 9(02) VALUE ZEROS.
011900 77 FS-TBPLANAC                   PIC 9(02) VALUE ZEROS.
012000 77 FS-RPTPLAN                    PIC 9(02) VALUE ZEROS.
012100 77 PROGRAMA                      PIC X(08) VALUE SPACES.
012200 77 ARCHIVO                       PIC X(08) VALUE SPACES.
012300 77 ACCION                        PIC X(10) VALUE SPACES.
012400 77 LLAVE                         PIC X(32) VALUE SPACES.
012500 01 FSE-GENERICO.
012600    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012700    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012800    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012900 01 WKS-CONTADORES.
013000    02 WKS-NUM-CRIBA              PIC S9(05) COMP VALUE 0.
013100    02 WKS-NUM-SENTI              PIC S9(05) COMP VALUE 0.
013200    02 WKS-NUM-FSCORE             PIC S9(05) COMP VALUE 0.
013300    02 WKS-ID                     PIC S9(03) COMP VALUE 0.
013400    02 WKS-TAB-LONG-FS            PIC S9(03) COMP VALUE 0.
013500    02 WKS-FSCORE                 PIC S9(03) COMP VALUE 0.
013600    02 WKS-SIMBOLOS-PROCESADOS    PIC S9(07) COMP VALUE 0.
013700    02 FILLER                     PIC X(04) VALUE SPACES.
013800 01 WKS-RESUMEN.
013900    02 WKS-RES-COMPRAS            PIC S9(07) COMP VALUE 0.
014000    02 WKS-RES-VENTAS             PIC S9(07) COMP VALUE 0.
014100    02 WKS-RES-MANTENER           PIC S9(07) COMP VALUE 0.
014200    02 FILLER                     PIC X(04) VALUE SPACES.
014300 01 WKS-RESUMEN-R REDEFINES WKS-RESUMEN.
014400    02 WKS-RES-SLOT               PIC S9(07) COMP OCCURS 3 TIMES.
014500    02 FILLER                     PIC X(04).
014600 01 WKS-MONTO-TOTAL-COMPRAS       PIC S9(11)V99 COMP VALUE 0.
014700 01 WKS-CLAMP-AREA.
014800    02 WKS-CLAMP-VALOR            PIC S9(07)V9999 COMP VALUE 0.
014900    02 WKS-CLAMP-MIN              PIC S9(07)V9999 COMP VALUE 0.
015000    02 WKS-CLAMP-MAX              PIC S9(07)V9999 COMP VALUE 0.
015100    02 FILLER                     PIC X(04) VALUE SPACES.
015200 01 WKS-DIMENSIONES.
015300    02 WKS-DIM-TECNICO            PIC S9(05)V99 COMP VALUE 0.
015400    02 WKS-DIM-SENTIMIENTO        PIC S9(05)V99 COMP VALUE 0.
015500    02 WKS-DIM-VOLUMEN            PIC S9(05)V99 COMP VALUE 0.
015600    02 WKS-DIM-FUNDAMENTAL        PIC S9(05)V99 COMP VALUE 0.
015700    02 WKS-DIM-NOTICIAS           PIC S9(05)V99 COMP VALUE 0.
015800    02 WKS-DIM-FLUJO              PIC S9(05)V99 COMP VALUE 0.
015900    02 FILLER                     PIC X(04) VALUE SPACES.
016000 01 WKS-DIMENSIONES-R REDEFINES WKS-DIMENSIONES.
016100    02 WKS-DIM-SLOT               PIC S9(05)V99 COMP OCCURS 6
016200                                   TIMES.
016300    02 FILLER                     PIC X(04).
016400 01 WKS-PESOS.
016500    02 WKS-PESO-TECNICO           PIC S9(01)V99 COMP
016600                                   VALUE 0.25.
016700    02 WKS-PESO-SENTIMIENTO       PIC S9(01)V99 COMP
016800                                   VALUE 0.20.
016900    02 WKS-PESO-VOLUMEN           PIC S9(01)V99 COMP
017000                                   VALUE 0.15.
017100    02 WKS-PESO-FUNDAMENTAL       PIC S9(01)V99 COMP
017200                                   VALUE 0.20.
017300    02 WKS-PESO-NOTICIAS          PIC S9(01)V99 COMP
017400                                   VALUE 0.10.
017500    02 WKS-PESO-FLUJO             PIC S9(01)V99 COMP
017600                                   VALUE 0.10.
017700    02 FILLER                     PIC X(04) VALUE SPACES.
017800 01 WKS-PESOS-R REDEFINES WKS-PESOS.
017900    02 WKS-PESO-SLOT              PIC S9(01)V99 COMP OCCURS 6
018000                                   TIMES.
018100    02 FILLER                     PIC X(04).
018200 01 WKS-COMPUESTO-AREA.
018300    02 WKS-COMPUESTO              PIC S9(03)V99 COMP VALUE 0.
018400    02 WKS-SENAL                  PIC X(11) VALUE SPACES.
018500    02 WKS-ACCION-PLAN            PIC X(04) VALUE SPACES.
018600    02 WKS-MONTO-PLAN             PIC S9(11)V99 COMP VALUE 0.
018700    02 FILLER                     PIC X(04) VALUE SPACES.
018800 01 WKS-SENTIMIENTO-AREA.
018900    02 WKS-SNT-TOTAL              PIC S9(08) COMP VALUE 0.
019000    02 WKS-SNT-SCORE              PIC S9(01)V9999 COMP VALUE 0.
019100    02 WKS-SNT-LABEL              PIC X(08) VALUE SPACES.
019200    02 WKS-SNT-CONFIANZA          PIC X(06) VALUE SPACES.
019300    02 WKS-SNT-ENCONTRADO         PIC X(01) VALUE 'N'.
019400    02 FILLER                     PIC X(04) VALUE SPACES.
019500 01 WKS-SIZING-AREA.
019600    02 WKS-BUDGET                 PIC S9(11)V99 COMP
019700                                   VALUE 100000.
019800    02 WKS-MAX-POSICION           PIC S9(11)V99 COMP VALUE 0.
019900    02 WKS-FACTOR-CONVICCION      PIC S9(01)V9999 COMP VALUE 0.
020000    02 WKS-MONTO-CRUDO            PIC S9(11)V99 COMP VALUE 0.
020100    02 WKS-ACCIONES-SIZING        PIC S9(09) COMP VALUE 0.
020200    02 WKS-LOTES-SIZING           PIC S9(09) COMP VALUE 0.
020300    02 FILLER                     PIC X(04) VALUE SPACES.
020400 01 WKS-ALERTA-AREA.
020500    02 WKS-RSI-USAR               PIC S9(03)V99 COMP VALUE 50.
020600    02 WKS-VOLRAT-USAR            PIC S9(03)V99 COMP VALUE 1.
020700    02 WKS-VARDIA-USAR            PIC S9(03)V99 COMP VALUE 0.
020800    02 WKS-CIERRE-USAR            PIC S9(07)V99 COMP VALUE 0.
020900    02 WKS-VARDIA-ABS             PIC S9(03)V99 COMP VALUE 0.
021000    02 WKS-FUENTES-ENCONTRADAS    PIC S9(02) COMP VALUE 0.
021100    02 WKS-ALERTA-TIPO            PIC X(08) VALUE SPACES.
021200    02 WKS-ALERTA-CONFIANZA       PIC X(06) VALUE SPACES.
021300    02 FILLER                     PIC X(04) VALUE SPACES.
021400 01 WKS-SIMBOLO-LEIDO              PIC X(08) VALUE SPACES.
021500 01 WKS-SIMBOLO-ANT-FS             PIC X(08) VALUE SPACES.
021600 01 WKS-MASK                       PIC Z,ZZZ,ZZ9.
021700 01 WKS-MASK-MONTO                 PIC Z,ZZZ,ZZZ,ZZ9.99.
021800 01 WKS-MASK-PUNTEO                PIC -ZZ9.99.
021900******************************************************************
022000*     T A B L A   D E   R E S U L T A D O S   D E   C R I B A    *
022100******************************************************************
022200 01 WKS-TABLA-CRIBA.
022300    02 WKS-CRB-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-CRIBA
022400                    ASCENDING KEY WKS-CRB-SIMBOLO
022500                    INDEXED BY WKS-IDXC.
022600       04 WKS-CRB-SIMBOLO         PIC X(08).
022700       04 WKS-CRB-CIERRE          PIC S9(07)V99.
022800       04 WKS-CRB-VAR-1D          PIC S9(03)V99.
022900       04 WKS-CRB-RSI             PIC S9(03)V99.
023000       04 WKS-CRB-RSI-IND         PIC X(01).
023100       04 WKS-CRB-VOLRAT          PIC S9(03)V99.
023200       04 FILLER                  PIC X(04).
023300******************************************************************
023400*     T A B L A   D E   S E N T I M I E N T O   D E   M E D I O S*
023500******************************************************************
023600 01 WKS-TABLA-SENTI.
023700    02 WKS-SNT-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-SENTI
023800                    ASCENDING KEY WKS-SNT-SIMBOLO
023900                    INDEXED BY WKS-IDXS.
024000       04 WKS-SNT-SIMBOLO         PIC X(08).
024100       04 WKS-SNT-POSITIVOS       PIC 9(07).
024200       04 WKS-SNT-NEUTROS         PIC 9(07).
024300       04 WKS-SNT-NEGATIVOS       PIC 9(07).
024400       04 FILLER                  PIC X(04).
024500******************************************************************
024600*     T A B L A   D E   P U N T E O   P I O T R O S K I          *
024700******************************************************************
024800 01 WKS-TABLA-FSCORE.
024900    02 WKS-FS-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-FSCORE
025000                   ASCENDING KEY WKS-FS-SIMBOLO
025100                   INDEXED BY WKS-IDXF.
025200       04 WKS-FS-SIMBOLO          PIC X(08).
025300       04 WKS-FS-PUNTEO           PIC S9(03) COMP.
025400       04 FILLER                  PIC X(04).
025500******************************************************************
025600*  T A B L A   D E   T R I M E S T R E S  (PUNTEO PIOTROSKI)     *
025700******************************************************************
025800 01 WKS-TABLA-TRIM-FS.
025900    02 WKS-TF-REG OCCURS 1 TO 2 DEPENDING ON WKS-TAB-LONG-FS
026000                   INDEXED BY WKS-IDXT.
026100       04 WKS-TF-ACTIVO           PIC S9(13)V99.
026200       04 WKS-TF-PASIVO           PIC S9(13)V99.
026300       04 WKS-TF-PATRIMONIO       PIC S9(13)V99.
026400       04 WKS-TF-ACTIVO-CTE       PIC S9(13)V99.
026500       04 WKS-TF-PASIVO-CTE       PIC S9(13)V99.
026600       04 WKS-TF-INGRESOS         PIC S9(13)V99.
026700       04 WKS-TF-UTIL-BRUTA       PIC S9(13)V99.
026800       04 WKS-TF-UTIL-NETA        PIC S9(13)V99.
026900       04 WKS-TF-ACCIONES         PIC 9(13).
027000       04 FILLER                  PIC X(04).
027100******************************************************************
027200 PROCEDURE DIVISION.
027300 000-MAIN SECTION.
027400     PERFORM APERTURA-ARCHIVOS
027500     PERFORM CARGA-TABLA-CRIBA
027600     PERFORM CARGA-TABLA-SENTI
027700     PERFORM CARGA-TABLA-FSCORE
027800     PERFORM ESCRIBE-ENCABEZADO-PLAN
027900     PERFORM LEE-TBLISTA
028000     PERFORM PROCESA-SIMBOLO UNTIL WKS-END-TBLISTA
028100     PERFORM ARMA-REPORTE-PLAN
028200     PERFORM CIERRA-ARCHIVOS
028300     STOP RUN.
028400 000-MAIN-E. EXIT.
028500 APERTURA-ARCHIVOS SECTION.
028600     ACCEPT WKS-FECHA-PROC FROM SYSIN
028700     MOVE 'PUNTEO1' TO PROGRAMA
028800     MOVE 'OPEN'    TO ACCION
028900     MOVE SPACES    TO LLAVE
029000     OPEN INPUT TBLISTA
029100     IF FS-TBLISTA NOT EQUAL 0 AND 97
029200        MOVE 'TBLISTA' TO ARCHIVO
029300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029400                              FS-TBLISTA, FSE-GENERICO
029500        STOP RUN
029600     END-IF
029700     OPEN INPUT TBCRIBA
029800     IF FS-TBCRIBA NOT EQUAL 0 AND 97
029900        MOVE 'TBCRIBA' TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-TBCRIBA, FSE-GENERICO
030200        STOP RUN
030300     END-IF
030400     OPEN INPUT TBSENTIM
030500     IF FS-TBSENTIM NOT EQUAL 0 AND 97
030600        MOVE 'TBSENTIM' TO ARCHIVO
030700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030800                              FS-TBSENTIM, FSE-GENERICO
030900        STOP RUN
031000     END-IF
031100     OPEN INPUT TBESTFIN
031200     IF FS-TBESTFIN NOT EQUAL 0 AND 97
031300        MOVE 'TBESTFIN' TO ARCHIVO
031400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031500                              FS-TBESTFIN, FSE-GENERICO
031600        STOP RUN
031700     END-IF
031800     OPEN OUTPUT TBPLANAC
031900     IF FS-TBPLANAC NOT EQUAL 0 AND 97
032000        MOVE 'TBPLANAC' TO ARCHIVO
032100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032200                              FS-TBPLANAC, FSE-GENERICO
032300        STOP RUN
032400     END-IF
032500     OPEN OUTPUT RPTPLAN
032600     IF FS-RPTPLAN NOT EQUAL 0 AND 97
032700        MOVE 'RPTPLAN' TO ARCHIVO
032800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032900                              FS-RPTPLAN, FSE-GENERICO
033000        STOP RUN
033100     END-IF.
033200 APERTURA-ARCHIVOS-E. EXIT.
033300******************************************************************
033400*    C A R G A   D E   T A B L A S   D E   A P O Y O             *
033500******************************************************************
033600 CARGA-TABLA-CRIBA SECTION.
033700     PERFORM LEE-TBCRIBA
033800     PERFORM ACUMULA-CRIBA UNTIL WKS-END-TBCRIBA.
033900 CARGA-TABLA-CRIBA-E. EXIT.
034000 LEE-TBCRIBA SECTION.
034100     READ TBCRIBA
034200     IF FS-TBCRIBA = 10
034300        MOVE 1 TO WKS-FIN-TBCRIBA
034400     END-IF.
034500 LEE-TBCRIBA-E. EXIT.
034600 ACUMULA-CRIBA SECTION.
034700     IF WKS-NUM-CRIBA < 600
034800        ADD 1 TO WKS-NUM-CRIBA
034900        MOVE CRB-SIMBOLO     TO WKS-CRB-SIMBOLO (WKS-NUM-CRIBA)
035000        MOVE CRB-CIERRE      TO WKS-CRB-CIERRE  (WKS-NUM-CRIBA)
035100        MOVE CRB-VAR-1D-PCT  TO WKS-CRB-VAR-1D  (WKS-NUM-CRIBA)
035200        MOVE CRB-RSI         TO WKS-CRB-RSI     (WKS-NUM-CRIBA)
035300        MOVE CRB-RSI-IND     TO WKS-CRB-RSI-IND (WKS-NUM-CRIBA)
035400        MOVE CRB-VOL-RATIO   TO WKS-CRB-VOLRAT  (WKS-NUM-CRIBA)
035500     END-IF
035600     PERFORM LEE-TBCRIBA THRU LEE-TBCRIBA-E.
035700 ACUMULA-CRIBA-E. EXIT.
035800 CARGA-TABLA-SENTI SECTION.
035900     PERFORM LEE-TBSENTIM
036000     PERFORM ACUMULA-SENTI UNTIL WKS-END-TBSENTIM.
036100 CARGA-TABLA-SENTI-E. EXIT.
036200 LEE-TBSENTIM SECTION.
036300     READ TBSENTIM
036400     IF FS-TBSENTIM = 10
036500        MOVE 1 TO WKS-FIN-TBSENTIM
036600     END-IF.
036700 LEE-TBSENTIM-E. EXIT.
036800 ACUMULA-SENTI SECTION.
036900     IF WKS-NUM-SENTI < 600
037000        ADD 1 TO WKS-NUM-SENTI
037100        MOVE SNT-SIMBOLO     TO WKS-SNT-SIMBOLO   (WKS-NUM-SENTI)
037200        MOVE SNT-POSITIVOS   TO WKS-SNT-POSITIVOS (WKS-NUM-SENTI)
037300        MOVE SNT-NEUTROS     TO WKS-SNT-NEUTROS   (WKS-NUM-SENTI)
037400        MOVE SNT-NEGATIVOS   TO WKS-SNT-NEGATIVOS (WKS-NUM-SENTI)
037500     END-IF
037600     PERFORM LEE-TBSENTIM THRU LEE-TBSENTIM-E.
037700 ACUMULA-SENTI-E. EXIT.
037800******************************************************************
037900*   C A R G A   D E   P U N T E O   P I O T R O S K I   (TABLA)  *
038000******************************************************************
038100 CARGA-TABLA-FSCORE SECTION.
038200     PERFORM LEE-TBESTFIN
038300     PERFORM PROCESA-LECTURA-FS UNTIL WKS-END-TBESTFIN
038400     IF WKS-TAB-LONG-FS > 0
038500        PERFORM RUPTURA-SIMBOLO-FS
038600     END-IF.
038700 CARGA-TABLA-FSCORE-E. EXIT.
038800 LEE-TBESTFIN SECTION.
038900     READ TBESTFIN
039000     IF FS-TBESTFIN = 10
039100        MOVE 1 TO WKS-FIN-TBESTFIN
039200     END-IF.
039300 LEE-TBESTFIN-E. EXIT.
039400 PROCESA-LECTURA-FS SECTION.
039500     IF EFN-SIMBOLO NOT = WKS-SIMBOLO-ANT-FS
039600        AND WKS-SIMBOLO-ANT-FS NOT = SPACES
039700        PERFORM RUPTURA-SIMBOLO-FS
039800     END-IF
039900     MOVE EFN-SIMBOLO TO WKS-SIMBOLO-ANT-FS
040000     IF WKS-TAB-LONG-FS < 2
040100        ADD 1 TO WKS-TAB-LONG-FS
040200        MOVE EFN-ACTIVO-TOTAL     TO WKS-TF-ACTIVO
040300                                     (WKS-TAB-LONG-FS)
040400        MOVE EFN-PASIVO-TOTAL     TO WKS-TF-PASIVO
040500                                     (WKS-TAB-LONG-FS)
040600        MOVE EFN-PATRIMONIO       TO WKS-TF-PATRIMONIO
040700                                     (WKS-TAB-LONG-FS)
040800        MOVE EFN-ACTIVO-CORRIENTE TO WKS-TF-ACTIVO-CTE
040900                                     (WKS-TAB-LONG-FS)
041000        MOVE EFN-PASIVO-CORRIENTE TO WKS-TF-PASIVO-CTE
041100                                     (WKS-TAB-LONG-FS)
041200        MOVE EFN-INGRESOS         TO WKS-TF-INGRESOS
041300                                     (WKS-TAB-LONG-FS)
041400        MOVE EFN-UTILIDAD-BRUTA   TO WKS-TF-UTIL-BRUTA
041500                                     (WKS-TAB-LONG-FS)
041600        MOVE EFN-UTILIDAD-NETA    TO WKS-TF-UTIL-NETA
041700                                     (WKS-TAB-LONG-FS)
041800        MOVE EFN-ACCIONES-CIRCULAC TO WKS-TF-ACCIONES
041900                                      (WKS-TAB-LONG-FS)
042000     END-IF
042100     PERFORM LEE-TBESTFIN THRU LEE-TBESTFIN-E.
042200 PROCESA-LECTURA-FS-E. EXIT.
042300* CALCULO ABREVIADO DEL PUNTEO PIOTROSKI (9 CRITERIOS) PARA LA
042400* TABLA DE APOYO DEL PUNTEO COMPUESTO.  VER SALUDF1 PARA EL
042500* CALCULO COMPLETO CON RAZONES Y CALIFICACION DE SALUD.
042600 RUPTURA-SIMBOLO-FS SECTION.
042700     MOVE 0 TO WKS-FSCORE
042800     IF WKS-TAB-LONG-FS >= 2
042900        PERFORM CALCULA-FSCORE-ABREV
043000     END-IF
043100     IF WKS-NUM-FSCORE < 600
043200        ADD 1 TO WKS-NUM-FSCORE
043300        MOVE WKS-SIMBOLO-ANT-FS TO WKS-FS-SIMBOLO
043400                                    (WKS-NUM-FSCORE)
043500        MOVE WKS-FSCORE         TO WKS-FS-PUNTEO
043600                                    (WKS-NUM-FSCORE)
043700     END-IF
043800     MOVE 0 TO WKS-TAB-LONG-FS.
043900 RUPTURA-SIMBOLO-FS-E. EXIT.
044000 CALCULA-FSCORE-ABREV SECTION.
044100     IF WKS-TF-ACTIVO (1) NOT = 0
044200        AND WKS-TF-UTIL-NETA (1) / WKS-TF-ACTIVO (1) > 0
044300        ADD 1 TO WKS-FSCORE
044400     END-IF
044500     IF WKS-TF-UTIL-NETA (1) > 0
044600        ADD 1 TO WKS-FSCORE
044700     END-IF
044800     IF WKS-TF-ACTIVO (1) NOT = 0 AND WKS-TF-ACTIVO (2) NOT = 0
044900        AND (WKS-TF-UTIL-NETA (1) / WKS-TF-ACTIVO (1)) >
045000            (WKS-TF-UTIL-NETA (2) / WKS-TF-ACTIVO (2))
045100        ADD 1 TO WKS-FSCORE
045200     END-IF
045300     IF WKS-TF-PATRIMONIO (1) NOT = 0
045400        AND WKS-TF-PATRIMONIO (2) NOT = 0
045500        AND (WKS-TF-PASIVO (1) / WKS-TF-PATRIMONIO (1)) <
045600            (WKS-TF-PASIVO (2) / WKS-TF-PATRIMONIO (2))
045700        ADD 1 TO WKS-FSCORE
045800     END-IF
045900     IF WKS-TF-PASIVO-CTE (1) NOT = 0
046000        AND WKS-TF-PASIVO-CTE (2) NOT = 0
046100        AND (WKS-TF-ACTIVO-CTE (1) / WKS-TF-PASIVO-CTE (1)) >
046200            (WKS-TF-ACTIVO-CTE (2) / WKS-TF-PASIVO-CTE (2))
046300        ADD 1 TO WKS-FSCORE
046400     END-IF
046500     IF WKS-TF-ACCIONES (1) <= WKS-TF-ACCIONES (2)
046600        ADD 1 TO WKS-FSCORE
046700     END-IF
046800     IF WKS-TF-INGRESOS (1) NOT = 0 AND WKS-TF-INGRESOS (2) NOT
046900        = 0
047000        AND (WKS-TF-UTIL-BRUTA (1) / WKS-TF-INGRESOS (1)) >
047100            (WKS-TF-UTIL-BRUTA (2) / WKS-TF-INGRESOS (2))
047200        ADD 1 TO WKS-FSCORE
047300     END-IF
047400     IF WKS-TF-ACTIVO (1) NOT = 0 AND WKS-TF-ACTIVO (2) NOT = 0
047500        AND (WKS-TF-INGRESOS (1) / WKS-TF-ACTIVO (1)) >
047600            (WKS-TF-INGRESOS (2) / WKS-TF-ACTIVO (2))
047700        ADD 1 TO WKS-FSCORE
047800     END-IF.
047900 CALCULA-FSCORE-ABREV-E. EXIT.
048000******************************************************************
048100*          P R O C E S O   P R I N C I P A L   P O R   L I S T A *
048200******************************************************************
048300 LEE-TBLISTA SECTION.
048400     READ TBLISTA
048500     IF FS-TBLISTA = 10
048600        MOVE 1 TO WKS-FIN-TBLISTA
048700     END-IF.
048800 LEE-TBLISTA-E. EXIT.
048900 PROCESA-SIMBOLO SECTION.
049000     MOVE LSG-SIMBOLO TO WKS-SIMBOLO-LEIDO
049100     PERFORM BUSCA-CRIBA
049200     PERFORM BUSCA-SENTIMIENTO
049300     PERFORM BUSCA-FSCORE
049400     PERFORM CALCULA-SUBPUNTEO-FUND
049500     PERFORM CALCULA-SENTIMIENTO
049600     PERFORM CALCULA-COMPUESTO
049700     PERFORM EVALUA-ALERTA
049800     PERFORM ARMA-PLAN-ACCION
049900     ADD 1 TO WKS-SIMBOLOS-PROCESADOS
050000     PERFORM LEE-TBLISTA THRU LEE-TBLISTA-E.
050100 PROCESA-SIMBOLO-E. EXIT.
050200 BUSCA-CRIBA SECTION.
050300     MOVE 0     TO WKS-DIM-TECNICO
050400     MOVE 0     TO WKS-CIERRE-USAR
050500     MOVE 50    TO WKS-RSI-USAR
050600     MOVE 1     TO WKS-VOLRAT-USAR
050700     MOVE 0     TO WKS-VARDIA-USAR
050800     SET WKS-IDXC TO 1
050900     IF WKS-NUM-CRIBA > 0
051000        SEARCH ALL WKS-CRB-REG
051100           WHEN WKS-CRB-SIMBOLO (WKS-IDXC) = WKS-SIMBOLO-LEIDO
051200              PERFORM TOMA-DATOS-CRIBA
051300        END-SEARCH
051400     END-IF.
051500 BUSCA-CRIBA-E. EXIT.
051600 TOMA-DATOS-CRIBA SECTION.
051700     MOVE WKS-CRB-CIERRE (WKS-IDXC)  TO WKS-CIERRE-USAR
051800     MOVE WKS-CRB-VOLRAT (WKS-IDXC)  TO WKS-VOLRAT-USAR
051900     MOVE WKS-CRB-VAR-1D (WKS-IDXC)  TO WKS-VARDIA-USAR
052000     ADD 1 TO WKS-FUENTES-ENCONTRADAS
052100     IF WKS-CRB-RSI-IND (WKS-IDXC) = 'S'
052200        MOVE WKS-CRB-RSI (WKS-IDXC) TO WKS-RSI-USAR
052300        COMPUTE WKS-DIM-TECNICO = (50 - WKS-RSI-USAR) * 3
052400        MOVE 0 TO WKS-CLAMP-MIN
052500        MOVE 0 TO WKS-CLAMP-MAX
052600        COMPUTE WKS-CLAMP-VALOR = WKS-DIM-TECNICO
052700        MOVE -100 TO WKS-CLAMP-MIN
052800        MOVE  100 TO WKS-CLAMP-MAX
052900        PERFORM RECORTA-VALOR
053000        MOVE WKS-CLAMP-VALOR TO WKS-DIM-TECNICO
053100     END-IF.
053200 TOMA-DATOS-CRIBA-E. EXIT.
053300 BUSCA-SENTIMIENTO SECTION.
053400     MOVE 0   TO WKS-SNT-TOTAL
053500     MOVE 'N' TO WKS-SNT-ENCONTRADO
053600     SET WKS-IDXS TO 1
053700     IF WKS-NUM-SENTI > 0
053800        SEARCH ALL WKS-SNT-REG
053900           WHEN WKS-SNT-SIMBOLO (WKS-IDXS) = WKS-SIMBOLO-LEIDO
054000              MOVE 'S' TO WKS-SNT-ENCONTRADO
054100              ADD 1 TO WKS-FUENTES-ENCONTRADAS
054200        END-SEARCH
054300     END-IF.
054400 BUSCA-SENTIMIENTO-E. EXIT.
054500 BUSCA-FSCORE SECTION.
054600     MOVE 5   TO WKS-FSCORE
054700     SET WKS-IDXF TO 1
054800     IF WKS-NUM-FSCORE > 0
054900        SEARCH ALL WKS-FS-REG
055000           WHEN WKS-FS-SIMBOLO (WKS-IDXF) = WKS-SIMBOLO-LEIDO
055100              MOVE WKS-FS-PUNTEO (WKS-IDXF) TO WKS-FSCORE
055200              ADD 1 TO WKS-FUENTES-ENCONTRADAS
055300        END-SEARCH
055400     END-IF.
055500 BUSCA-FSCORE-E. EXIT.
055600******************************************************************
055700*     S U B P U N T E O   F U N D A M E N T A L  ( U 5 )         *
055800******************************************************************
055900 CALCULA-SUBPUNTEO-FUND SECTION.
056000     COMPUTE WKS-CLAMP-VALOR = (WKS-FSCORE - 5) * 25
056100     MOVE -100 TO WKS-CLAMP-MIN
056200     MOVE  100 TO WKS-CLAMP-MAX
056300     PERFORM RECORTA-VALOR
056400     MOVE WKS-CLAMP-VALOR TO WKS-DIM-FUNDAMENTAL
056500     MOVE 0 TO WKS-DIM-VOLUMEN WKS-DIM-NOTICIAS WKS-DIM-FLUJO.
056600 CALCULA-SUBPUNTEO-FUND-E. EXIT.
056700******************************************************************
056800*        A G R E G A C I O N   D E   S E N T I M I E N T O       *
056900******************************************************************
057000 CALCULA-SENTIMIENTO SECTION.
057100     MOVE 0         TO WKS-SNT-SCORE WKS-DIM-SENTIMIENTO
057200     MOVE 'NEUTRAL ' TO WKS-SNT-LABEL
057300     MOVE 'LOW   '  TO WKS-SNT-CONFIANZA
057400     IF WKS-SNT-ENCONTRADO = 'S'
057500        COMPUTE WKS-SNT-TOTAL = WKS-SNT-POSITIVOS (WKS-IDXS) +
057600                WKS-SNT-NEUTROS (WKS-IDXS) +
057700                WKS-SNT-NEGATIVOS (WKS-IDXS)
057800        IF WKS-SNT-TOTAL NOT = 0
057900           COMPUTE WKS-SNT-SCORE =
058000                   (WKS-SNT-POSITIVOS (WKS-IDXS) -
058100                    WKS-SNT-NEGATIVOS (WKS-IDXS)) /
058200                    WKS-SNT-TOTAL
058300           COMPUTE WKS-DIM-SENTIMIENTO = WKS-SNT-SCORE * 100
058400           EVALUATE TRUE
058500              WHEN WKS-SNT-SCORE > 0.2
058600                   MOVE 'BULLISH ' TO WKS-SNT-LABEL
058700              WHEN WKS-SNT-SCORE < -0.2
058800                   MOVE 'BEARISH ' TO WKS-SNT-LABEL
058900              WHEN OTHER
059000                   MOVE 'NEUTRAL ' TO WKS-SNT-LABEL
059100           END-EVALUATE
059200           EVALUATE TRUE
059300              WHEN WKS-SNT-TOTAL >= 1000
059400                   MOVE 'HIGH  ' TO WKS-SNT-CONFIANZA
059500              WHEN WKS-SNT-TOTAL >= 100
059600                   MOVE 'MEDIUM' TO WKS-SNT-CONFIANZA
059700              WHEN OTHER
059800                   MOVE 'LOW   ' TO WKS-SNT-CONFIANZA
059900           END-EVALUATE
060000        END-IF
060100     END-IF.
060200 CALCULA-SENTIMIENTO-E. EXIT.
060300******************************************************************
060400*             P U N T E O   C O M P U E S T O  ( U 5 )           *
060500******************************************************************
060600 CALCULA-COMPUESTO SECTION.
060700     MOVE 0 TO WKS-COMPUESTO
060800     PERFORM SUMA-DIMENSION VARYING WKS-ID FROM 1 BY 1
060900             UNTIL WKS-ID > 6
061000     MOVE -100 TO WKS-CLAMP-MIN
061100     MOVE  100 TO WKS-CLAMP-MAX
061200     MOVE WKS-COMPUESTO TO WKS-CLAMP-VALOR
061300     PERFORM RECORTA-VALOR
061400     MOVE WKS-CLAMP-VALOR TO WKS-COMPUESTO
061500     EVALUATE TRUE
061600        WHEN WKS-COMPUESTO > 60
061700             MOVE 'STRONGBUY  ' TO WKS-SENAL
061800        WHEN WKS-COMPUESTO > 30
061900             MOVE 'BUY        ' TO WKS-SENAL
062000        WHEN WKS-COMPUESTO > -30
062100             MOVE 'HOLD       ' TO WKS-SENAL
062200        WHEN WKS-COMPUESTO > -60
062300             MOVE 'SELL       ' TO WKS-SENAL
062400        WHEN OTHER
062500             MOVE 'STRONGSELL ' TO WKS-SENAL
062600     END-EVALUATE.
062700 CALCULA-COMPUESTO-E. EXIT.
062800 SUMA-DIMENSION SECTION.
062900     COMPUTE WKS-COMPUESTO = WKS-COMPUESTO +
063000             (WKS-DIM-SLOT (WKS-ID) * WKS-PESO-SLOT (WKS-ID)).
063100 SUMA-DIMENSION-E. EXIT.
063200******************************************************************
063300*                   R E C O R T E   D E   V A L O R              *
063400******************************************************************
063500 RECORTA-VALOR SECTION.
063600     IF WKS-CLAMP-VALOR < WKS-CLAMP-MIN
063700        MOVE WKS-CLAMP-MIN TO WKS-CLAMP-VALOR
063800     END-IF
063900     IF WKS-CLAMP-VALOR > WKS-CLAMP-MAX
064000        MOVE WKS-CLAMP-MAX TO WKS-CLAMP-VALOR
064100     END-IF.
064200 RECORTA-VALOR-E. EXIT.
064300******************************************************************
064400*          D E C I S I O N   D E   A L E R T A   ( U 8 )         *
064500******************************************************************
064600 EVALUA-ALERTA SECTION.
064700     MOVE SPACES TO WKS-ALERTA-TIPO
064800     IF WKS-VARDIA-USAR < 0
064900        COMPUTE WKS-VARDIA-ABS = - WKS-VARDIA-USAR
065000     ELSE
065100        MOVE WKS-VARDIA-USAR TO WKS-VARDIA-ABS
065200     END-IF
065300     EVALUATE TRUE
065400        WHEN WKS-COMPUESTO > 60
065500             AND WKS-RSI-USAR < 70
065600             AND WKS-SNT-SCORE > 0.2
065700             AND WKS-VOLRAT-USAR > 1.5
065800             MOVE 'BUY     ' TO WKS-ALERTA-TIPO
065900        WHEN WKS-COMPUESTO < -60
066000             AND WKS-RSI-USAR > 30
066100             AND WKS-SNT-SCORE < -0.2
066200             MOVE 'SELL    ' TO WKS-ALERTA-TIPO
066300        WHEN WKS-VOLRAT-USAR > 2.0
066400             OR WKS-VARDIA-ABS > 5
066500             MOVE 'WATCH   ' TO WKS-ALERTA-TIPO
066600        WHEN OTHER
066700             MOVE 'NONE    ' TO WKS-ALERTA-TIPO
066800     END-EVALUATE
066900     EVALUATE TRUE
067000        WHEN WKS-FUENTES-ENCONTRADAS >= 3
067100             MOVE 'HIGH  ' TO WKS-ALERTA-CONFIANZA
067200        WHEN WKS-FUENTES-ENCONTRADAS >= 2
067300             MOVE 'MEDIUM' TO WKS-ALERTA-CONFIANZA
067400        WHEN OTHER
067500             MOVE 'LOW   ' TO WKS-ALERTA-CONFIANZA
067600     END-EVALUATE
067700     MOVE 0 TO WKS-FUENTES-ENCONTRADAS
067800     DISPLAY WKS-SIMBOLO-LEIDO ' ALERTA=' WKS-ALERTA-TIPO
067900             ' CONFIANZA=' WKS-ALERTA-CONFIANZA UPON CONSOLE.
068000 EVALUA-ALERTA-E. EXIT.
068100******************************************************************
068200*        D I M E N S I O N A M I E N T O   D E   P O S I C I O N *
068300******************************************************************
068400 DIMENSIONA-POSICION SECTION.
068500     MOVE 0 TO WKS-MONTO-PLAN
068600     IF WKS-BUDGET > 0 AND WKS-COMPUESTO > 0
068700        AND WKS-CIERRE-USAR > 0
068800        COMPUTE WKS-MAX-POSICION = WKS-BUDGET * 0.20
068900        COMPUTE WKS-FACTOR-CONVICCION = WKS-COMPUESTO / 100
069000        IF WKS-FACTOR-CONVICCION < 0.30
069100           MOVE 0.30 TO WKS-FACTOR-CONVICCION
069200        END-IF
069300        IF WKS-FACTOR-CONVICCION > 1.00
069400           MOVE 1.00 TO WKS-FACTOR-CONVICCION
069500        END-IF
069600        COMPUTE WKS-MONTO-CRUDO = WKS-MAX-POSICION *
069700                WKS-FACTOR-CONVICCION
069800        COMPUTE WKS-ACCIONES-SIZING = WKS-MONTO-CRUDO /
069900                WKS-CIERRE-USAR
070000        COMPUTE WKS-LOTES-SIZING = WKS-ACCIONES-SIZING / 100
070100        COMPUTE WKS-ACCIONES-SIZING = WKS-LOTES-SIZING * 100
070200        COMPUTE WKS-MONTO-PLAN = WKS-ACCIONES-SIZING *
070300                WKS-CIERRE-USAR
070400        IF WKS-MONTO-PLAN < 5000
070500           MOVE 0 TO WKS-MONTO-PLAN
070600        END-IF
070700     END-IF.
070800 DIMENSIONA-POSICION-E. EXIT.
070900******************************************************************
071000*             P L A N   D E   A C C I O N   ( U 9 )              *
071100******************************************************************
071200 ARMA-PLAN-ACCION SECTION.
071300     EVALUATE TRUE
071400        WHEN WKS-COMPUESTO > 30
071500             MOVE 'BUY ' TO WKS-ACCION-PLAN
071600             PERFORM DIMENSIONA-POSICION
071700             ADD 1 TO WKS-RES-COMPRAS
071800             ADD WKS-MONTO-PLAN TO WKS-MONTO-TOTAL-COMPRAS
071900        WHEN WKS-COMPUESTO < -30
072000             MOVE 'SELL' TO WKS-ACCION-PLAN
072100             MOVE 0 TO WKS-MONTO-PLAN
072200             ADD 1 TO WKS-RES-VENTAS
072300        WHEN OTHER
072400             MOVE 'HOLD' TO WKS-ACCION-PLAN
072500             MOVE 0 TO WKS-MONTO-PLAN
072600             ADD 1 TO WKS-RES-MANTENER
072700     END-EVALUATE
072800     MOVE LSG-SIMBOLO     TO PLA-SIMBOLO
072900     MOVE LSG-NOMBRE      TO PLA-NOMBRE
073000     MOVE LSG-SECTOR      TO PLA-SECTOR
073100     MOVE WKS-ACCION-PLAN TO PLA-ACCION
073200     MOVE WKS-COMPUESTO   TO PLA-PUNTEO
073300     MOVE WKS-MONTO-PLAN  TO PLA-MONTO
073400     WRITE REG-PLANACC
073500     PERFORM ESCRIBE-LINEA-PLAN THRU ESCRIBE-LINEA-PLAN-E.
073600 ARMA-PLAN-ACCION-E. EXIT.
073700* UNA LINEA DEL REPORTE RESUMEN DEL PLAN DE ACCION POR SIMBOLO
073800 ESCRIBE-LINEA-PLAN SECTION.
073900     MOVE ZEROS                  TO WKS-MASK-MONTO
074000     MOVE WKS-MONTO-PLAN         TO WKS-MASK-MONTO
074100     MOVE WKS-COMPUESTO          TO WKS-MASK-PUNTEO
074200     MOVE SPACES TO LINEA-REPORTE
074300     STRING PLA-SIMBOLO      ' '
074400            PLA-ACCION       ' PUNTEO='
074500            WKS-MASK-PUNTEO  ' MONTO='
074600            WKS-MASK-MONTO
074700            DELIMITED BY SIZE INTO LINEA-REPORTE
074800     WRITE LINEA-REPORTE.
074900 ESCRIBE-LINEA-PLAN-E. EXIT.
075000******************************************************************
075100*      E N C A B E Z A D O   D E L   R E P O R T E   P L A N     *
075200******************************************************************
075300 ESCRIBE-ENCABEZADO-PLAN SECTION.
075400     MOVE SPACES TO LINEA-REPORTE
075500     STRING
075600     '*** PLAN DE ACCION DIARIO - FECHA ' WKS-FECHA-PROC
075700     ' ***' DELIMITED BY SIZE INTO LINEA-REPORTE
075800     WRITE LINEA-REPORTE
075900     MOVE SPACES TO LINEA-REPORTE
076000     STRING 'SIMBOLO  ACCION PUNTEO     MONTO'
076100            DELIMITED BY SIZE INTO LINEA-REPORTE
076200     WRITE LINEA-REPORTE.
076300 ESCRIBE-ENCABEZADO-PLAN-E. EXIT.
076400******************************************************************
076500*          R E P O R T E   R E S U M E N   D E L   P L A N       *
076600******************************************************************
076700 ARMA-REPORTE-PLAN SECTION.
076800     MOVE ZEROS               TO WKS-MASK
076900     MOVE WKS-RES-COMPRAS     TO WKS-MASK
077000     MOVE SPACES TO LINEA-REPORTE
077100     STRING 'TOTAL DE COMPRAS   : ' WKS-MASK
077200            DELIMITED BY SIZE INTO LINEA-REPORTE
077300     WRITE LINEA-REPORTE
077400     MOVE ZEROS               TO WKS-MASK
077500     MOVE WKS-RES-VENTAS      TO WKS-MASK
077600     MOVE SPACES TO LINEA-REPORTE
077700     STRING 'TOTAL DE VENTAS    : ' WKS-MASK
077800            DELIMITED BY SIZE INTO LINEA-REPORTE
077900     WRITE LINEA-REPORTE
078000     MOVE ZEROS               TO WKS-MASK
078100     MOVE WKS-RES-MANTENER    TO WKS-MASK
078200     MOVE SPACES TO LINEA-REPORTE
078300     STRING 'TOTAL DE MANTENER  : ' WKS-MASK
078400            DELIMITED BY SIZE INTO LINEA-REPORTE
078500     WRITE LINEA-REPORTE
078600     MOVE ZEROS                    TO WKS-MASK-MONTO
078700     MOVE WKS-MONTO-TOTAL-COMPRAS  TO WKS-MASK-MONTO
078800     MOVE SPACES TO LINEA-REPORTE
078900     STRING 'MONTO TOTAL COMPRAS: ' WKS-MASK-MONTO
079000            DELIMITED BY SIZE INTO LINEA-REPORTE
079100     WRITE LINEA-REPORTE
079200     DISPLAY 'COMPRAS=' WKS-RES-COMPRAS ' VENTAS=' WKS-RES-VENTAS
079300             ' MANTENER=' WKS-RES-MANTENER UPON CONSOLE.
079400 ARMA-REPORTE-PLAN-E. EXIT.
079500 CIERRA-ARCHIVOS SECTION.
079600     CLOSE TBLISTA TBCRIBA TBSENTIM TBESTFIN TBPLANAC RPTPLAN.
079700 CIERRA-ARCHIVOS-E. EXIT.
