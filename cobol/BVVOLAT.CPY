000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVVOLAT, COPY DE VOLATILIDAD POR SIMBOLO         *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE VOLATILIDAD ANUALIZADA A  *
000800*             : 20 DIAS POR SIMBOLO, CALCULADA FUERA DE LINEA Y  *
000900*             : RECIBIDA COMO PARAMETRO DE LA CORRIDA DE RIESGO  *
001000* ARCHIVOS    : TBVOLAT                                          *
001100* PROGRAMA(S) : RIESGO1                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    21/03/1991 JCEM REQ-0108 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-VOLATIL.
001800     05  VOL-SIMBOLO             PIC X(08).
001900     05  VOL-ANUALIZADA          PIC S9(01)V9(04).
002000     05  FILLER                  PIC X(10).
