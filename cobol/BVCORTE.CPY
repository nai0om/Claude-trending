000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVCORTE, COPY DE CORTE DIARIO DE CARTERA          *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE CORTE (SNAPSHOT) DIARIO   *
000800*             : DE VALOR DE LA CARTERA, USADO POR EL MODULO DE   *
000900*             : ADMINISTRACION DE RIESGO PARA CALCULAR EL PARO   *
001000*             : DIARIO Y LA PERDIDA MAXIMA DIARIA PERMITIDA      *
001100* ARCHIVOS    : TBCORTE                                          *
001200* PROGRAMA(S) : RIESGO1                                          *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    BITACORA DE CAMBIOS                                         *
001600*    21/03/1991 JCEM REQ-0108 PRIMERA VERSION DEL LAYOUT         *
001700*----------------------------------------------------------------*
001800 01  REG-CORTEDI.
001900     05  CRT-FECHA               PIC 9(08).
002000     05  CRT-FECHA-R REDEFINES CRT-FECHA.
002100         10  CRT-FECHA-ANIO      PIC 9(04).
002200         10  CRT-FECHA-MES       PIC 9(02).
002300         10  CRT-FECHA-DIA       PIC 9(02).
002400     05  CRT-DATOS-CORTE.
002500         10  CRT-VALOR-TOTAL     PIC S9(11)V99.
002600         10  CRT-CAJA            PIC S9(11)V99.
002700         10  CRT-VALOR-MERCADO   PIC S9(11)V99.
002800         10  CRT-GANANCIA-DIA    PIC S9(11)V99.
002900         10  CRT-GANANCIA-DIA-PCT PIC S9(03)V9(04).
003000     05  FILLER                  PIC X(14).
