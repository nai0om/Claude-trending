000100******************************************************************
000200* FECHA       : 29/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVCRIBA, COPY DE RESULTADO DE CRIBA TECNICA      *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DE LA CRIBA DE     *
000800*             : MERCADO (SCREENER), CON LOS INDICADORES TECNICOS *
000900*             : Y LAS SEÑALES DETECTADAS POR SIMBOLO             *
001000* ARCHIVOS    : TBCRIBA                                          *
001100* PROGRAMA(S) : TECNICO1, PUNTEO1                                *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    29/03/1991 JCEM REQ-0110 PRIMERA VERSION DEL LAYOUT         *
001600*    02/10/1996 JCEM REQ-0177 SE AGREGAN INDICADORES DE VALOR    *
001700*                    VALIDO PARA RSI Y MACD (MENOS DE 35 DIAS)   *
001800*----------------------------------------------------------------*
001900 01  REG-CRIBARE.
002000     05  CRB-SIMBOLO             PIC X(08).
002100     05  CRB-CIERRE              PIC S9(07)V99.
002200     05  CRB-VARIACIONES.
002300         10  CRB-VAR-1D-PCT      PIC S9(03)V99.
002400         10  CRB-VAR-5D-PCT      PIC S9(03)V99.
002500     05  CRB-INDICADORES.
002600         10  CRB-RSI             PIC S9(03)V99.
002700         10  CRB-RSI-IND         PIC X(01).
002800             88  CRB-RSI-VALIDO          VALUE 'S'.
002900             88  CRB-RSI-AUSENTE         VALUE 'N'.
003000         10  CRB-MACD-HIST       PIC S9(05)V9(04).
003100         10  CRB-MACD-IND        PIC X(01).
003200             88  CRB-MACD-VALIDO         VALUE 'S'.
003300             88  CRB-MACD-AUSENTE        VALUE 'N'.
003400         10  CRB-VOL-RATIO       PIC S9(03)V99.
003500     05  CRB-SENALES             PIC X(60).
003600     05  FILLER                  PIC X(12).
