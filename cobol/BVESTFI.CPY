000100******************************************************************
000200* FECHA       : 03/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVESTFI, COPY DE ESTADOS FINANCIEROS              *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE ESTADOS FINANCIEROS POR   *
000800*             : SIMBOLO Y TRIMESTRE, USADO PARA EL CALCULO DEL   *
000900*             : PUNTEO PIOTROSKI Y DE LAS RAZONES FINANCIERAS    *
001000* ARCHIVOS    : TBESTFIN                                         *
001100* PROGRAMA(S) : SALUDF1                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    03/03/1991 JCEM REQ-0102 PRIMERA VERSION DEL LAYOUT         *
001600*    17/08/1995 JCEM REQ-0163 SE AGREGA FLUJO OPERATIVO Y ACTIVO *
001700*                    CORRIENTE / PASIVO CORRIENTE PARA RAZONES   *
001800*    30/12/1998 MAVR Y2K-022 SE CAMBIA PERIODO A AAAA-TRIMESTRE  *
001900*----------------------------------------------------------------*
002000 01  REG-ESTFIN.
002100     05  EFN-LLAVE.
002200         10  EFN-SIMBOLO             PIC X(08).
002300         10  EFN-PERIODO             PIC 9(06).
002400     05  EFN-PERIODO-R REDEFINES EFN-PERIODO.
002500         10  EFN-PERIODO-ANIO        PIC 9(04).
002600         10  EFN-PERIODO-TRIM        PIC 9(02).
002700     05  EFN-DATOS-BALANCE.
002800         10  EFN-ACTIVO-TOTAL        PIC S9(13)V99.
002900         10  EFN-PASIVO-TOTAL        PIC S9(13)V99.
003000         10  EFN-PATRIMONIO          PIC S9(13)V99.
003100         10  EFN-ACTIVO-CORRIENTE    PIC S9(13)V99.
003200         10  EFN-PASIVO-CORRIENTE    PIC S9(13)V99.
003300     05  EFN-DATOS-RESULTADOS.
003400         10  EFN-INGRESOS            PIC S9(13)V99.
003500         10  EFN-UTILIDAD-BRUTA      PIC S9(13)V99.
003600         10  EFN-UTILIDAD-NETA       PIC S9(13)V99.
003700         10  EFN-FLUJO-OPERATIVO     PIC S9(13)V99.
003800     05  EFN-ACCIONES-CIRCULAC       PIC 9(13).
003900     05  FILLER                      PIC X(13).
