000100******************************************************************
000200* FECHA       : 07/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : CARTERA1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACTUALIZACION DE LA CARTERA DE INVERSION.  APLICA*
000800*             : LAS SOLICITUDES DE COMPRA/VENTA DEL DIA CONTRA EL*
000900*             : SALDO DE CAJA Y LAS TENENCIAS, GENERA LA BITACORA*
001000*             : DE MOVIMIENTOS Y EL REPORTE DE ESTADO DE CARTERA *
001100* ARCHIVOS    : TBSOLCTA=C, TBCRIBA=C, TBTENE1=C, TBTENE2=A,     *
001200*             : TBMOVCTA=A                                       *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 07/03/1991                                       *
001500* BPM/RATIONAL: 100256                                           *
001600* NOMBRE      : ACTUALIZACION DE CARTERA DE INVERSION            *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. CARTERA1.
002100 AUTHOR. JULIO CESAR ESTRADA MONROY.
002200 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN. 07/03/1991.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - DEPARTAMENTO DE TESORERIA.
002600******************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800******************************************************************
002900*    07/03/1991 JCEM REQ-0120 PRIMERA VERSION DEL PROGRAMA       *
003000*    14/07/1997 JCEM REQ-0189 SE CAMBIA EL MAESTRO DE TENENCIAS  *
003100*                    A ESQUEMA DE ENCABEZADO/DETALLE CON EL      *
003200*                    SALDO DE CAJA EN EL REGISTRO TIPO 'H'       *
003300*    03/01/1999 MAVR Y2K-034 REVISION DE CAMPOS DE FECHA EN LA   *
003400*                    BITACORA DE MOVIMIENTOS, SIN CAMBIO LOGICO  *
003500*    11/11/2002 CFLG REQ-0318 SE AGREGA EL REPORTE DE ESTADO DE  *
003600*                    CARTERA CON VALOR DE MERCADO Y GANANCIA     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TBSOLCTA ASSIGN TO TBSOLCTA
004500            ORGANIZATION IS SEQUENTIAL
004600            ACCESS       IS SEQUENTIAL
004700            FILE STATUS  IS FS-TBSOLCTA.
004800     SELECT TBCRIBA  ASSIGN TO TBCRIBA
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS       IS SEQUENTIAL
005100            FILE STATUS  IS FS-TBCRIBA.
005200*    MAESTRO DE TENENCIAS ANTERIOR (GENERACION DE ENTRADA)
005300     SELECT TBTENE1  ASSIGN TO TBTENE1
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS       IS SEQUENTIAL
005600            FILE STATUS  IS FS-TBTENE1.
005700*    MAESTRO DE TENENCIAS NUEVO (GENERACION DE SALIDA)
005800     SELECT TBTENE2  ASSIGN TO TBTENE2
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-TBTENE2.
006100     SELECT TBMOVCTA ASSIGN TO TBMOVCTA
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-TBMOVCTA.
006400     SELECT RPTCART  ASSIGN TO RPTCART
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-RPTCART.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->SOLICITUDES DE COMPRA/VENTA DE LA MESA DE OPERACIONES
007000 FD TBSOLCTA.
007100     COPY BVSOLCTA.
007200*2 -->RESULTADO DE LA CRIBA TECNICA (PRECIO ACTUAL POR SIMBOLO)
007300 FD TBCRIBA.
007400     COPY BVCRIBA.
007500*3 -->MAESTRO DE TENENCIAS, GENERACION ANTERIOR
007600 FD TBTENE1.
007700     COPY BVTENEN.
007800*4 -->MAESTRO DE TENENCIAS, GENERACION NUEVA
007900 FD TBTENE2.
008000 01  REG-TENENCI-NUEVO                 PIC X(49).
008100*5 -->BITACORA DE MOVIMIENTOS DE CARTERA
008200 FD TBMOVCTA.
008300     COPY BVMOVCA.
008400*6 -->REPORTE DE ESTADO DE CARTERA
008500 FD RPTCART.
008600 01  LINEA-REPORTE                     PIC X(100).
008700 WORKING-STORAGE SECTION.
008800 01 WKS-CAMPOS-DE-TRABAJO.
008900    02 WKS-PROGRAMA               PIC X(08) VALUE "CARTERA1".
009000    02 WKS-FIN-TBSOLCTA           PIC 9(01) VALUE ZEROS.
009100       88 WKS-END-TBSOLCTA                  VALUE 1.
009200    02 WKS-FIN-TBCRIBA            PIC 9(01) VALUE ZEROS.
009300       88 WKS-END-TBCRIBA                   VALUE 1.
009400    02 WKS-FIN-TBTENE1            PIC 9(01) VALUE ZEROS.
009500       88 WKS-END-TBTENE1                   VALUE 1.
009600    02 FILLER                     PIC X(04) VALUE SPACES.
009700 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
009800 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
009900    02 WKS-FP-ANIO                PIC 9(04).
010000    02 WKS-FP-MES                 PIC 9(02).
010100    02 WKS-FP-DIA                 PIC 9(02).
010200 77 FS-TBSOLCTA                   PIC 9(02) VALUE ZEROS.
010300 77 FS-TBCRIBA                    PIC 9(02) VALUE ZEROS.
010400 77 FS-TBTENE1                    PIC 9(02) VALUE ZEROS.
010500 77 FS-TBTENE2                    PIC 9(02) VALUE ZEROS.
010600 77 FS-TBMOVCTA                   PIC 9(02) VALUE ZEROS.
010700 77 FS-RPTCART                    PIC 9(02) VALUE ZEROS.
010800 77 PROGRAMA                      PIC X(08) VALUE SPACES.
010900 77 ARCHIVO                       PIC X(08) VALUE SPACES.
011000 77 ACCION                        PIC X(10) VALUE SPACES.
011100 77 LLAVE                         PIC X(32) VALUE SPACES.
011200 01 FSE-GENERICO.
011300    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
011400    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
011500    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
011600 01 WKS-CONTADORES.
011700    02 WKS-NUM-TENEN              PIC S9(05) COMP VALUE 0.
011800    02 WKS-NUM-CRIBA              PIC S9(05) COMP VALUE 0.
011900    02 WKS-IX                     PIC S9(05) COMP VALUE 0.
012000    02 WKS-SOLICITUDES-APLICADAS  PIC S9(07) COMP VALUE 0.
012100    02 WKS-SOLICITUDES-RECHAZADAS PIC S9(07) COMP VALUE 0.
012200    02 FILLER                     PIC X(04) VALUE SPACES.
012300 01 WKS-CASH-AREA.
012400    02 WKS-CASH-SALDO             PIC S9(11)V99 COMP
012500                                   VALUE 100000.
012600    02 FILLER                     PIC X(04) VALUE SPACES.
012700 01 WKS-SOLICITUD-AREA.
012800    02 WKS-SOL-ACCIONES           PIC S9(09)V99 COMP VALUE 0.
012900    02 WKS-SOL-ENCONTRADO         PIC X(01) VALUE 'N'.
013000    02 FILLER                     PIC X(04) VALUE SPACES.
013100 01 WKS-PRECIO-AREA.
013200    02 WKS-PRECIO-USAR            PIC S9(07)V99 COMP VALUE 0.
013300    02 FILLER                     PIC X(04) VALUE SPACES.
013400 01 WKS-TOTALES-AREA.
013500    02 WKS-TOT-VALOR-MERCADO      PIC S9(13)V99 COMP VALUE 0.
013600    02 WKS-TOT-COSTO-BASE         PIC S9(13)V99 COMP VALUE 0.
013700    02 WKS-TOT-GANANCIA           PIC S9(13)V99 COMP VALUE 0.
013800    02 FILLER                     PIC S9(13)V99 COMP VALUE 0.
013900 01 WKS-TOTALES-AREA-R REDEFINES WKS-TOTALES-AREA.
014000    02 WKS-TOT-SLOT               PIC S9(13)V99 COMP OCCURS 4
014100                                   TIMES.
014200 01 WKS-REPORTE-AREA.
014300    02 WKS-MERCADO-HOLD           PIC S9(13)V99 COMP VALUE 0.
014400    02 WKS-COSTO-HOLD             PIC S9(13)V99 COMP VALUE 0.
014500    02 WKS-GANANCIA-HOLD          PIC S9(13)V99 COMP VALUE 0.
014600    02 WKS-GANANCIA-PCT           PIC S9(05)V99 COMP VALUE 0.
014700    02 FILLER                     PIC X(04) VALUE SPACES.
014800 01 WKS-REPORTE-AREA-R REDEFINES WKS-REPORTE-AREA.
014900    02 WKS-REP-SLOT               PIC S9(13)V99 COMP OCCURS 3
015000                                   TIMES.
015100    02 FILLER                     PIC S9(05)V99 COMP.
015200    02 FILLER                     PIC X(04).
015300 01 WKS-MASK                       PIC Z,ZZZ,ZZ9.
015400 01 WKS-MASK-MONTO                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
015500 01 WKS-MASK-PRECIO                PIC -Z,ZZZ,ZZ9.99.
015600 01 WKS-MASK-MERCADO               PIC -Z,ZZZ,ZZZ,ZZ9.99.
015700 01 WKS-MASK-GANANCIA              PIC -Z,ZZZ,ZZZ,ZZ9.99.
015800 01 WKS-MASK-GANPCT                PIC -ZZZ9.99.
015900******************************************************************
016000*   T A B L A   D E   T E N E N C I A S   ( E N   M E M O R I A )*
016100******************************************************************
016200 01 WKS-TABLA-TENEN.
016300    02 WKS-TEN-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-TENEN
016400                    INDEXED BY WKS-IDXT.
016500       04 WKS-TEN-SIMBOLO         PIC X(08).
016600       04 WKS-TEN-ACCIONES        PIC S9(09)V99.
016700       04 WKS-TEN-COSTO-PROM      PIC S9(07)V99.
016800       04 FILLER                  PIC X(04).
016900******************************************************************
017000*     T A B L A   D E   P R E C I O S   D E   L A   C R I B A    *
017100******************************************************************
017200 01 WKS-TABLA-CRIBA.
017300    02 WKS-CRB-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-CRIBA
017400                    ASCENDING KEY WKS-CRB-SIMBOLO
017500                    INDEXED BY WKS-IDXC.
017600       04 WKS-CRB-SIMBOLO         PIC X(08).
017700       04 WKS-CRB-CIERRE          PIC S9(07)V99.
017800       04 FILLER                  PIC X(04).
017900******************************************************************
018000 PROCEDURE DIVISION.
018100 000-MAIN SECTION.
018200     PERFORM APERTURA-ARCHIVOS
018300     PERFORM CARGA-TABLA-CRIBA
018400     PERFORM CARGA-TABLA-TENENCIAS
018500     PERFORM LEE-TBSOLCTA
018600     PERFORM APLICA-SOLICITUD UNTIL WKS-END-TBSOLCTA
018700     PERFORM ESCRIBE-MAESTRO-NUEVO
018800     PERFORM ARMA-REPORTE-CARTERA
018900     PERFORM CIERRA-ARCHIVOS
019000     STOP RUN.
019100 000-MAIN-E. EXIT.
019200 APERTURA-ARCHIVOS SECTION.
019300     ACCEPT WKS-FECHA-PROC FROM SYSIN
019400     MOVE 'CARTERA1' TO PROGRAMA
019500     MOVE 'OPEN'     TO ACCION
019600     MOVE SPACES     TO LLAVE
019700     OPEN INPUT TBSOLCTA
019800     IF FS-TBSOLCTA NOT EQUAL 0 AND 97
019900        MOVE 'TBSOLCTA' TO ARCHIVO
020000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020100                              FS-TBSOLCTA, FSE-GENERICO
020200        STOP RUN
020300     END-IF
020400     OPEN INPUT TBCRIBA
020500     IF FS-TBCRIBA NOT EQUAL 0 AND 97
020600        MOVE 'TBCRIBA' TO ARCHIVO
020700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                              FS-TBCRIBA, FSE-GENERICO
020900        STOP RUN
021000     END-IF
021100     OPEN INPUT TBTENE1
021200     IF FS-TBTENE1 NOT EQUAL 0 AND 97
021300        MOVE 'TBTENE1' TO ARCHIVO
021400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021500                              FS-TBTENE1, FSE-GENERICO
021600        STOP RUN
021700     END-IF
021800     OPEN OUTPUT TBTENE2
021900     IF FS-TBTENE2 NOT EQUAL 0 AND 97
022000        MOVE 'TBTENE2' TO ARCHIVO
022100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022200                              FS-TBTENE2, FSE-GENERICO
022300        STOP RUN
022400     END-IF
022500     OPEN OUTPUT TBMOVCTA
022600     IF FS-TBMOVCTA NOT EQUAL 0 AND 97
022700        MOVE 'TBMOVCTA' TO ARCHIVO
022800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                              FS-TBMOVCTA, FSE-GENERICO
023000        STOP RUN
023100     END-IF
023200     OPEN OUTPUT RPTCART
023300     IF FS-RPTCART NOT EQUAL 0 AND 97
023400        MOVE 'RPTCART' TO ARCHIVO
023500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023600                              FS-RPTCART, FSE-GENERICO
023700        STOP RUN
023800     END-IF.
023900 APERTURA-ARCHIVOS-E. EXIT.
024000******************************************************************
024100*    C A R G A   D E   T A B L A S   D E   A P O Y O             *
024200******************************************************************
024300 CARGA-TABLA-CRIBA SECTION.
024400     PERFORM LEE-TBCRIBA
024500     PERFORM ACUMULA-CRIBA UNTIL WKS-END-TBCRIBA.
024600 CARGA-TABLA-CRIBA-E. EXIT.
024700 LEE-TBCRIBA SECTION.
024800     READ TBCRIBA
024900     IF FS-TBCRIBA = 10
025000        MOVE 1 TO WKS-FIN-TBCRIBA
025100     END-IF.
025200 LEE-TBCRIBA-E. EXIT.
025300 ACUMULA-CRIBA SECTION.
025400     IF WKS-NUM-CRIBA < 600
025500        ADD 1 TO WKS-NUM-CRIBA
025600        MOVE CRB-SIMBOLO TO WKS-CRB-SIMBOLO (WKS-NUM-CRIBA)
025700        MOVE CRB-CIERRE  TO WKS-CRB-CIERRE  (WKS-NUM-CRIBA)
025800     END-IF
025900     PERFORM LEE-TBCRIBA THRU LEE-TBCRIBA-E.
026000 ACUMULA-CRIBA-E. EXIT.
026100* LECTURA DEL MAESTRO ANTERIOR: EL PRIMER REGISTRO ES EL
026200* ENCABEZADO 'H' CON EL SALDO DE CAJA, LOS RESTANTES SON LOS
026300* DETALLES 'D' DE CADA SIMBOLO EN CARTERA.
026400 CARGA-TABLA-TENENCIAS SECTION.
026500     PERFORM LEE-TBTENE1
026600     PERFORM PROCESA-LECTURA-TENEN UNTIL WKS-END-TBTENE1.
026700 CARGA-TABLA-TENENCIAS-E. EXIT.
026800 LEE-TBTENE1 SECTION.
026900     READ TBTENE1
027000     IF FS-TBTENE1 = 10
027100        MOVE 1 TO WKS-FIN-TBTENE1
027200     END-IF.
027300 LEE-TBTENE1-E. EXIT.
027400 PROCESA-LECTURA-TENEN SECTION.
027500     IF TEN-ENCABEZADO
027600        MOVE TEN-CASH-SALDO TO WKS-CASH-SALDO
027700     ELSE
027800        IF WKS-NUM-TENEN < 600
027900           ADD 1 TO WKS-NUM-TENEN
028000           MOVE TEN-SIMBOLO    TO WKS-TEN-SIMBOLO
028100                                   (WKS-NUM-TENEN)
028200           MOVE TEN-ACCIONES   TO WKS-TEN-ACCIONES
028300                                   (WKS-NUM-TENEN)
028400           MOVE TEN-COSTO-PROM TO WKS-TEN-COSTO-PROM
028500                                   (WKS-NUM-TENEN)
028600        END-IF
028700     END-IF
028800     PERFORM LEE-TBTENE1 THRU LEE-TBTENE1-E.
028900 PROCESA-LECTURA-TENEN-E. EXIT.
029000******************************************************************
029100*        A P L I C A C I O N   D E   S O L I C I T U D E S       *
029200******************************************************************
029300 LEE-TBSOLCTA SECTION.
029400     READ TBSOLCTA
029500     IF FS-TBSOLCTA = 10
029600        MOVE 1 TO WKS-FIN-TBSOLCTA
029700     END-IF.
029800 LEE-TBSOLCTA-E. EXIT.
029900 APLICA-SOLICITUD SECTION.
030000     PERFORM BUSCA-TENENCIA
030100     EVALUATE TRUE
030200        WHEN SOL-ES-COMPRA
030300             PERFORM APLICA-COMPRA
030400        WHEN SOL-ES-VENTA
030500             PERFORM APLICA-VENTA
030600        WHEN OTHER
030700             ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
030800     END-EVALUATE
030900     PERFORM LEE-TBSOLCTA THRU LEE-TBSOLCTA-E.
031000 APLICA-SOLICITUD-E. EXIT.
031100* BUSQUEDA SECUENCIAL (NO SEARCH ALL): LA TABLA NO ESTA ORDENADA
031200* PORQUE SE LE AGREGAN SIMBOLOS NUEVOS DURANTE LA CORRIDA.
031300 BUSCA-TENENCIA SECTION.
031400     MOVE 'N' TO WKS-SOL-ENCONTRADO
031500     MOVE 0   TO WKS-IX
031600     IF WKS-NUM-TENEN > 0
031700        SET WKS-IDXT TO 1
031800        SEARCH WKS-TEN-REG
031900           AT END
032000              CONTINUE
032100           WHEN WKS-TEN-SIMBOLO (WKS-IDXT) = SOL-SIMBOLO
032200              MOVE 'S' TO WKS-SOL-ENCONTRADO
032300              SET WKS-IX TO WKS-IDXT
032400        END-SEARCH
032500     END-IF.
032600 BUSCA-TENENCIA-E. EXIT.
032700******************************************************************
032800*                      A P L I C A - C O M P R A                 *
032900******************************************************************
033000 APLICA-COMPRA SECTION.
033100     MOVE 0 TO WKS-SOL-ACCIONES
033200     IF SOL-PRECIO > 0
033300        COMPUTE WKS-SOL-ACCIONES = SOL-MONTO / SOL-PRECIO
033400     END-IF
033500     IF WKS-SOL-ACCIONES = 0
033600        ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
033700     ELSE
033800        IF WKS-SOL-ENCONTRADO = 'N'
033900           IF WKS-NUM-TENEN < 600
034000              ADD 1 TO WKS-NUM-TENEN
034100              MOVE SOL-SIMBOLO TO WKS-TEN-SIMBOLO
034200                                   (WKS-NUM-TENEN)
034300              MOVE 0           TO WKS-TEN-ACCIONES
034400                                   (WKS-NUM-TENEN)
034500              MOVE 0           TO WKS-TEN-COSTO-PROM
034600                                   (WKS-NUM-TENEN)
034700              MOVE WKS-NUM-TENEN TO WKS-IX
034800           END-IF
034900        END-IF
035000        COMPUTE WKS-TEN-COSTO-PROM (WKS-IX) ROUNDED =
035100                (WKS-TEN-ACCIONES (WKS-IX) *
035200                 WKS-TEN-COSTO-PROM (WKS-IX) + SOL-MONTO) /
035300                (WKS-TEN-ACCIONES (WKS-IX) + WKS-SOL-ACCIONES)
035400        ADD WKS-SOL-ACCIONES TO WKS-TEN-ACCIONES (WKS-IX)
035500        SUBTRACT SOL-MONTO FROM WKS-CASH-SALDO
035600        MOVE SOL-SIMBOLO       TO MOV-SIMBOLO
035700        MOVE 'BUY '            TO MOV-ACCION
035800        MOVE WKS-FECHA-PROC    TO MOV-FECHA
035900        MOVE WKS-SOL-ACCIONES  TO MOV-ACCIONES
036000        MOVE SOL-PRECIO        TO MOV-PRECIO
036100        MOVE SOL-MONTO         TO MOV-MONTO
036200        WRITE REG-MOVCTA
036300        ADD 1 TO WKS-SOLICITUDES-APLICADAS
036400     END-IF.
036500 APLICA-COMPRA-E. EXIT.
036600******************************************************************
036700*                       A P L I C A - V E N T A                  *
036800******************************************************************
036900 APLICA-VENTA SECTION.
037000     MOVE 0 TO WKS-SOL-ACCIONES
037100     IF SOL-PRECIO > 0
037200        COMPUTE WKS-SOL-ACCIONES = SOL-MONTO / SOL-PRECIO
037300     END-IF
037400     IF WKS-SOL-ENCONTRADO = 'N' OR WKS-SOL-ACCIONES = 0
037500        ADD 1 TO WKS-SOLICITUDES-RECHAZADAS
037600     ELSE
037700        IF WKS-SOL-ACCIONES > WKS-TEN-ACCIONES (WKS-IX)
037800           MOVE WKS-TEN-ACCIONES (WKS-IX) TO WKS-SOL-ACCIONES
037900        END-IF
038000        SUBTRACT WKS-SOL-ACCIONES FROM WKS-TEN-ACCIONES (WKS-IX)
038100        ADD SOL-MONTO TO WKS-CASH-SALDO
038200        MOVE SOL-SIMBOLO       TO MOV-SIMBOLO
038300        MOVE 'SELL'            TO MOV-ACCION
038400        MOVE WKS-FECHA-PROC    TO MOV-FECHA
038500        MOVE WKS-SOL-ACCIONES  TO MOV-ACCIONES
038600        MOVE SOL-PRECIO        TO MOV-PRECIO
038700        MOVE SOL-MONTO         TO MOV-MONTO
038800        WRITE REG-MOVCTA
038900        ADD 1 TO WKS-SOLICITUDES-APLICADAS
039000     END-IF.
039100 APLICA-VENTA-E. EXIT.
039200******************************************************************
039300*     E S C R I T U R A   D E L   M A E S T R O   N U E V O      *
039400******************************************************************
039500 ESCRIBE-MAESTRO-NUEVO SECTION.
039600     MOVE SPACES           TO REG-TENENCI-NUEVO
039700     MOVE 'H'              TO TEN-TIPO-REGISTRO
039800     MOVE SPACES           TO TEN-SIMBOLO
039900     MOVE WKS-CASH-SALDO   TO TEN-CASH-SALDO
040000     MOVE REG-TENENCI      TO REG-TENENCI-NUEVO
040100     WRITE REG-TENENCI-NUEVO
040200     PERFORM ESCRIBE-DETALLE-TENEN
040300             VARYING WKS-IX FROM 1 BY 1
040400             UNTIL WKS-IX > WKS-NUM-TENEN.
040500 ESCRIBE-MAESTRO-NUEVO-E. EXIT.
040600 ESCRIBE-DETALLE-TENEN SECTION.
040700     MOVE SPACES      TO REG-TENENCI-NUEVO
040800     MOVE 'D'         TO TEN-TIPO-REGISTRO
040900     MOVE WKS-TEN-SIMBOLO    (WKS-IX) TO TEN-SIMBOLO
041000     MOVE WKS-TEN-ACCIONES   (WKS-IX) TO TEN-ACCIONES
041100     MOVE WKS-TEN-COSTO-PROM (WKS-IX) TO TEN-COSTO-PROM
041200     MOVE REG-TENENCI TO REG-TENENCI-NUEVO
041300     WRITE REG-TENENCI-NUEVO.
041400 ESCRIBE-DETALLE-TENEN-E. EXIT.
041500******************************************************************
041600*           R E P O R T E   D E   E S T A D O   D E               *
041700*                     C A R T E R A   ( U 1 0 )                   *
041800******************************************************************
041900 ARMA-REPORTE-CARTERA SECTION.
042000     MOVE SPACES TO LINEA-REPORTE
042100     STRING '*** ESTADO DE CARTERA - FECHA ' WKS-FECHA-PROC
042200            ' ***' DELIMITED BY SIZE INTO LINEA-REPORTE
042300     WRITE LINEA-REPORTE
042400     MOVE SPACES TO LINEA-REPORTE
042500     STRING 'SIMBOLO  ACCIONES  COSTO-PR  PRECIO   VALOR'
042600            '-MERC   GANANCIA  GAN-%'
042700            DELIMITED BY SIZE INTO LINEA-REPORTE
042800     WRITE LINEA-REPORTE
042900     MOVE 0 TO WKS-TOT-VALOR-MERCADO
043000     MOVE 0 TO WKS-TOT-COSTO-BASE
043100     MOVE 0 TO WKS-TOT-GANANCIA
043200     PERFORM ESCRIBE-LINEA-HOLDING
043300             VARYING WKS-IX FROM 1 BY 1
043400             UNTIL WKS-IX > WKS-NUM-TENEN
043500     PERFORM ESCRIBE-TOTALES-CARTERA THRU ESCRIBE-TOTALES-CARTERA-E.
043600 ARMA-REPORTE-CARTERA-E. EXIT.
043700 ESCRIBE-LINEA-HOLDING SECTION.
043800     IF WKS-TEN-ACCIONES (WKS-IX) NOT = 0
043900        PERFORM BUSCA-PRECIO-ACTUAL
044000        COMPUTE WKS-MERCADO-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
044100                WKS-PRECIO-USAR
044200        COMPUTE WKS-COSTO-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
044300                WKS-TEN-COSTO-PROM (WKS-IX)
044400        COMPUTE WKS-GANANCIA-HOLD = WKS-MERCADO-HOLD -
044500                WKS-COSTO-HOLD
044600        MOVE 0 TO WKS-GANANCIA-PCT
044700        IF WKS-COSTO-HOLD NOT = 0
044800           COMPUTE WKS-GANANCIA-PCT ROUNDED =
044900                   (WKS-GANANCIA-HOLD / WKS-COSTO-HOLD) * 100
045000        END-IF
045100        ADD WKS-MERCADO-HOLD  TO WKS-TOT-VALOR-MERCADO
045200        ADD WKS-COSTO-HOLD    TO WKS-TOT-COSTO-BASE
045300        ADD WKS-GANANCIA-HOLD TO WKS-TOT-GANANCIA
045400        MOVE WKS-PRECIO-USAR     TO WKS-MASK-PRECIO
045500        MOVE WKS-MERCADO-HOLD    TO WKS-MASK-MERCADO
045600        MOVE WKS-GANANCIA-HOLD   TO WKS-MASK-GANANCIA
045700        MOVE WKS-GANANCIA-PCT    TO WKS-MASK-GANPCT
045800        MOVE SPACES TO LINEA-REPORTE
045900        STRING WKS-TEN-SIMBOLO (WKS-IX)    ' '
046000               WKS-TEN-ACCIONES (WKS-IX)   ' '
046100               WKS-TEN-COSTO-PROM (WKS-IX) ' '
046200               WKS-MASK-PRECIO             ' '
046300               WKS-MASK-MERCADO            ' '
046400               WKS-MASK-GANANCIA           ' '
046500               WKS-MASK-GANPCT
046600               DELIMITED BY SIZE INTO LINEA-REPORTE
046700        WRITE LINEA-REPORTE
046800     END-IF.
046900 ESCRIBE-LINEA-HOLDING-E. EXIT.
047000 BUSCA-PRECIO-ACTUAL SECTION.
047100     MOVE WKS-TEN-COSTO-PROM (WKS-IX) TO WKS-PRECIO-USAR
047200     SET WKS-IDXC TO 1
047300     IF WKS-NUM-CRIBA > 0
047400        SEARCH ALL WKS-CRB-REG
047500           WHEN WKS-CRB-SIMBOLO (WKS-IDXC) =
047600                WKS-TEN-SIMBOLO (WKS-IX)
047700              IF WKS-CRB-CIERRE (WKS-IDXC) > 0
047800                 MOVE WKS-CRB-CIERRE (WKS-IDXC) TO
047900                      WKS-PRECIO-USAR
048000              END-IF
048100        END-SEARCH
048200     END-IF.
048300 BUSCA-PRECIO-ACTUAL-E. EXIT.
048400 ESCRIBE-TOTALES-CARTERA SECTION.
048500     MOVE ZEROS                   TO WKS-MASK-MONTO
048600     MOVE WKS-TOT-VALOR-MERCADO   TO WKS-MASK-MONTO
048700     MOVE SPACES TO LINEA-REPORTE
048800     STRING 'VALOR DE MERCADO TOTAL  : ' WKS-MASK-MONTO
048900            DELIMITED BY SIZE INTO LINEA-REPORTE
049000     WRITE LINEA-REPORTE
049100     COMPUTE WKS-TOT-GANANCIA = WKS-TOT-VALOR-MERCADO -
049200             WKS-TOT-COSTO-BASE
049300     MOVE ZEROS                   TO WKS-MASK-MONTO
049400     MOVE WKS-TOT-GANANCIA        TO WKS-MASK-MONTO
049500     MOVE SPACES TO LINEA-REPORTE
049600     STRING 'GANANCIA NO REALIZADA   : ' WKS-MASK-MONTO
049700            DELIMITED BY SIZE INTO LINEA-REPORTE
049800     WRITE LINEA-REPORTE
049900     MOVE ZEROS                   TO WKS-MASK-MONTO
050000     MOVE WKS-CASH-SALDO          TO WKS-MASK-MONTO
050100     MOVE SPACES TO LINEA-REPORTE
050200     STRING 'SALDO DE CAJA           : ' WKS-MASK-MONTO
050300            DELIMITED BY SIZE INTO LINEA-REPORTE
050400     WRITE LINEA-REPORTE
050500     COMPUTE WKS-TOT-COSTO-BASE = WKS-CASH-SALDO +
050600             WKS-TOT-VALOR-MERCADO
050700     MOVE ZEROS                   TO WKS-MASK-MONTO
050800     MOVE WKS-TOT-COSTO-BASE      TO WKS-MASK-MONTO
050900     MOVE SPACES TO LINEA-REPORTE
051000     STRING 'VALOR TOTAL DE CARTERA  : ' WKS-MASK-MONTO
051100            DELIMITED BY SIZE INTO LINEA-REPORTE
051200     WRITE LINEA-REPORTE
051300     DISPLAY 'SOLICITUDES APLICADAS=' WKS-SOLICITUDES-APLICADAS
051400             ' RECHAZADAS=' WKS-SOLICITUDES-RECHAZADAS
051500             UPON CONSOLE.
051600 ESCRIBE-TOTALES-CARTERA-E. EXIT.
051700 CIERRA-ARCHIVOS SECTION.
051800     CLOSE TBSOLCTA TBCRIBA TBTENE1 TBTENE2 TBMOVCTA RPTCART.
051900 CIERRA-ARCHIVOS-E. EXIT.
