000100******************************************************************
000200* FECHA       : 07/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVSOLCTA, COPY DE SOLICITUDES DE CARTERA         *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE SOLICITUD DE COMPRA O     *
000800*             : VENTA RECIBIDA DE LA MESA DE OPERACIONES, CON EL *
000900*             : MONTO Y EL PRECIO PACTADO PARA LA OPERACION      *
001000* ARCHIVOS    : TBSOLCTA                                         *
001100* PROGRAMA(S) : CARTERA1                                         *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    07/03/1991 JCEM REQ-0105 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-SOLICITUD.
001800     05  SOL-SIMBOLO             PIC X(08).
001900     05  SOL-ACCION              PIC X(04).
002000         88  SOL-ES-COMPRA               VALUE 'BUY '.
002100         88  SOL-ES-VENTA                VALUE 'SELL'.
002200     05  SOL-MONTO               PIC S9(11)V99.
002300     05  SOL-PRECIO              PIC S9(07)V99.
002400     05  FILLER                  PIC X(10).
