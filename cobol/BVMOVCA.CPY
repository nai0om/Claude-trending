000100******************************************************************
000200* FECHA       : 05/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVMOVCA, COPY DE MOVIMIENTOS DE CARTERA          *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE MOVIMIENTO (COMPRA O      *
000800*             : VENTA) ESCRITO AL ARCHIVO DE BITACORA DE         *
000900*             : TRANSACCIONES DE LA CARTERA                      *
001000* ARCHIVOS    : TBMOVCTA                                         *
001100* PROGRAMA(S) : CARTERA1                                         *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    05/03/1991 JCEM REQ-0103 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-MOVCTA.
001800     05  MOV-SIMBOLO             PIC X(08).
001900     05  MOV-ACCION              PIC X(04).
002000         88  MOV-ES-COMPRA               VALUE 'BUY '.
002100         88  MOV-ES-VENTA                VALUE 'SELL'.
002200     05  MOV-FECHA               PIC 9(08).
002300     05  MOV-FECHA-R REDEFINES MOV-FECHA.
002400         10  MOV-FECHA-ANIO      PIC 9(04).
002500         10  MOV-FECHA-MES       PIC 9(02).
002600         10  MOV-FECHA-DIA       PIC 9(02).
002700     05  MOV-DATOS.
002800         10  MOV-ACCIONES        PIC S9(09)V99.
002900         10  MOV-PRECIO          PIC S9(07)V99.
003000         10  MOV-MONTO           PIC S9(11)V99.
003100     05  FILLER                  PIC X(10).
