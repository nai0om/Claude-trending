000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVSOLBIT, COPY DE SOLICITUD DE APERTURA/CIERRE   *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DE LA SOLICITUD DIARIA DE APERTURA O      *
000800*             : CIERRE DE OPERACION QUE LA MESA DE OPERACIONES   *
000900*             : SOMETE A LA BITACORA PARA ACTUALIZAR EL MAESTRO  *
001000* ARCHIVOS    : TBSOLBIT                                         *
001100* PROGRAMA(S) : BITACOR1                                         *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    12/03/1991 JCEM REQ-0128 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-SOLBIT.
001800     05  SB-TIPO-SOLICITUD         PIC X(05).
001900         88  SB-ES-APERTURA                VALUE 'OPEN '.
002000         88  SB-ES-CIERRE                  VALUE 'CLOSE'.
002100         88  SB-ES-PARADA                  VALUE 'STOP '.
002200     05  SB-ID                     PIC 9(06).
002300     05  SB-SIMBOLO                PIC X(08).
002400     05  SB-ACCION                 PIC X(04).
002500     05  SB-ESTRATEGIA             PIC X(12).
002600     05  SB-PRECIO                 PIC S9(07)V99.
002700     05  SB-FECHA                  PIC 9(08).
002800     05  SB-ACCIONES               PIC S9(09)V99.
002900     05  SB-MONTO                  PIC S9(11)V99.
003000     05  FILLER                    PIC X(08).
