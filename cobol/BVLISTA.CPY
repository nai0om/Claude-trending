000100******************************************************************
000200* FECHA       : 11/02/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVLISTA, COPY DE LISTA DE SEGUIMIENTO            *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE SIMBOLOS EN       *
000800*             : SEGUIMIENTO (WATCHLIST), CON NOMBRE Y SECTOR     *
000900* ARCHIVOS    : TBLISTA                                          *
001000* PROGRAMA(S) : TECNICO1, PUNTEO1, RIESGO1, TENDEN1              *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*    BITACORA DE CAMBIOS                                         *
001400*    11/02/1991 JCEM REQ-0094 PRIMERA VERSION DEL LAYOUT         *
001500*    05/05/1996 JCEM REQ-0171 SE AMPLIA NOMBRE DE 20 A 30        *
001600*----------------------------------------------------------------*
001700 01  REG-LISTASG.
001800     05  LSG-SIMBOLO             PIC X(08).
001900     05  LSG-NOMBRE              PIC X(30).
002000     05  LSG-SECTOR              PIC X(16).
002100     05  FILLER                  PIC X(10).
