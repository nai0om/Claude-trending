000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVBITAC, COPY DE BITACORA DE OPERACIONES         *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE BITACORA DE OPERACIONES    *
000800*             : ABIERTAS Y CERRADAS, USADO PARA EL CALCULO DE    *
000900*             : ESTADISTICAS DE OPERACION POR ESTRATEGIA         *
001000* ARCHIVOS    : TBBITACO                                         *
001100* PROGRAMA(S) : BITACOR1                                         *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    12/03/1991 JCEM REQ-0105 PRIMERA VERSION DEL LAYOUT         *
001600*    09/09/1999 MAVR Y2K-025 SE AMPLIAN FECHAS A AAAAMMDD        *
001700*----------------------------------------------------------------*
001800 01  REG-BITACOR.
001900     05  BIT-LLAVE.
002000         10  BIT-ID                  PIC 9(06).
002100     05  BIT-SIMBOLO                 PIC X(08).
002200     05  BIT-ACCION                  PIC X(04).
002300         88  BIT-ES-COMPRA                   VALUE 'BUY '.
002400         88  BIT-ES-VENTA                    VALUE 'SELL'.
002500     05  BIT-ESTRATEGIA              PIC X(12).
002600     05  BIT-DATOS-ENTRADA.
002700         10  BIT-PRECIO-ENTRADA      PIC S9(07)V99.
002800         10  BIT-FECHA-ENTRADA       PIC 9(08).
002900         10  BIT-ACCIONES            PIC S9(09)V99.
003000         10  BIT-MONTO               PIC S9(11)V99.
003100     05  BIT-DATOS-SALIDA.
003200         10  BIT-PRECIO-SALIDA       PIC S9(07)V99.
003300         10  BIT-FECHA-SALIDA        PIC 9(08).
003400         10  BIT-GANANCIA            PIC S9(11)V99.
003500         10  BIT-GANANCIA-PCT        PIC S9(03)V9(04).
003600     05  BIT-ESTADO                  PIC X(12).
003700         88  BIT-ABIERTA                     VALUE 'OPEN'.
003800         88  BIT-CERRADA                     VALUE 'CLOSED'.
003900         88  BIT-DETENIDA                    VALUE 'STOPPED_OUT'.
004000     05  FILLER                      PIC X(09).
