000100******************************************************************
000200* FECHA       : 04/04/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVPLANA, COPY DE PLAN DE ACCION DIARIO            *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL PLAN DE ACCION *
000800*             : DIARIO (COMPRAR / VENDER / MANTENER) CON EL      *
000900*             : PUNTEO COMPUESTO Y EL MONTO SUGERIDO             *
001000* ARCHIVOS    : TBPLANAC                                         *
001100* PROGRAMA(S) : PUNTEO1                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*    BITACORA DE CAMBIOS                                         *
001500*    04/04/1991 JCEM REQ-0112 PRIMERA VERSION DEL LAYOUT         *
001600*----------------------------------------------------------------*
001700 01  REG-PLANACC.
001800     05  PLA-SIMBOLO             PIC X(08).
001900     05  PLA-NOMBRE              PIC X(30).
002000     05  PLA-SECTOR              PIC X(16).
002100     05  PLA-ACCION              PIC X(04).
002200         88  PLA-ES-COMPRA               VALUE 'BUY '.
002300         88  PLA-ES-VENTA                VALUE 'SELL'.
002400         88  PLA-ES-MANTENER             VALUE 'HOLD'.
002500     05  PLA-PUNTEO              PIC S9(03)V99.
002600     05  PLA-MONTO               PIC S9(11)V99.
002700     05  FILLER                  PIC X(12).
