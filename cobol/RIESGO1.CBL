000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : RIESGO1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ADMINISTRACION DE RIESGO DE LA CARTERA.  VALIDA  *
000800*             : SOLICITUDES DE COMPRA CONTRA LOS LIMITES DE      *
000900*             : POSICION Y DE EXPOSICION, EXPLORA LAS TENENCIAS  *
001000*             : EN BUSCA DE STOP-LOSS, VERIFICA EL PARO DIARIO,  *
001100*             : CALCULA EL CALOR DE CARTERA Y LA CONCENTRACION   *
001200*             : POR SECTOR, Y ACTUALIZA EL CORTE DIARIO DE VALOR *
001300* ARCHIVOS    : TBSOLRIE=C, TBCRIBA=C, TBLISTA=C, TBVOLAT=C,     *
001400*             : TBTENE1=C, TBCORT1=C, TBCORT2=A                  *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 21/03/1991                                       *
001700* BPM/RATIONAL: 100261                                           *
001800* NOMBRE      : ADMINISTRACION DE RIESGO DE CARTERA              *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. RIESGO1.
002300 AUTHOR. JULIO CESAR ESTRADA MONROY.
002400 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN. 21/03/1991.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE RIESGO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100*    21/03/1991 JCEM REQ-0108 PRIMERA VERSION DEL PROGRAMA       *
003200*    14/12/1998 MAVR Y2K-030 FECHAS DE CORTE A AAAAMMDD EN EL    *
003300*                    MAESTRO DE CORTE DIARIO, SIN CAMBIO LOGICO  *
003400*    30/06/2000 MAVR REQ-0240 SE AGREGA EL CALCULO DE CALOR DE   *
003500*                    CARTERA Y LA CONCENTRACION POR SECTOR       *
003600*    18/04/2005 CFLG REQ-0347 SE AGREGA LA VALIDACION DE PARO    *
003700*                    DIARIO CONTRA EL CORTE ANTERIOR             *
003800*    09/10/2006 CFLG REQ-0355 SE AGREGA EL MONTO MAXIMO ADICIONAL*
003900*                    PERMITIDO POR LIMITE DE POSICION Y DE       *
004000*                    DESPLIEGUE AL REPORTE DE VALIDACION DE      *
004100*                    COMPRA, Y SE REESCRIBE EL ARMADO DEL        *
004200*                    REPORTE EN PARRAFOS NUMERADOS               *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT TBSOLRIE ASSIGN TO TBSOLRIE
005100            ORGANIZATION IS SEQUENTIAL
005200            ACCESS       IS SEQUENTIAL
005300            FILE STATUS  IS FS-TBSOLRIE.
005400     SELECT TBCRIBA  ASSIGN TO TBCRIBA
005500            ORGANIZATION IS SEQUENTIAL
005600            ACCESS       IS SEQUENTIAL
005700            FILE STATUS  IS FS-TBCRIBA.
005800     SELECT TBLISTA  ASSIGN TO TBLISTA
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS       IS SEQUENTIAL
006100            FILE STATUS  IS FS-TBLISTA.
006200     SELECT TBVOLAT  ASSIGN TO TBVOLAT
006300            ORGANIZATION IS SEQUENTIAL
006400            ACCESS       IS SEQUENTIAL
006500            FILE STATUS  IS FS-TBVOLAT.
006600     SELECT TBTENE1  ASSIGN TO TBTENE1
006700            ORGANIZATION IS SEQUENTIAL
006800            ACCESS       IS SEQUENTIAL
006900            FILE STATUS  IS FS-TBTENE1.
007000*    CORTE DIARIO, GENERACION ANTERIOR
007100     SELECT TBCORT1  ASSIGN TO TBCORT1
007200            ORGANIZATION IS SEQUENTIAL
007300            ACCESS       IS SEQUENTIAL
007400            FILE STATUS  IS FS-TBCORT1.
007500*    CORTE DIARIO, GENERACION NUEVA
007600     SELECT TBCORT2  ASSIGN TO TBCORT2
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-TBCORT2.
007900     SELECT RPTRIES  ASSIGN TO RPTRIES
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS FS-RPTRIES.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*1 -->SOLICITUDES DE COMPRA A VALIDAR CONTRA LOS LIMITES DE RIESGO
008500 FD TBSOLRIE.
008600     COPY BVSOLRIE.
008700*2 -->RESULTADO DE LA CRIBA TECNICA (PRECIO ACTUAL POR SIMBOLO)
008800 FD TBCRIBA.
008900     COPY BVCRIBA.
009000*3 -->LISTA DE SEGUIMIENTO (SECTOR POR SIMBOLO)
009100 FD TBLISTA.
009200     COPY BVLISTA.
009300*4 -->VOLATILIDAD ANUALIZADA A 20 DIAS POR SIMBOLO
009400 FD TBVOLAT.
009500     COPY BVVOLAT.
009600*5 -->MAESTRO DE TENENCIAS (SOLO CONSULTA)
009700 FD TBTENE1.
009800     COPY BVTENEN.
009900*6 -->CORTE DIARIO, GENERACION ANTERIOR
010000 FD TBCORT1.
010100     COPY BVCORTE.
010200*7 -->CORTE DIARIO, GENERACION NUEVA
010300 FD TBCORT2.
010400 01  REG-CORTEDI-NUEVO            PIC X(81).
010500*8 -->REPORTE DE RIESGO DE CARTERA
010600 FD RPTRIES.
010700 01  LINEA-REPORTE                PIC X(100).
010800 WORKING-STORAGE SECTION.
010900 01 WKS-CAMPOS-DE-TRABAJO.
011000    02 WKS-PROGRAMA               PIC X(08) VALUE "RIESGO1 ".
011100    02 WKS-FIN-TBSOLRIE           PIC 9(01) VALUE ZEROS.
011200       88 WKS-END-TBSOLRIE                  VALUE 1.
011300    02 WKS-FIN-TBCRIBA            PIC 9(01) VALUE ZEROS.
011400       88 WKS-END-TBCRIBA                   VALUE 1.
011500    02 WKS-FIN-TBLISTA            PIC 9(01) VALUE ZEROS.
011600       88 WKS-END-TBLISTA                   VALUE 1.
011700    02 WKS-FIN-TBVOLAT            PIC 9(01) VALUE ZEROS.
011800       88 WKS-END-TBVOLAT                   VALUE 1.
011900    02 WKS-FIN-TBTENE1            PIC 9(01) VALUE ZEROS.
012000       88 WKS-END-TBTENE1                   VALUE 1.
012100    02 WKS-FIN-TBCORT1            PIC 9(01) VALUE ZEROS.
012200       88 WKS-END-TBCORT1                   VALUE 1.
012300    02 FILLER                     PIC X(04) VALUE SPACES.
012400 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
012500 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
012600    02 WKS-FP-ANIO                PIC 9(04).
012700    02 WKS-FP-MES                 PIC 9(02).
012800    02 WKS-FP-DIA                 PIC 9(02).
012900 77 FS-TBSOLRIE                   PIC 9(02) VALUE ZEROS.
013000 77 FS-TBCRIBA                    PIC 9(02) VALUE ZEROS.
013100 77 FS-TBLISTA                    PIC 9(02) VALUE ZEROS.
013200 77 FS-TBVOLAT                    PIC 9(02) VALUE ZEROS.
013300 77 FS-TBTENE1                    PIC 9(02) VALUE ZEROS.
013400 77 FS-TBCORT1                    PIC 9(02) VALUE ZEROS.
013500 77 FS-TBCORT2                    PIC 9(02) VALUE ZEROS.
013600 77 FS-RPTRIES                    PIC 9(02) VALUE ZEROS.
013700 77 PROGRAMA                      PIC X(08) VALUE SPACES.
013800 77 ARCHIVO                       PIC X(08) VALUE SPACES.
013900 77 ACCION                        PIC X(10) VALUE SPACES.
014000 77 LLAVE                         PIC X(32) VALUE SPACES.
014100 01 FSE-GENERICO.
014200    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
014300    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
014400    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
014500 01 WKS-CONTADORES.
014600    02 WKS-NUM-TENEN              PIC S9(05) COMP VALUE 0.
014700    02 WKS-NUM-CRIBA              PIC S9(05) COMP VALUE 0.
014800    02 WKS-NUM-LISTA              PIC S9(05) COMP VALUE 0.
014900    02 WKS-NUM-VOLAT              PIC S9(05) COMP VALUE 0.
015000    02 WKS-NUM-SECTOR             PIC S9(05) COMP VALUE 0.
015100    02 WKS-NUM-AVISOS             PIC S9(05) COMP VALUE 0.
015200    02 WKS-IX                     PIC S9(05) COMP VALUE 0.
015300    02 WKS-IY                     PIC S9(05) COMP VALUE 0.
015400    02 FILLER                     PIC X(04) VALUE SPACES.
015500 01 WKS-LIMITES-AREA.
015600    02 WKS-LIM-POSICION           PIC S9(01)V99 COMP VALUE 0.15.
015700    02 WKS-LIM-DEPLOY             PIC S9(01)V99 COMP VALUE 0.50.
015800    02 WKS-LIM-STOPLOSS           PIC S9(01)V99 COMP VALUE -0.15.
015900    02 WKS-LIM-PARODIA            PIC S9(01)V99 COMP VALUE -0.05.
016000    02 WKS-LIM-SECTOR             PIC S9(01)V99 COMP VALUE 0.40.
016100    02 WKS-LIM-CALOR-ALTO         PIC S9(01)V99 COMP VALUE 0.15.
016200    02 WKS-LIM-CALOR-MEDIO        PIC S9(01)V99 COMP VALUE 0.08.
016300    02 FILLER                     PIC X(04) VALUE SPACES.
016400 01 WKS-CASH-AREA.
016500    02 WKS-CASH-SALDO             PIC S9(11)V99 COMP VALUE 0.
016600    02 FILLER                     PIC X(04) VALUE SPACES.
016700 01 WKS-TOTALES-AREA.
016800    02 WKS-VALOR-MERCADO-TOTAL    PIC S9(13)V99 COMP VALUE 0.
016900    02 WKS-VALOR-TOTAL            PIC S9(13)V99 COMP VALUE 0.
017000    02 WKS-DEPLOY-PCT             PIC S9(01)V9999 COMP VALUE 0.
017100    02 FILLER                     PIC X(04) VALUE SPACES.
017200 01 WKS-TOTALES-AREA-R REDEFINES WKS-TOTALES-AREA.
017300    02 WKS-TOT-SLOT               PIC S9(13)V99 COMP OCCURS 2
017400                                   TIMES.
017500    02 FILLER                     PIC S9(01)V9999 COMP.
017600    02 FILLER                     PIC X(04).
017700 01 WKS-PRECIO-AREA.
017800    02 WKS-PRECIO-USAR            PIC S9(07)V99 COMP VALUE 0.
017900    02 WKS-VALOR-HOLD             PIC S9(13)V99 COMP VALUE 0.
018000    02 WKS-COSTO-HOLD             PIC S9(13)V99 COMP VALUE 0.
018100    02 FILLER                     PIC X(04) VALUE SPACES.
018200* MAXIMO ADICIONAL PERMITIDO POR LIMITE DE POSICION Y POR LIMITE
018300* DE DESPLIEGUE, Y EL MONTO REALMENTE PERMITIDO DE LA SOLICITUD
018400* (EL MENOR DE LOS TRES, SIN BAJAR DE CERO) - REQ-0512
018500 01 WKS-VALIDACION-AREA.
018600    02 WKS-MAX-ADIC-POS           PIC S9(13)V99 COMP VALUE 0.
018700    02 WKS-MAX-ADIC-DEP           PIC S9(13)V99 COMP VALUE 0.
018800    02 WKS-MONTO-PERMITIDO        PIC S9(13)V99 COMP VALUE 0.
018900    02 WKS-AVISOS-ANTES           PIC S9(05)    COMP VALUE 0.
019000    02 FILLER                     PIC X(04) VALUE SPACES.
019100 01 WKS-VALIDACION-AREA-R REDEFINES WKS-VALIDACION-AREA.
019200    02 WKS-VAL-SLOT               PIC S9(13)V99 COMP OCCURS 2
019300                                   TIMES.
019400    02 FILLER                     PIC S9(05)    COMP.
019500    02 FILLER                     PIC X(04).
019600* VALOR TOTAL DEL CORTE INMEDIATO ANTERIOR, SEPARADO DE
019700* WKS-VALOR-HOLD (QUE SE USA COMO AREA DE TRABAJO POR TENENCIA
019800* EN EL CALCULO DE CALOR Y DE CONCENTRACION POR SECTOR)
019900 01 WKS-CORTE-AREA.
020000    02 WKS-CORTE-ANTERIOR         PIC S9(13)V99 COMP VALUE 0.
020100    02 FILLER                     PIC X(04) VALUE SPACES.
020200* VOLATILIDAD Y SECTOR ENCONTRADOS PARA LA TENENCIA ACTUAL,
020300* SEPARADOS DE LAS TABLAS DE REFERENCIA PARA NO SOBREESCRIBIR
020400* EL PRIMER RENGLON REAL CUANDO NO HAY COINCIDENCIA
020500 01 WKS-BUSQUEDA-AREA.
020600    02 WKS-VOL-USAR               PIC S9(01)V9999 COMP VALUE 0.
020700    02 WKS-SECTOR-ACTUAL          PIC X(16) VALUE SPACES.
020800    02 FILLER                     PIC X(04) VALUE SPACES.
020900 01 WKS-RIESGO-AREA.
021000    02 WKS-RISK-LEVEL             PIC X(04) VALUE 'OK  '.
021100    02 WKS-HEAT-VALOR             PIC S9(01)V9999 COMP VALUE 0.
021200    02 WKS-HEAT-NIVEL             PIC X(06) VALUE SPACES.
021300    02 FILLER                     PIC X(04) VALUE SPACES.
021400 01 WKS-MASK-MONTO                PIC -Z,ZZZ,ZZZ,ZZ9.99.
021500 01 WKS-MASK-PCT                  PIC -Z9.9999.
021600 01 WKS-LINEA-AVISO               PIC X(80).
021700******************************************************************
021800*         T A B L A S   D E   T R A B A J O   ( U 1 2 )          *
021900******************************************************************
022000 01 WKS-TABLA-TENEN.
022100    02 WKS-TEN-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-TENEN
022200                    INDEXED BY WKS-IDXT.
022300       04 WKS-TEN-SIMBOLO         PIC X(08).
022400       04 WKS-TEN-ACCIONES        PIC S9(09)V99.
022500       04 WKS-TEN-COSTO-PROM      PIC S9(07)V99.
022600       04 FILLER                  PIC X(04).
022700 01 WKS-TABLA-CRIBA.
022800    02 WKS-CRB-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-CRIBA
022900                    ASCENDING KEY WKS-CRB-SIMBOLO
023000                    INDEXED BY WKS-IDXC.
023100       04 WKS-CRB-SIMBOLO         PIC X(08).
023200       04 WKS-CRB-CIERRE          PIC S9(07)V99.
023300       04 FILLER                  PIC X(04).
023400* TABLA PEQUENA DE REFERENCIA, BUSQUEDA SECUENCIAL
023500 01 WKS-TABLA-LISTA.
023600    02 WKS-LST-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-LISTA
023700                    INDEXED BY WKS-IDXL.
023800       04 WKS-LST-SIMBOLO         PIC X(08).
023900       04 WKS-LST-SECTOR          PIC X(16).
024000       04 FILLER                  PIC X(04).
024100* TABLA PEQUENA DE REFERENCIA, BUSQUEDA SECUENCIAL
024200 01 WKS-TABLA-VOLAT.
024300    02 WKS-VOL-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-VOLAT
024400                    INDEXED BY WKS-IDXV.
024500       04 WKS-VOL-SIMBOLO         PIC X(08).
024600       04 WKS-VOL-VALOR           PIC S9(01)V9(04).
024700       04 FILLER                  PIC X(04).
024800* TABLA DE ACUMULACION DE VALOR POR SECTOR, SE LLENA DURANTE LA
024900* CORRIDA (BUSQUEDA SECUENCIAL CON INSERCION)
025000 01 WKS-TABLA-SECTOR.
025100    02 WKS-SEC-REG OCCURS 1 TO 40 DEPENDING ON WKS-NUM-SECTOR
025200                    INDEXED BY WKS-IDXS.
025300       04 WKS-SEC-NOMBRE          PIC X(16).
025400       04 WKS-SEC-VALOR           PIC S9(13)V99.
025500       04 WKS-SEC-PCT             PIC S9(01)V9999.
025600       04 FILLER                  PIC X(04).
025700 01 WKS-SEC-AUX.
025800    02 FILLER                     PIC X(16).
025900    02 FILLER                     PIC S9(13)V99.
026000    02 FILLER                     PIC S9(01)V9999.
026100    02 FILLER                     PIC X(04).
026200* TABLA DE AVISOS ACUMULADOS PARA EL REPORTE COMBINADO
026300 01 WKS-TABLA-AVISOS.
026400    02 WKS-AVS-REG OCCURS 1 TO 30 DEPENDING ON WKS-NUM-AVISOS
026500                    INDEXED BY WKS-IDXA.
026600       04 WKS-AVS-TEXTO           PIC X(80).
026700       04 FILLER                  PIC X(04).
026800******************************************************************
026900 PROCEDURE DIVISION.
027000 000-MAIN SECTION.
027100     PERFORM APERTURA-ARCHIVOS
027200     PERFORM CARGA-TABLA-CRIBA
027300     PERFORM CARGA-TABLA-LISTA
027400     PERFORM CARGA-TABLA-VOLAT
027500     PERFORM CARGA-TABLA-TENENCIAS
027600     PERFORM CALCULA-TOTALES-CARTERA
027700     PERFORM ESCRIBE-ENCABEZADO-RIESGO
027800     PERFORM LEE-TBSOLRIE
027900     PERFORM VALIDA-COMPRA UNTIL WKS-END-TBSOLRIE
028000     PERFORM BUSCA-STOP-LOSS
028100     PERFORM VALIDA-PARO-DIARIO
028200     PERFORM CALCULA-CALOR
028300     PERFORM CALCULA-CONCENTRACION
028400     PERFORM 8000-ARMA-REPORTE-RIESGO THRU 8099-ARMA-REPORTE-RIESGO-EXIT
028500     PERFORM ESCRIBE-CORTE
028600     PERFORM CIERRA-ARCHIVOS
028700     STOP RUN.
028800 000-MAIN-E. EXIT.
028900 APERTURA-ARCHIVOS SECTION.
029000     ACCEPT WKS-FECHA-PROC FROM SYSIN
029100     MOVE 'RIESGO1' TO PROGRAMA
029200     MOVE 'OPEN'    TO ACCION
029300     MOVE SPACES    TO LLAVE
029400     OPEN INPUT TBSOLRIE
029500     IF FS-TBSOLRIE NOT EQUAL 0 AND 97
029600        MOVE 'TBSOLRIE' TO ARCHIVO
029700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029800                              FS-TBSOLRIE, FSE-GENERICO
029900        STOP RUN
030000     END-IF
030100     OPEN INPUT TBCRIBA
030200     IF FS-TBCRIBA NOT EQUAL 0 AND 97
030300        MOVE 'TBCRIBA' TO ARCHIVO
030400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030500                              FS-TBCRIBA, FSE-GENERICO
030600        STOP RUN
030700     END-IF
030800     OPEN INPUT TBLISTA
030900     IF FS-TBLISTA NOT EQUAL 0 AND 97
031000        MOVE 'TBLISTA' TO ARCHIVO
031100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031200                              FS-TBLISTA, FSE-GENERICO
031300        STOP RUN
031400     END-IF
031500     OPEN INPUT TBVOLAT
031600     IF FS-TBVOLAT NOT EQUAL 0 AND 97
031700        MOVE 'TBVOLAT' TO ARCHIVO
031800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031900                              FS-TBVOLAT, FSE-GENERICO
032000        STOP RUN
032100     END-IF
032200     OPEN INPUT TBTENE1
032300     IF FS-TBTENE1 NOT EQUAL 0 AND 97
032400        MOVE 'TBTENE1' TO ARCHIVO
032500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032600                              FS-TBTENE1, FSE-GENERICO
032700        STOP RUN
032800     END-IF
032900     OPEN INPUT TBCORT1
033000     IF FS-TBCORT1 NOT EQUAL 0 AND 97
033100        MOVE 'TBCORT1' TO ARCHIVO
033200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033300                              FS-TBCORT1, FSE-GENERICO
033400        STOP RUN
033500     END-IF
033600     OPEN OUTPUT TBCORT2
033700     IF FS-TBCORT2 NOT EQUAL 0 AND 97
033800        MOVE 'TBCORT2' TO ARCHIVO
033900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034000                              FS-TBCORT2, FSE-GENERICO
034100        STOP RUN
034200     END-IF
034300     OPEN OUTPUT RPTRIES
034400     IF FS-RPTRIES NOT EQUAL 0 AND 97
034500        MOVE 'RPTRIES' TO ARCHIVO
034600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                              FS-RPTRIES, FSE-GENERICO
034800        STOP RUN
034900     END-IF.
035000 APERTURA-ARCHIVOS-E. EXIT.
035100******************************************************************
035200*                 C A R G A   D E   T A B L A S                  *
035300******************************************************************
035400 CARGA-TABLA-CRIBA SECTION.
035500     PERFORM LEE-TBCRIBA
035600     PERFORM ACUMULA-CRIBA UNTIL WKS-END-TBCRIBA.
035700 CARGA-TABLA-CRIBA-E. EXIT.
035800 LEE-TBCRIBA SECTION.
035900     READ TBCRIBA
036000     IF FS-TBCRIBA = 10
036100        MOVE 1 TO WKS-FIN-TBCRIBA
036200     END-IF.
036300 LEE-TBCRIBA-E. EXIT.
036400 ACUMULA-CRIBA SECTION.
036500     IF WKS-NUM-CRIBA < 600
036600        ADD 1 TO WKS-NUM-CRIBA
036700        MOVE CRB-SIMBOLO TO WKS-CRB-SIMBOLO (WKS-NUM-CRIBA)
036800        MOVE CRB-CIERRE  TO WKS-CRB-CIERRE  (WKS-NUM-CRIBA)
036900     END-IF
037000     PERFORM LEE-TBCRIBA THRU LEE-TBCRIBA-E.
037100 ACUMULA-CRIBA-E. EXIT.
037200 CARGA-TABLA-LISTA SECTION.
037300     PERFORM LEE-TBLISTA
037400     PERFORM ACUMULA-LISTA UNTIL WKS-END-TBLISTA.
037500 CARGA-TABLA-LISTA-E. EXIT.
037600 LEE-TBLISTA SECTION.
037700     READ TBLISTA
037800     IF FS-TBLISTA = 10
037900        MOVE 1 TO WKS-FIN-TBLISTA
038000     END-IF.
038100 LEE-TBLISTA-E. EXIT.
038200 ACUMULA-LISTA SECTION.
038300     IF WKS-NUM-LISTA < 600
038400        ADD 1 TO WKS-NUM-LISTA
038500        MOVE LSG-SIMBOLO TO WKS-LST-SIMBOLO (WKS-NUM-LISTA)
038600        MOVE LSG-SECTOR  TO WKS-LST-SECTOR  (WKS-NUM-LISTA)
038700     END-IF
038800     PERFORM LEE-TBLISTA THRU LEE-TBLISTA-E.
038900 ACUMULA-LISTA-E. EXIT.
039000 CARGA-TABLA-VOLAT SECTION.
039100     PERFORM LEE-TBVOLAT
039200     PERFORM ACUMULA-VOLAT UNTIL WKS-END-TBVOLAT.
039300 CARGA-TABLA-VOLAT-E. EXIT.
039400 LEE-TBVOLAT SECTION.
039500     READ TBVOLAT
039600     IF FS-TBVOLAT = 10
039700        MOVE 1 TO WKS-FIN-TBVOLAT
039800     END-IF.
039900 LEE-TBVOLAT-E. EXIT.
040000 ACUMULA-VOLAT SECTION.
040100     IF WKS-NUM-VOLAT < 600
040200        ADD 1 TO WKS-NUM-VOLAT
040300        MOVE VOL-SIMBOLO    TO WKS-VOL-SIMBOLO (WKS-NUM-VOLAT)
040400        MOVE VOL-ANUALIZADA TO WKS-VOL-VALOR   (WKS-NUM-VOLAT)
040500     END-IF
040600     PERFORM LEE-TBVOLAT THRU LEE-TBVOLAT-E.
040700 ACUMULA-VOLAT-E. EXIT.
040800 CARGA-TABLA-TENENCIAS SECTION.
040900     PERFORM LEE-TBTENE1
041000     PERFORM PROCESA-LECTURA-TENEN UNTIL WKS-END-TBTENE1.
041100 CARGA-TABLA-TENENCIAS-E. EXIT.
041200 LEE-TBTENE1 SECTION.
041300     READ TBTENE1
041400     IF FS-TBTENE1 = 10
041500        MOVE 1 TO WKS-FIN-TBTENE1
041600     END-IF.
041700 LEE-TBTENE1-E. EXIT.
041800 PROCESA-LECTURA-TENEN SECTION.
041900     IF TEN-ENCABEZADO
042000        MOVE TEN-CASH-SALDO TO WKS-CASH-SALDO
042100     ELSE
042200        IF WKS-NUM-TENEN < 600
042300           ADD 1 TO WKS-NUM-TENEN
042400           MOVE TEN-SIMBOLO    TO WKS-TEN-SIMBOLO
042500                                   (WKS-NUM-TENEN)
042600           MOVE TEN-ACCIONES   TO WKS-TEN-ACCIONES
042700                                   (WKS-NUM-TENEN)
042800           MOVE TEN-COSTO-PROM TO WKS-TEN-COSTO-PROM
042900                                   (WKS-NUM-TENEN)
043000        END-IF
043100     END-IF
043200     PERFORM LEE-TBTENE1 THRU LEE-TBTENE1-E.
043300 PROCESA-LECTURA-TENEN-E. EXIT.
043400******************************************************************
043500*     V A L O R   D E   C A R T E R A   Y   D E S P L I E G U E  *
043600******************************************************************
043700 CALCULA-TOTALES-CARTERA SECTION.
043800     MOVE 0 TO WKS-VALOR-MERCADO-TOTAL
043900     PERFORM SUMA-VALOR-HOLDING
044000             VARYING WKS-IX FROM 1 BY 1
044100             UNTIL WKS-IX > WKS-NUM-TENEN
044200     COMPUTE WKS-VALOR-TOTAL = WKS-CASH-SALDO +
044300             WKS-VALOR-MERCADO-TOTAL
044400     MOVE 0 TO WKS-DEPLOY-PCT
044500     IF WKS-VALOR-TOTAL > 0
044600        COMPUTE WKS-DEPLOY-PCT ROUNDED =
044700                WKS-VALOR-MERCADO-TOTAL / WKS-VALOR-TOTAL
044800     END-IF.
044900 CALCULA-TOTALES-CARTERA-E. EXIT.
045000 SUMA-VALOR-HOLDING SECTION.
045100     IF WKS-TEN-ACCIONES (WKS-IX) NOT = 0
045200        PERFORM BUSCA-PRECIO-ACTUAL
045300        COMPUTE WKS-VALOR-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
045400                WKS-PRECIO-USAR
045500        ADD WKS-VALOR-HOLD TO WKS-VALOR-MERCADO-TOTAL
045600     END-IF.
045700 SUMA-VALOR-HOLDING-E. EXIT.
045800* PRECIO ACTUAL: EL ULTIMO CIERRE DE LA CRIBA, O EL COSTO
045900* PROMEDIO SI NO SE ENCUENTRA O VIENE EN CERO
046000 BUSCA-PRECIO-ACTUAL SECTION.
046100     MOVE WKS-TEN-COSTO-PROM (WKS-IX) TO WKS-PRECIO-USAR
046200     IF WKS-NUM-CRIBA > 0
046300        SET WKS-IDXC TO 1
046400        SEARCH ALL WKS-CRB-REG
046500           WHEN WKS-CRB-SIMBOLO (WKS-IDXC) =
046600                WKS-TEN-SIMBOLO (WKS-IX)
046700              IF WKS-CRB-CIERRE (WKS-IDXC) > 0
046800                 MOVE WKS-CRB-CIERRE (WKS-IDXC) TO
046900                      WKS-PRECIO-USAR
047000              END-IF
047100        END-SEARCH
047200     END-IF.
047300 BUSCA-PRECIO-ACTUAL-E. EXIT.
047400******************************************************************
047500*   V A L I D A C I O N   D E   C O M P R A S   ( U 1 2 )        *
047600******************************************************************
047700 LEE-TBSOLRIE SECTION.
047800     READ TBSOLRIE
047900     IF FS-TBSOLRIE = 10
048000        MOVE 1 TO WKS-FIN-TBSOLRIE
048100     END-IF.
048200 LEE-TBSOLRIE-E. EXIT.
048300 VALIDA-COMPRA SECTION.
048400     MOVE 0 TO WKS-IX
048500     PERFORM BUSCA-TENEN-POR-SOLICITUD
048600     MOVE 0 TO WKS-VALOR-HOLD
048700     IF WKS-IX NOT = 0
048800        PERFORM BUSCA-PRECIO-ACTUAL
048900        COMPUTE WKS-VALOR-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
049000                WKS-PRECIO-USAR
049100     END-IF
049200     PERFORM CALCULA-VALIDACION-COMPRA THRU CALCULA-VALIDACION-COMPRA-E.
049300 VALIDA-COMPRA-E. EXIT.
049400 BUSCA-TENEN-POR-SOLICITUD SECTION.
049500     MOVE 0 TO WKS-IX
049600     IF WKS-NUM-TENEN > 0
049700        SET WKS-IDXT TO 1
049800        SEARCH WKS-TEN-REG
049900           AT END
050000              CONTINUE
050100           WHEN WKS-TEN-SIMBOLO (WKS-IDXT) = SR-SIMBOLO
050200              SET WKS-IX TO WKS-IDXT
050300        END-SEARCH
050400     END-IF.
050500 BUSCA-TENEN-POR-SOLICITUD-E. EXIT.
050600 CALCULA-VALIDACION-COMPRA SECTION.
050700     MOVE SPACES TO LINEA-REPORTE
050800     MOVE 0      TO WKS-MASK-MONTO
050900     IF WKS-VALOR-TOTAL = 0
051000        STRING 'COMPRA ' SR-SIMBOLO ' RECHAZADA: CARTERA EN CERO'
051100               DELIMITED BY SIZE INTO LINEA-REPORTE
051200        WRITE LINEA-REPORTE
051300     ELSE
051400        COMPUTE WKS-MASK-PCT =
051500                (WKS-VALOR-HOLD + SR-MONTO) / WKS-VALOR-TOTAL
051600        MOVE WKS-NUM-AVISOS TO WKS-AVISOS-ANTES
051700        COMPUTE WKS-MAX-ADIC-POS =
051800                (WKS-VALOR-TOTAL * WKS-LIM-POSICION) -
051900                WKS-VALOR-HOLD
052000        COMPUTE WKS-MAX-ADIC-DEP =
052100                (WKS-VALOR-TOTAL * WKS-LIM-DEPLOY) -
052200                WKS-VALOR-MERCADO-TOTAL
052300        PERFORM EVALUA-LIMITE-POSICION THRU
052400                EVALUA-LIMITE-POSICION-E
052500        PERFORM EVALUA-LIMITE-DEPLOY THRU
052600                EVALUA-LIMITE-DEPLOY-E
052700        PERFORM CALCULA-MONTO-PERMITIDO THRU
052800                CALCULA-MONTO-PERMITIDO-E
052900     END-IF
053000     PERFORM LEE-TBSOLRIE THRU LEE-TBSOLRIE-E.
053100 CALCULA-VALIDACION-COMPRA-E. EXIT.
053200 CALCULA-MONTO-PERMITIDO SECTION.
053300     MOVE SR-MONTO TO WKS-MONTO-PERMITIDO
053400     IF WKS-MAX-ADIC-POS < WKS-MONTO-PERMITIDO
053500        MOVE WKS-MAX-ADIC-POS TO WKS-MONTO-PERMITIDO
053600     END-IF
053700     IF WKS-MAX-ADIC-DEP < WKS-MONTO-PERMITIDO
053800        MOVE WKS-MAX-ADIC-DEP TO WKS-MONTO-PERMITIDO
053900     END-IF
054000     IF WKS-MONTO-PERMITIDO < 0
054100        MOVE 0 TO WKS-MONTO-PERMITIDO
054200     END-IF
054300     MOVE SPACES TO LINEA-REPORTE
054400     MOVE WKS-MONTO-PERMITIDO TO WKS-MASK-MONTO
054500     IF WKS-NUM-AVISOS > WKS-AVISOS-ANTES
054600        STRING SR-SIMBOLO ' MONTO PERMITIDO: ' WKS-MASK-MONTO
054700               ' (SOLICITUD RECHAZADA POR LIMITE)'
054800               DELIMITED BY SIZE INTO LINEA-REPORTE
054900     ELSE
055000        STRING SR-SIMBOLO ' MONTO PERMITIDO: ' WKS-MASK-MONTO
055100               ' (SOLICITUD APROBADA)'
055200               DELIMITED BY SIZE INTO LINEA-REPORTE
055300     END-IF
055400     WRITE LINEA-REPORTE.
055500 CALCULA-MONTO-PERMITIDO-E. EXIT.
055600******************************************************************
055700*            S T O P - L O S S ,   P A R O   D I A R I O ,       *
055800*         C A L O R   Y   C O N C E N T R A C I O N   (U12)      *
055900******************************************************************
056000 BUSCA-STOP-LOSS SECTION.
056100     MOVE SPACES TO LINEA-REPORTE
056200     STRING '--- EXPLORACION DE STOP-LOSS ---'
056300            DELIMITED BY SIZE INTO LINEA-REPORTE
056400     WRITE LINEA-REPORTE
056500     PERFORM EVALUA-STOP-LOSS-HOLDING
056600             VARYING WKS-IX FROM 1 BY 1
056700             UNTIL WKS-IX > WKS-NUM-TENEN.
056800 BUSCA-STOP-LOSS-E. EXIT.
056900 EVALUA-STOP-LOSS-HOLDING SECTION.
057000     IF WKS-TEN-ACCIONES (WKS-IX) NOT = 0
057100        PERFORM BUSCA-PRECIO-ACTUAL
057200        MOVE 0 TO WKS-MASK-PCT
057300        IF WKS-TEN-COSTO-PROM (WKS-IX) > 0
057400           COMPUTE WKS-MASK-PCT ROUNDED =
057500                   (WKS-PRECIO-USAR -
057600                    WKS-TEN-COSTO-PROM (WKS-IX)) /
057700                   WKS-TEN-COSTO-PROM (WKS-IX)
057800        END-IF
057900        MOVE SPACES TO LINEA-REPORTE
058000        IF WKS-MASK-PCT NOT > WKS-LIM-STOPLOSS
058100           STRING WKS-TEN-SIMBOLO (WKS-IX)
058200                  ' STOP-LOSS DISPARADO, PERDIDA '
058300                  WKS-MASK-PCT
058400                  DELIMITED BY SIZE INTO LINEA-REPORTE
058500           PERFORM AGREGA-AVISO
058600        ELSE
058700           COMPUTE WKS-MASK-PCT = WKS-MASK-PCT -
058800                   WKS-LIM-STOPLOSS
058900           STRING WKS-TEN-SIMBOLO (WKS-IX)
059000                  ' DISTANCIA AL STOP-LOSS '
059100                  WKS-MASK-PCT
059200                  DELIMITED BY SIZE INTO LINEA-REPORTE
059300        END-IF
059400        WRITE LINEA-REPORTE
059500     END-IF.
059600 EVALUA-STOP-LOSS-HOLDING-E. EXIT.
059700* EL PARRAFO ARMA LA LINEA DE AVISO PARA EL REPORTE COMBINADO
059800 AGREGA-AVISO SECTION.
059900     IF WKS-NUM-AVISOS < 30
060000        ADD 1 TO WKS-NUM-AVISOS
060100        MOVE LINEA-REPORTE TO WKS-AVS-TEXTO (WKS-NUM-AVISOS)
060200     END-IF.
060300 AGREGA-AVISO-E. EXIT.
060400* PARO DIARIO: BUSCA EL CORTE MAS RECIENTE ANTERIOR A HOY EN
060500* TBCORT1; SI NO EXISTE, NO HAY PARO
060600 VALIDA-PARO-DIARIO SECTION.
060700     MOVE 0 TO WKS-CORTE-ANTERIOR
060800     PERFORM LEE-TBCORT1
060900     PERFORM BUSCA-CORTE-ANTERIOR UNTIL WKS-END-TBCORT1
061000     MOVE SPACES TO LINEA-REPORTE
061100     IF WKS-CORTE-ANTERIOR = 0
061200        STRING '--- PARO DIARIO: SIN CORTE PREVIO, NO APLICA ---'
061300               DELIMITED BY SIZE INTO LINEA-REPORTE
061400     ELSE
061500        COMPUTE WKS-MASK-PCT ROUNDED =
061600                (WKS-VALOR-TOTAL - WKS-CORTE-ANTERIOR) /
061700                WKS-CORTE-ANTERIOR
061800        IF WKS-MASK-PCT NOT > WKS-LIM-PARODIA
061900           STRING '--- PARO DIARIO DISPARADO, CAMBIO '
062000                  WKS-MASK-PCT ' ---'
062100                  DELIMITED BY SIZE INTO LINEA-REPORTE
062200           PERFORM AGREGA-AVISO
062300        ELSE
062400           STRING '--- PARO DIARIO: SIN DISPARO, CAMBIO '
062500                  WKS-MASK-PCT ' ---'
062600                  DELIMITED BY SIZE INTO LINEA-REPORTE
062700        END-IF
062800     END-IF
062900     WRITE LINEA-REPORTE.
063000 VALIDA-PARO-DIARIO-E. EXIT.
063100 LEE-TBCORT1 SECTION.
063200     READ TBCORT1
063300     IF FS-TBCORT1 = 10
063400        MOVE 1 TO WKS-FIN-TBCORT1
063500     END-IF.
063600 LEE-TBCORT1-E. EXIT.
063700 BUSCA-CORTE-ANTERIOR SECTION.
063800     IF CRT-FECHA < WKS-FECHA-PROC
063900        MOVE CRT-VALOR-TOTAL TO WKS-CORTE-ANTERIOR
064000     ELSE
064100        PERFORM ESCRIBE-CORTE-SIN-CAMBIO
064200     END-IF
064300     PERFORM LEE-TBCORT1 THRU LEE-TBCORT1-E.
064400 BUSCA-CORTE-ANTERIOR-E. EXIT.
064500* COPIA TAL CUAL LOS CORTES DE FECHA POSTERIOR/IGUAL A HOY A LA
064600* NUEVA GENERACION, EXCEPTO EL DE HOY MISMO (REEMPLAZO DEL DIA)
064700 ESCRIBE-CORTE-SIN-CAMBIO SECTION.
064800     IF CRT-FECHA NOT = WKS-FECHA-PROC
064900        MOVE REG-CORTEDI TO REG-CORTEDI-NUEVO
065000        WRITE REG-CORTEDI-NUEVO
065100     END-IF.
065200 ESCRIBE-CORTE-SIN-CAMBIO-E. EXIT.
065300* CALOR: SUMA PONDERADA DE VOLATILIDAD, PESO = VALOR DE MERCADO
065400* DE LA TENENCIA / VALOR DE MERCADO TOTAL DE LA CARTERA
065500 CALCULA-CALOR SECTION.
065600     MOVE 0 TO WKS-HEAT-VALOR
065700     PERFORM SUMA-CALOR-HOLDING
065800             VARYING WKS-IX FROM 1 BY 1
065900             UNTIL WKS-IX > WKS-NUM-TENEN
066000     EVALUATE TRUE
066100        WHEN WKS-HEAT-VALOR >= WKS-LIM-CALOR-ALTO
066200             MOVE 'HIGH  ' TO WKS-HEAT-NIVEL
066300        WHEN WKS-HEAT-VALOR >= WKS-LIM-CALOR-MEDIO
066400             MOVE 'MEDIUM' TO WKS-HEAT-NIVEL
066500        WHEN OTHER
066600             MOVE 'LOW   ' TO WKS-HEAT-NIVEL
066700     END-EVALUATE
066800     IF WKS-HEAT-NIVEL = 'HIGH  '
066900        MOVE SPACES TO LINEA-REPORTE
067000        STRING '--- CALOR DE CARTERA ALTO ---'
067100               DELIMITED BY SIZE INTO LINEA-REPORTE
067200        PERFORM AGREGA-AVISO
067300     END-IF.
067400 CALCULA-CALOR-E. EXIT.
067500 SUMA-CALOR-HOLDING SECTION.
067600     IF WKS-TEN-ACCIONES (WKS-IX) NOT = 0 AND
067700        WKS-VALOR-MERCADO-TOTAL NOT = 0
067800        PERFORM BUSCA-PRECIO-ACTUAL
067900        COMPUTE WKS-VALOR-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
068000                WKS-PRECIO-USAR
068100        PERFORM BUSCA-VOLATILIDAD
068200        COMPUTE WKS-HEAT-VALOR = WKS-HEAT-VALOR +
068300                ((WKS-VALOR-HOLD / WKS-VALOR-MERCADO-TOTAL) *
068400                 WKS-VOL-USAR)
068500     END-IF.
068600 SUMA-CALOR-HOLDING-E. EXIT.
068700* BUSQUEDA SECUENCIAL EN TABLA PEQUENA, SIN VOLATILIDAD
068800* CONOCIDA SE USA CERO (NO AFECTA EL CALOR DE CARTERA)
068900 BUSCA-VOLATILIDAD SECTION.
069000     MOVE 0 TO WKS-VOL-USAR
069100     MOVE 0 TO WKS-IY
069200     IF WKS-NUM-VOLAT > 0
069300        SET WKS-IDXV TO 1
069400        SEARCH WKS-VOL-REG
069500           AT END
069600              CONTINUE
069700           WHEN WKS-VOL-SIMBOLO (WKS-IDXV) =
069800                WKS-TEN-SIMBOLO (WKS-IX)
069900              SET WKS-IY TO WKS-IDXV
070000              MOVE WKS-VOL-VALOR (WKS-IDXV) TO WKS-VOL-USAR
070100        END-SEARCH
070200     END-IF.
070300 BUSCA-VOLATILIDAD-E. EXIT.
070400* CONCENTRACION POR SECTOR: ACUMULA EN TABLA, CALCULA % Y
070500* ORDENA DESCENDENTE POR VALOR
070600 CALCULA-CONCENTRACION SECTION.
070700     MOVE 0 TO WKS-NUM-SECTOR
070800     PERFORM ACUMULA-SECTOR-HOLDING
070900             VARYING WKS-IX FROM 1 BY 1
071000             UNTIL WKS-IX > WKS-NUM-TENEN
071100     PERFORM CALCULA-PCT-SECTOR
071200             VARYING WKS-IX FROM 1 BY 1
071300             UNTIL WKS-IX > WKS-NUM-SECTOR
071400     PERFORM ORDENA-SECTORES THRU ORDENA-SECTORES-E.
071500 CALCULA-CONCENTRACION-E. EXIT.
071600 ACUMULA-SECTOR-HOLDING SECTION.
071700     IF WKS-TEN-ACCIONES (WKS-IX) NOT = 0
071800        PERFORM BUSCA-PRECIO-ACTUAL
071900        COMPUTE WKS-VALOR-HOLD = WKS-TEN-ACCIONES (WKS-IX) *
072000                WKS-PRECIO-USAR
072100        PERFORM BUSCA-SECTOR-TENEN
072200        PERFORM BUSCA-ACUM-SECTOR
072300        IF WKS-IY = 0
072400           IF WKS-NUM-SECTOR < 40
072500              ADD 1 TO WKS-NUM-SECTOR
072600              MOVE WKS-NUM-SECTOR TO WKS-IY
072700              MOVE WKS-SECTOR-ACTUAL TO
072800                   WKS-SEC-NOMBRE (WKS-IY)
072900              MOVE 0 TO WKS-SEC-VALOR (WKS-IY)
073000           END-IF
073100        END-IF
073200        IF WKS-IY NOT = 0
073300           ADD WKS-VALOR-HOLD TO WKS-SEC-VALOR (WKS-IY)
073400        END-IF
073500     END-IF.
073600 ACUMULA-SECTOR-HOLDING-E. EXIT.
073700* BUSQUEDA SECUENCIAL DEL SECTOR EN LA LISTA DE SEGUIMIENTO,
073800* 'UNKNOWN' SI EL SIMBOLO NO APARECE
073900 BUSCA-SECTOR-TENEN SECTION.
074000     MOVE 'Unknown         ' TO WKS-SECTOR-ACTUAL
074100     MOVE 0 TO WKS-IY
074200     IF WKS-NUM-LISTA > 0
074300        SET WKS-IDXL TO 1
074400        SEARCH WKS-LST-REG
074500           AT END
074600              CONTINUE
074700           WHEN WKS-LST-SIMBOLO (WKS-IDXL) =
074800                WKS-TEN-SIMBOLO (WKS-IX)
074900              MOVE WKS-LST-SECTOR (WKS-IDXL) TO
075000                   WKS-SECTOR-ACTUAL
075100        END-SEARCH
075200     END-IF.
075300 BUSCA-SECTOR-TENEN-E. EXIT.
075400 BUSCA-ACUM-SECTOR SECTION.
075500     MOVE 0 TO WKS-IY
075600     IF WKS-NUM-SECTOR > 0
075700        SET WKS-IDXS TO 1
075800        SEARCH WKS-SEC-REG
075900           AT END
076000              CONTINUE
076100           WHEN WKS-SEC-NOMBRE (WKS-IDXS) = WKS-SECTOR-ACTUAL
076200              SET WKS-IY TO WKS-IDXS
076300        END-SEARCH
076400     END-IF.
076500 BUSCA-ACUM-SECTOR-E. EXIT.
076600 CALCULA-PCT-SECTOR SECTION.
076700     MOVE 0 TO WKS-SEC-PCT (WKS-IX)
076800     IF WKS-VALOR-TOTAL > 0
076900        COMPUTE WKS-SEC-PCT (WKS-IX) ROUNDED =
077000                WKS-SEC-VALOR (WKS-IX) / WKS-VALOR-TOTAL
077100     END-IF
077200     IF WKS-SEC-PCT (WKS-IX) > WKS-LIM-SECTOR
077300        MOVE SPACES TO LINEA-REPORTE
077400        STRING WKS-SEC-NOMBRE (WKS-IX)
077500               ' CONCENTRACION EXCESIVA '
077600               DELIMITED BY SIZE INTO LINEA-REPORTE
077700        PERFORM AGREGA-AVISO
077800     END-IF.
077900 CALCULA-PCT-SECTOR-E. EXIT.
078000* ORDENAMIENTO BURBUJA DESCENDENTE POR VALOR
078100 ORDENA-SECTORES SECTION.
078200     PERFORM PASADA-ORDEN-SECTOR
078300             VARYING WKS-IX FROM 1 BY 1
078400             UNTIL WKS-IX >= WKS-NUM-SECTOR.
078500 ORDENA-SECTORES-E. EXIT.
078600 PASADA-ORDEN-SECTOR SECTION.
078700     PERFORM COMPARA-INTERCAMBIA-SECTOR
078800             VARYING WKS-IY FROM 1 BY 1
078900             UNTIL WKS-IY > (WKS-NUM-SECTOR - WKS-IX).
079000 PASADA-ORDEN-SECTOR-E. EXIT.
079100 COMPARA-INTERCAMBIA-SECTOR SECTION.
079200     IF WKS-SEC-VALOR (WKS-IY) < WKS-SEC-VALOR (WKS-IY + 1)
079300        MOVE WKS-SEC-REG (WKS-IY)     TO WKS-SEC-AUX
079400        MOVE WKS-SEC-REG (WKS-IY + 1) TO WKS-SEC-REG (WKS-IY)
079500        MOVE WKS-SEC-AUX              TO WKS-SEC-REG (WKS-IY + 1)
079600     END-IF.
079700 COMPARA-INTERCAMBIA-SECTOR-E. EXIT.
079800******************************************************************
079900*            R E P O R T E   D E   R I E S G O   (U12)           *
080000******************************************************************
080100 ESCRIBE-ENCABEZADO-RIESGO SECTION.
080200     MOVE SPACES TO LINEA-REPORTE
080300     STRING '*** REPORTE DE RIESGO DE CARTERA - FECHA '
080400            WKS-FECHA-PROC ' ***'
080500            DELIMITED BY SIZE INTO LINEA-REPORTE
080600     WRITE LINEA-REPORTE
080700     MOVE WKS-VALOR-TOTAL TO WKS-MASK-MONTO
080800     MOVE SPACES TO LINEA-REPORTE
080900     STRING 'VALOR TOTAL DE CARTERA  : ' WKS-MASK-MONTO
081000            DELIMITED BY SIZE INTO LINEA-REPORTE
081100     WRITE LINEA-REPORTE
081200     MOVE WKS-CASH-SALDO TO WKS-MASK-MONTO
081300     MOVE SPACES TO LINEA-REPORTE
081400     STRING 'SALDO DE CAJA           : ' WKS-MASK-MONTO
081500            DELIMITED BY SIZE INTO LINEA-REPORTE
081600     WRITE LINEA-REPORTE
081700     MOVE WKS-DEPLOY-PCT TO WKS-MASK-PCT
081800     MOVE SPACES TO LINEA-REPORTE
081900     STRING 'PORCENTAJE DESPLEGADO   : ' WKS-MASK-PCT
082000            DELIMITED BY SIZE INTO LINEA-REPORTE
082100     WRITE LINEA-REPORTE
082200     MOVE SPACES TO LINEA-REPORTE
082300     STRING '--- VALIDACION DE COMPRAS SOMETIDAS ---'
082400            DELIMITED BY SIZE INTO LINEA-REPORTE
082500     WRITE LINEA-REPORTE.
082600 ESCRIBE-ENCABEZADO-RIESGO-E. EXIT.
082700 EVALUA-LIMITE-POSICION SECTION.
082800     MOVE SPACES TO LINEA-REPORTE
082900     IF WKS-MASK-PCT > WKS-LIM-POSICION
083000        STRING SR-SIMBOLO ' EXCEDE EL LIMITE DE POSICION '
083100               WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
083200        PERFORM AGREGA-AVISO
083300     ELSE
083400        STRING SR-SIMBOLO ' DENTRO DEL LIMITE DE POSICION '
083500               WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
083600     END-IF
083700     WRITE LINEA-REPORTE.
083800 EVALUA-LIMITE-POSICION-E. EXIT.
083900 EVALUA-LIMITE-DEPLOY SECTION.
084000     MOVE SPACES TO LINEA-REPORTE
084100     COMPUTE WKS-MASK-PCT =
084200             (WKS-VALOR-MERCADO-TOTAL + SR-MONTO) /
084300             WKS-VALOR-TOTAL
084400     IF WKS-MASK-PCT > WKS-LIM-DEPLOY
084500        STRING SR-SIMBOLO ' EXCEDE EL LIMITE DE DESPLIEGUE '
084600               WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
084700        PERFORM AGREGA-AVISO
084800     ELSE
084900        STRING SR-SIMBOLO ' DENTRO DEL LIMITE DE DESPLIEGUE '
085000               WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
085100     END-IF
085200     WRITE LINEA-REPORTE.
085300 EVALUA-LIMITE-DEPLOY-E. EXIT.
085400* RUTINA DE ARMADO DEL REPORTE EN PARRAFOS NUMERADOS, SEGUN
085500* NORMATIVA DE PROGRAMACION DEL DEPARTAMENTO (VER REQ-0355)
085600 8000-ARMA-REPORTE-RIESGO.
085700     MOVE SPACES TO LINEA-REPORTE
085800     STRING '--- CONCENTRACION POR SECTOR ---'
085900            DELIMITED BY SIZE INTO LINEA-REPORTE
086000     WRITE LINEA-REPORTE
086100     PERFORM ESCRIBE-LINEA-SECTOR
086200             VARYING WKS-IX FROM 1 BY 1
086300             UNTIL WKS-IX > WKS-NUM-SECTOR
086400     MOVE SPACES TO LINEA-REPORTE
086500     STRING '--- CALOR DE CARTERA: ' WKS-HEAT-NIVEL ' ---'
086600            DELIMITED BY SIZE INTO LINEA-REPORTE
086700     WRITE LINEA-REPORTE.
086800 8010-CLASIFICA-NIVEL-RIESGO.
086900     IF WKS-NUM-AVISOS > 0
087000        GO TO 8020-RIESGO-ALTO
087100     END-IF
087200     GO TO 8030-RIESGO-NORMAL.
087300 8020-RIESGO-ALTO.
087400     MOVE 'HIGH' TO WKS-RISK-LEVEL
087500     GO TO 8040-ESCRIBE-LISTA-AVISOS.
087600 8030-RIESGO-NORMAL.
087700     MOVE 'OK  ' TO WKS-RISK-LEVEL.
087800 8040-ESCRIBE-LISTA-AVISOS.
087900     MOVE SPACES TO LINEA-REPORTE
088000     STRING '--- LISTA FINAL DE AVISOS, NIVEL DE RIESGO '
088100            WKS-RISK-LEVEL ' ---'
088200            DELIMITED BY SIZE INTO LINEA-REPORTE
088300     WRITE LINEA-REPORTE
088400     PERFORM ESCRIBE-LINEA-AVISO
088500             VARYING WKS-IX FROM 1 BY 1
088600             UNTIL WKS-IX > WKS-NUM-AVISOS.
088700 8099-ARMA-REPORTE-RIESGO-EXIT. EXIT.
088800 ESCRIBE-LINEA-SECTOR SECTION.
088900     MOVE WKS-SEC-VALOR (WKS-IX) TO WKS-MASK-MONTO
089000     MOVE WKS-SEC-PCT (WKS-IX)   TO WKS-MASK-PCT
089100     MOVE SPACES TO LINEA-REPORTE
089200     STRING WKS-SEC-NOMBRE (WKS-IX) ' ' WKS-MASK-MONTO ' '
089300            WKS-MASK-PCT
089400            DELIMITED BY SIZE INTO LINEA-REPORTE
089500     WRITE LINEA-REPORTE.
089600 ESCRIBE-LINEA-SECTOR-E. EXIT.
089700 ESCRIBE-LINEA-AVISO SECTION.
089800     MOVE SPACES TO LINEA-REPORTE
089900     MOVE WKS-AVS-TEXTO (WKS-IX) TO LINEA-REPORTE
090000     WRITE LINEA-REPORTE.
090100 ESCRIBE-LINEA-AVISO-E. EXIT.
090200******************************************************************
090300*         E S C R I T U R A   D E L   C O R T E   D E L   D I A  *
090400******************************************************************
090500 ESCRIBE-CORTE SECTION.
090600     MOVE SPACES          TO REG-CORTEDI
090700     MOVE WKS-FECHA-PROC  TO CRT-FECHA
090800     MOVE WKS-VALOR-TOTAL TO CRT-VALOR-TOTAL
090900     MOVE WKS-CASH-SALDO  TO CRT-CAJA
091000     MOVE WKS-VALOR-MERCADO-TOTAL TO CRT-VALOR-MERCADO
091100     MOVE 0 TO CRT-GANANCIA-DIA
091200     MOVE 0 TO CRT-GANANCIA-DIA-PCT
091300     IF WKS-CORTE-ANTERIOR NOT = 0
091400        COMPUTE CRT-GANANCIA-DIA = WKS-VALOR-TOTAL -
091500                WKS-CORTE-ANTERIOR
091600        COMPUTE CRT-GANANCIA-DIA-PCT ROUNDED =
091700                CRT-GANANCIA-DIA / WKS-CORTE-ANTERIOR
091800     END-IF
091900     MOVE REG-CORTEDI TO REG-CORTEDI-NUEVO
092000     WRITE REG-CORTEDI-NUEVO.
092100 ESCRIBE-CORTE-E. EXIT.
092200 CIERRA-ARCHIVOS SECTION.
092300     CLOSE TBSOLRIE TBCRIBA TBLISTA TBVOLAT TBTENE1 TBCORT1
092400           TBCORT2 RPTRIES.
092500 CIERRA-ARCHIVOS-E. EXIT.
