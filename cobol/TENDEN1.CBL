000100******************************************************************
000200* FECHA       : 02/04/1992                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : TENDEN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTEO DE MENCIONES DE SIMBOLOS EN LOS MENSAJES  *
000800*             : DE FOROS Y REDES SOCIALES DEL DIA.  RANQUEA LOS  *
000900*             : SIMBOLOS MAS MENCIONADOS, LES ASIGNA UNA SENAL   *
001000*             : DE TENDENCIA SEGUN EL SENTIMIENTO ACUMULADO, Y   *
001100*             : SEPARA LOS SIMBOLOS MENCIONADOS QUE AUN NO ESTAN *
001200*             : EN LA LISTA DE SEGUIMIENTO DEL ANALISTA          *
001300* ARCHIVOS    : TBPOSTS=C, TBPRECIO=C, TBLISTA=C, TBSENTI=C,     *
001400*             : RPTTEND=A                                       *
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001600* INSTALADO   : 02/04/1992                                       *
001700* BPM/RATIONAL: 100262                                           *
001800* NOMBRE      : TENDENCIA DE SIMBOLOS EN REDES SOCIALES          *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. TENDEN1.
002300 AUTHOR. JULIO CESAR ESTRADA MONROY.
002400 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002500 DATE-WRITTEN. 02/04/1992.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE ANALISIS DE MERCADO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100*    02/04/1992 JCEM REQ-0141 PRIMERA VERSION DEL PROGRAMA       *
003200*    21/01/1999 MAVR Y2K-031 FECHA DEL MENSAJE A AAAAMMDD, SIN   *
003300*                    CAMBIO EN LA LOGICA DE CONTEO               *
003400*    09/11/2002 MAVR REQ-0281 SE AGREGA LA SENAL "HOT" CUANDO LA *
003500*                    MENCION ALCANZA DIEZ O MAS OCURRENCIAS      *
003600*    25/07/2006 CFLG REQ-0352 SE AGREGA EL LISTADO DE SIMBOLOS   *
003700*                    MENCIONADOS QUE NO ESTAN EN SEGUIMIENTO     *
003800*    14/11/2006 CFLG REQ-0358 SE REESCRIBE EL ARMADO DEL REPORTE *
003900*                    EN PARRAFOS NUMERADOS SEGUN NORMATIVA DEL   *
004000*                    DEPARTAMENTO                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TBPOSTS  ASSIGN TO TBPOSTS
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS       IS SEQUENTIAL
005100            FILE STATUS  IS FS-TBPOSTS.
005200     SELECT TBPRECIO ASSIGN TO TBPRECIO
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS       IS SEQUENTIAL
005500            FILE STATUS  IS FS-TBPRECIO.
005600     SELECT TBLISTA  ASSIGN TO TBLISTA
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS       IS SEQUENTIAL
005900            FILE STATUS  IS FS-TBLISTA.
006000     SELECT TBSENTI  ASSIGN TO TBSENTI
006100            ORGANIZATION IS SEQUENTIAL
006200            ACCESS       IS SEQUENTIAL
006300            FILE STATUS  IS FS-TBSENTI.
006400     SELECT RPTTEND  ASSIGN TO RPTTEND
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-RPTTEND.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->MENSAJES DE FOROS Y REDES SOCIALES DEL DIA
007000 FD TBPOSTS.
007100     COPY BVPOST.
007200*2 -->HISTORIAL DE PRECIOS, SOLO PARA EXTRAER EL UNIVERSO DE
007300*     SIMBOLOS VALIDOS QUE COTIZAN EN BOLSA
007400 FD TBPRECIO.
007500     COPY BVPREDI.
007600*3 -->LISTA DE SEGUIMIENTO DEL ANALISTA
007700 FD TBLISTA.
007800     COPY BVLISTA.
007900*4 -->CONTEO DE MENCIONES POR SIMBOLO (SENTIMIENTO)
008000 FD TBSENTI.
008100     COPY BVSENTI.
008200*5 -->REPORTE DE TENDENCIA EN REDES SOCIALES
008300 FD RPTTEND.
008400 01  LINEA-REPORTE                PIC X(100).
008500 WORKING-STORAGE SECTION.
008600 01 WKS-CAMPOS-DE-TRABAJO.
008700    02 WKS-PROGRAMA               PIC X(08) VALUE "TENDEN1 ".
008800    02 WKS-FIN-TBPOSTS            PIC 9(01) VALUE ZEROS.
008900       88 WKS-END-TBPOSTS                   VALUE 1.
009000    02 WKS-FIN-TBPRECIO           PIC 9(01) VALUE ZEROS.
009100       88 WKS-END-TBPRECIO                  VALUE 1.
009200    02 WKS-FIN-TBLISTA            PIC 9(01) VALUE ZEROS.
009300       88 WKS-END-TBLISTA                   VALUE 1.
009400    02 WKS-FIN-TBSENTI            PIC 9(01) VALUE ZEROS.
009500       88 WKS-END-TBSENTI                   VALUE 1.
009600    02 FILLER                     PIC X(04) VALUE SPACES.
009700 01 WKS-SIMBOLO-ANTERIOR          PIC X(08) VALUE SPACES.
009800 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
009900 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
010000    02 WKS-FP-ANIO                PIC 9(04).
010100    02 WKS-FP-MES                 PIC 9(02).
010200    02 WKS-FP-DIA                 PIC 9(02).
010300 77 FS-TBPOSTS                    PIC 9(02) VALUE ZEROS.
010400 77 FS-TBPRECIO                   PIC 9(02) VALUE ZEROS.
010500 77 FS-TBLISTA                    PIC 9(02) VALUE ZEROS.
010600 77 FS-TBSENTI                    PIC 9(02) VALUE ZEROS.
010700 77 FS-RPTTEND                    PIC 9(02) VALUE ZEROS.
010800 77 PROGRAMA                      PIC X(08) VALUE SPACES.
010900 77 ARCHIVO                       PIC X(08) VALUE SPACES.
011000 77 ACCION                        PIC X(10) VALUE SPACES.
011100 77 LLAVE                         PIC X(32) VALUE SPACES.
011200 01 FSE-GENERICO.
011300    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
011400    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
011500    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
011600 01 WKS-CONTADORES.
011700    02 WKS-NUM-SIMBOLOS           PIC S9(05) COMP VALUE 0.
011800    02 WKS-NUM-LISTA              PIC S9(05) COMP VALUE 0.
011900    02 WKS-NUM-SENTI              PIC S9(05) COMP VALUE 0.
012000    02 WKS-IX                     PIC S9(05) COMP VALUE 0.
012100    02 WKS-IY                     PIC S9(05) COMP VALUE 0.
012200    02 WKS-LEN-SIMBOLO            PIC S9(05) COMP VALUE 0.
012300    02 WKS-TALLY                  PIC S9(05) COMP VALUE 0.
012400    02 WKS-TOP-N                  PIC S9(05) COMP VALUE 20.
012500    02 FILLER                     PIC X(04) VALUE SPACES.
012600* LISTA DE PALABRAS COMUNES QUE COINCIDEN CON CLAVES DE PIZARRA
012700* PERO NO SON UNA MENCION REAL DEL SIMBOLO (FALSOS POSITIVOS)
012800 01 WKS-TABLA-STOP-INIC.
012900    02 FILLER                     PIC X(08) VALUE 'ALL     '.
013000    02 FILLER                     PIC X(08) VALUE 'BIG     '.
013100    02 FILLER                     PIC X(08) VALUE 'GO      '.
013200    02 FILLER                     PIC X(08) VALUE 'IT      '.
013300    02 FILLER                     PIC X(08) VALUE 'NEW     '.
013400    02 FILLER                     PIC X(08) VALUE 'ONE     '.
013500    02 FILLER                     PIC X(08) VALUE 'TOP     '.
013600    02 FILLER                     PIC X(08) VALUE 'WIN     '.
013700 01 WKS-TABLA-STOP REDEFINES WKS-TABLA-STOP-INIC.
013800    02 WKS-STOP-SIMBOLO OCCURS 8 TIMES PIC X(08).
013900 01 WKS-NUM-STOP                  PIC S9(02) COMP VALUE 8.
014000 01 WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
014100    02 WKS-CNT-SLOT                PIC S9(05) COMP OCCURS 8
014200                                    TIMES.
014300    02 FILLER                      PIC X(04).
014400******************************************************************
014500*         T A B L A S   D E   T R A B A J O   ( U 1 4 )          *
014600******************************************************************
014700 01 WKS-TABLA-MENCION.
014800    02 WKS-MEN-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-SIMBOLOS
014900                    INDEXED BY WKS-IDXM.
015000       04 WKS-MEN-SIMBOLO         PIC X(08).
015100       04 WKS-MEN-CONTADOR        PIC S9(07) COMP.
015200       04 WKS-MEN-SENAL           PIC X(20).
015300       04 WKS-MEN-EN-LISTA        PIC X(01).
015400          88 WKS-MEN-YA-SIGUE             VALUE 'S'.
015500       04 FILLER                  PIC X(04).
015600 01 WKS-MEN-AUX.
015700    02 FILLER                     PIC X(08).
015800    02 FILLER                     PIC S9(07) COMP.
015900    02 FILLER                     PIC X(20).
016000    02 FILLER                     PIC X(01).
016100    02 FILLER                     PIC X(04).
016200* TABLA PEQUENA DE REFERENCIA, BUSQUEDA SECUENCIAL
016300 01 WKS-TABLA-LISTA.
016400    02 WKS-LST-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-LISTA
016500                    INDEXED BY WKS-IDXL.
016600       04 WKS-LST-SIMBOLO         PIC X(08).
016700       04 FILLER                  PIC X(04).
016800* TABLA PEQUENA DE REFERENCIA, BUSQUEDA SECUENCIAL
016900 01 WKS-TABLA-SENTI.
017000    02 WKS-SEN-REG OCCURS 1 TO 600 DEPENDING ON WKS-NUM-SENTI
017100                    INDEXED BY WKS-IDXS.
017200       04 WKS-SEN-SIMBOLO         PIC X(08).
017300       04 WKS-SEN-SCORE           PIC S9(01)V9999.
017400       04 FILLER                  PIC X(04).
017500 01 WKS-MASK-CONTADOR             PIC ZZZ,ZZ9.
017600 01 WKS-MASK-TOPN                 PIC ZZ9.
017700 01 WKS-LINEA-AUX                 PIC X(24).
017800 01 WKS-SCORE-ENCONTRADO          PIC S9(01)V9999 COMP VALUE 0.
017900******************************************************************
018000 PROCEDURE DIVISION.
018100 000-MAIN SECTION.
018200     PERFORM APERTURA-ARCHIVOS
018300     PERFORM CARGA-TABLA-LISTA
018400     PERFORM CARGA-TABLA-SENTI
018500     PERFORM CARGA-TABLA-SIMBOLOS
018600     PERFORM CUENTA-MENCIONES
018700     PERFORM CLASIFICA-TENDENCIA
018800             VARYING WKS-IX FROM 1 BY 1
018900             UNTIL WKS-IX > WKS-NUM-SIMBOLOS
019000     PERFORM RANQUEA-SIMBOLOS
019100     PERFORM 9000-ARMA-REPORTE-TENDENCIA THRU
019200             9099-ARMA-REPORTE-TENDENCIA-EXIT
019300     PERFORM CIERRA-ARCHIVOS
019400     STOP RUN.
019500 000-MAIN-E. EXIT.
019600 APERTURA-ARCHIVOS SECTION.
019700     ACCEPT WKS-FECHA-PROC FROM SYSIN
019800     MOVE 'TENDEN1' TO PROGRAMA
019900     MOVE 'OPEN'    TO ACCION
020000     MOVE SPACES    TO LLAVE
020100     OPEN INPUT TBPOSTS
020200     IF FS-TBPOSTS NOT EQUAL 0 AND 97
020300        MOVE 'TBPOSTS' TO ARCHIVO
020400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020500                              FS-TBPOSTS, FSE-GENERICO
020600        STOP RUN
020700     END-IF
020800     OPEN INPUT TBPRECIO
020900     IF FS-TBPRECIO NOT EQUAL 0 AND 97
021000        MOVE 'TBPRECIO' TO ARCHIVO
021100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021200                              FS-TBPRECIO, FSE-GENERICO
021300        STOP RUN
021400     END-IF
021500     OPEN INPUT TBLISTA
021600     IF FS-TBLISTA NOT EQUAL 0 AND 97
021700        MOVE 'TBLISTA' TO ARCHIVO
021800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021900                              FS-TBLISTA, FSE-GENERICO
022000        STOP RUN
022100     END-IF
022200     OPEN INPUT TBSENTI
022300     IF FS-TBSENTI NOT EQUAL 0 AND 97
022400        MOVE 'TBSENTI' TO ARCHIVO
022500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022600                              FS-TBSENTI, FSE-GENERICO
022700        STOP RUN
022800     END-IF
022900     OPEN OUTPUT RPTTEND
023000     IF FS-RPTTEND NOT EQUAL 0 AND 97
023100        MOVE 'RPTTEND' TO ARCHIVO
023200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023300                              FS-RPTTEND, FSE-GENERICO
023400        STOP RUN
023500     END-IF.
023600 APERTURA-ARCHIVOS-E. EXIT.
023700******************************************************************
023800*                 C A R G A   D E   T A B L A S                  *
023900******************************************************************
024000 CARGA-TABLA-LISTA SECTION.
024100     PERFORM LEE-TBLISTA
024200     PERFORM ACUMULA-LISTA UNTIL WKS-END-TBLISTA.
024300 CARGA-TABLA-LISTA-E. EXIT.
024400 LEE-TBLISTA SECTION.
024500     READ TBLISTA
024600     IF FS-TBLISTA = 10
024700        MOVE 1 TO WKS-FIN-TBLISTA
024800     END-IF.
024900 LEE-TBLISTA-E. EXIT.
025000 ACUMULA-LISTA SECTION.
025100     IF WKS-NUM-LISTA < 600
025200        ADD 1 TO WKS-NUM-LISTA
025300        MOVE LSG-SIMBOLO TO WKS-LST-SIMBOLO (WKS-NUM-LISTA)
025400     END-IF
025500     PERFORM LEE-TBLISTA THRU LEE-TBLISTA-E.
025600 ACUMULA-LISTA-E. EXIT.
025700 CARGA-TABLA-SENTI SECTION.
025800     PERFORM LEE-TBSENTI
025900     PERFORM ACUMULA-SENTI UNTIL WKS-END-TBSENTI.
026000 CARGA-TABLA-SENTI-E. EXIT.
026100 LEE-TBSENTI SECTION.
026200     READ TBSENTI
026300     IF FS-TBSENTI = 10
026400        MOVE 1 TO WKS-FIN-TBSENTI
026500     END-IF.
026600 LEE-TBSENTI-E. EXIT.
026700* SCORE = (POSITIVOS - NEGATIVOS) / TOTAL, MISMA FORMULA DE U6
026800 ACUMULA-SENTI SECTION.
026900     IF WKS-NUM-SENTI < 600
027000        ADD 1 TO WKS-NUM-SENTI
027100        MOVE SNT-SIMBOLO TO WKS-SEN-SIMBOLO (WKS-NUM-SENTI)
027200        MOVE 0 TO WKS-SEN-SCORE (WKS-NUM-SENTI)
027300        IF (SNT-POSITIVOS + SNT-NEUTROS + SNT-NEGATIVOS) > 0
027400           COMPUTE WKS-SEN-SCORE (WKS-NUM-SENTI) ROUNDED =
027500                   (SNT-POSITIVOS - SNT-NEGATIVOS) /
027600                   (SNT-POSITIVOS + SNT-NEUTROS + SNT-NEGATIVOS)
027700        END-IF
027800     END-IF
027900     PERFORM LEE-TBSENTI THRU LEE-TBSENTI-E.
028000 ACUMULA-SENTI-E. EXIT.
028100* UNIVERSO DE SIMBOLOS VALIDOS: EL PRIMER SIMBOLO DE CADA GRUPO
028200* EN TBPRECIO (ARCHIVO ORDENADO POR SIMBOLO Y FECHA)
028300 CARGA-TABLA-SIMBOLOS SECTION.
028400     PERFORM LEE-TBPRECIO
028500     PERFORM PROCESA-LECTURA-PRECIO UNTIL WKS-END-TBPRECIO.
028600 CARGA-TABLA-SIMBOLOS-E. EXIT.
028700 LEE-TBPRECIO SECTION.
028800     READ TBPRECIO
028900     IF FS-TBPRECIO = 10
029000        MOVE 1 TO WKS-FIN-TBPRECIO
029100     END-IF.
029200 LEE-TBPRECIO-E. EXIT.
029300 PROCESA-LECTURA-PRECIO SECTION.
029400     IF PRD-SIMBOLO NOT = WKS-SIMBOLO-ANTERIOR
029500        MOVE PRD-SIMBOLO TO WKS-SIMBOLO-ANTERIOR
029600        PERFORM AGREGA-SIMBOLO-MENCION
029700     END-IF
029800     PERFORM LEE-TBPRECIO THRU LEE-TBPRECIO-E.
029900 PROCESA-LECTURA-PRECIO-E. EXIT.
030000 AGREGA-SIMBOLO-MENCION SECTION.
030100     IF WKS-NUM-SIMBOLOS < 600
030200        ADD 1 TO WKS-NUM-SIMBOLOS
030300        MOVE PRD-SIMBOLO TO WKS-MEN-SIMBOLO (WKS-NUM-SIMBOLOS)
030400        MOVE 0         TO WKS-MEN-CONTADOR (WKS-NUM-SIMBOLOS)
030500        MOVE SPACES    TO WKS-MEN-SENAL (WKS-NUM-SIMBOLOS)
030600        MOVE 'N'       TO WKS-MEN-EN-LISTA (WKS-NUM-SIMBOLOS)
030700        PERFORM BUSCA-EN-LISTA
030800        IF WKS-IY NOT = 0
030900           MOVE 'S' TO WKS-MEN-EN-LISTA (WKS-NUM-SIMBOLOS)
031000        END-IF
031100     END-IF.
031200 AGREGA-SIMBOLO-MENCION-E. EXIT.
031300 BUSCA-EN-LISTA SECTION.
031400     MOVE 0 TO WKS-IY
031500     IF WKS-NUM-LISTA > 0
031600        SET WKS-IDXL TO 1
031700        SEARCH WKS-LST-REG
031800           AT END
031900              CONTINUE
032000           WHEN WKS-LST-SIMBOLO (WKS-IDXL) =
032100                PRD-SIMBOLO
032200              SET WKS-IY TO WKS-IDXL
032300        END-SEARCH
032400     END-IF.
032500 BUSCA-EN-LISTA-E. EXIT.
032600******************************************************************
032700*            C O N T E O   D E   M E N C I O N E S   (U14)       *
032800******************************************************************
032900 CUENTA-MENCIONES SECTION.
033000     PERFORM LEE-TBPOSTS
033100     PERFORM PROCESA-POST UNTIL WKS-END-TBPOSTS.
033200 CUENTA-MENCIONES-E. EXIT.
033300 LEE-TBPOSTS SECTION.
033400     READ TBPOSTS
033500     IF FS-TBPOSTS = 10
033600        MOVE 1 TO WKS-FIN-TBPOSTS
033700     END-IF.
033800 LEE-TBPOSTS-E. EXIT.
033900 PROCESA-POST SECTION.
034000     PERFORM CUENTA-SIMBOLO-EN-POST
034100             VARYING WKS-IX FROM 1 BY 1
034200             UNTIL WKS-IX > WKS-NUM-SIMBOLOS
034300     PERFORM LEE-TBPOSTS THRU LEE-TBPOSTS-E.
034400 PROCESA-POST-E. EXIT.
034500* DESCARTA LOS SIMBOLOS DE LA LISTA DE FALSOS POSITIVOS ANTES
034600* DE CONTAR, LUEGO CUENTA OCURRENCIAS DEL SIMBOLO RECORTADO
034700* (SIN ESPACIOS A LA DERECHA) EN EL TEXTO DEL MENSAJE
034800 CUENTA-SIMBOLO-EN-POST SECTION.
034900     PERFORM VERIFICA-NO-ES-STOP THRU VERIFICA-NO-ES-STOP-E.
035000 CUENTA-SIMBOLO-EN-POST-E. EXIT.
035100 VERIFICA-NO-ES-STOP SECTION.
035200     MOVE 0 TO WKS-IY
035300     PERFORM BUSCA-EN-STOP
035400     IF WKS-IY = 0
035500        PERFORM CALCULA-LONGITUD-SIMBOLO
035600        IF WKS-LEN-SIMBOLO > 0
035700           MOVE 0 TO WKS-TALLY
035800           INSPECT PT-TEXTO TALLYING WKS-TALLY FOR ALL
035900                   WKS-MEN-SIMBOLO (WKS-IX) (1:WKS-LEN-SIMBOLO)
036000           IF WKS-TALLY > 0
036100              ADD WKS-TALLY TO WKS-MEN-CONTADOR (WKS-IX)
036200           END-IF
036300        END-IF
036400     END-IF.
036500 VERIFICA-NO-ES-STOP-E. EXIT.
036600 BUSCA-EN-STOP SECTION.
036700     MOVE 0 TO WKS-IY
036800     PERFORM PASADA-BUSCA-STOP VARYING WKS-IDXS FROM 1 BY 1
036900             UNTIL WKS-IDXS > WKS-NUM-STOP OR WKS-IY NOT = 0.
037000 BUSCA-EN-STOP-E. EXIT.
037100 PASADA-BUSCA-STOP SECTION.
037200     IF WKS-STOP-SIMBOLO (WKS-IDXS) =
037300        WKS-MEN-SIMBOLO (WKS-IX)
037400        SET WKS-IY TO WKS-IDXS
037500     END-IF.
037600 PASADA-BUSCA-STOP-E. EXIT.
037700* LONGITUD DEL SIMBOLO SIN ESPACIOS A LA DERECHA, EXPLORANDO DE
037800* DERECHA A IZQUIERDA (EVITA LA FUNCION INTRINSECA DE RECORTE)
037900 CALCULA-LONGITUD-SIMBOLO SECTION.
038000     MOVE 8 TO WKS-LEN-SIMBOLO
038100     PERFORM RECORTA-LONGITUD-SIMBOLO UNTIL WKS-LEN-SIMBOLO = 0
038200        OR WKS-MEN-SIMBOLO (WKS-IX) (WKS-LEN-SIMBOLO:1) NOT =
038300           SPACE.
038400 CALCULA-LONGITUD-SIMBOLO-E. EXIT.
038500 RECORTA-LONGITUD-SIMBOLO SECTION.
038600     SUBTRACT 1 FROM WKS-LEN-SIMBOLO.
038700 RECORTA-LONGITUD-SIMBOLO-E. EXIT.
038800******************************************************************
038900*      C L A S I F I C A C I O N   D E   T E N D E N C I A       *
039000******************************************************************
039100 CLASIFICA-TENDENCIA SECTION.
039200     PERFORM BUSCA-SCORE-SENTI
039300     MOVE SPACES TO WKS-MEN-SENAL (WKS-IX)
039400     EVALUATE TRUE
039500        WHEN WKS-SCORE-ENCONTRADO > 0.3
039600             MOVE 'BULLISH_TRENDING' TO WKS-MEN-SENAL (WKS-IX)
039700        WHEN WKS-SCORE-ENCONTRADO < -0.3
039800             MOVE 'BEARISH_TRENDING' TO WKS-MEN-SENAL (WKS-IX)
039900        WHEN OTHER
040000             MOVE 'NEUTRAL_TRENDING' TO WKS-MEN-SENAL (WKS-IX)
040100     END-EVALUATE
040200     IF WKS-MEN-CONTADOR (WKS-IX) >= 10
040300        PERFORM AGREGA-SUFIJO-HOT
040400     END-IF.
040500 CLASIFICA-TENDENCIA-E. EXIT.
040600* BUSQUEDA SECUENCIAL DEL SCORE DE SENTIMIENTO, CERO SI EL
040700* SIMBOLO NO TIENE REGISTRO DE SENTIMIENTO
040800 BUSCA-SCORE-SENTI SECTION.
040900     MOVE 0 TO WKS-SCORE-ENCONTRADO
041000     IF WKS-NUM-SENTI > 0
041100        SET WKS-IDXS TO 1
041200        SEARCH WKS-SEN-REG
041300           AT END
041400              CONTINUE
041500           WHEN WKS-SEN-SIMBOLO (WKS-IDXS) =
041600                WKS-MEN-SIMBOLO (WKS-IX)
041700              MOVE WKS-SEN-SCORE (WKS-IDXS) TO
041800                   WKS-SCORE-ENCONTRADO
041900        END-SEARCH
042000     END-IF.
042100 BUSCA-SCORE-SENTI-E. EXIT.
042200 AGREGA-SUFIJO-HOT SECTION.
042300     MOVE SPACES TO WKS-LINEA-AUX
042400     PERFORM CALCULA-LONGITUD-SENAL
042500     STRING WKS-MEN-SENAL (WKS-IX) (1:WKS-LEN-SIMBOLO) ' HOT'
042600            DELIMITED BY SIZE INTO WKS-LINEA-AUX
042700     MOVE WKS-LINEA-AUX (1:20) TO WKS-MEN-SENAL (WKS-IX).
042800 AGREGA-SUFIJO-HOT-E. EXIT.
042900 CALCULA-LONGITUD-SENAL SECTION.
043000     MOVE 20 TO WKS-LEN-SIMBOLO
043100     PERFORM RECORTA-LONGITUD-SENAL UNTIL WKS-LEN-SIMBOLO = 0
043200        OR WKS-MEN-SENAL (WKS-IX) (WKS-LEN-SIMBOLO:1) NOT =
043300           SPACE.
043400 CALCULA-LONGITUD-SENAL-E. EXIT.
043500 RECORTA-LONGITUD-SENAL SECTION.
043600     SUBTRACT 1 FROM WKS-LEN-SIMBOLO.
043700 RECORTA-LONGITUD-SENAL-E. EXIT.
043800******************************************************************
043900*      O R D E N A M I E N T O   D E S C E N D E N T E   (U14)   *
044000******************************************************************
044100 RANQUEA-SIMBOLOS SECTION.
044200     PERFORM PASADA-ORDEN-MENCION
044300             VARYING WKS-IX FROM 1 BY 1
044400             UNTIL WKS-IX >= WKS-NUM-SIMBOLOS.
044500 RANQUEA-SIMBOLOS-E. EXIT.
044600 PASADA-ORDEN-MENCION SECTION.
044700     PERFORM COMPARA-INTERCAMBIA-MENCION
044800             VARYING WKS-IY FROM 1 BY 1
044900             UNTIL WKS-IY > (WKS-NUM-SIMBOLOS - WKS-IX).
045000 PASADA-ORDEN-MENCION-E. EXIT.
045100 COMPARA-INTERCAMBIA-MENCION SECTION.
045200     IF WKS-MEN-CONTADOR (WKS-IY) < WKS-MEN-CONTADOR (WKS-IY + 1)
045300        MOVE WKS-MEN-REG (WKS-IY)     TO WKS-MEN-AUX
045400        MOVE WKS-MEN-REG (WKS-IY + 1) TO WKS-MEN-REG (WKS-IY)
045500        MOVE WKS-MEN-AUX               TO WKS-MEN-REG (WKS-IY + 1)
045600     END-IF.
045700 COMPARA-INTERCAMBIA-MENCION-E. EXIT.
045800******************************************************************
045900*         R E P O R T E   D E   T E N D E N C I A   (U14)        *
046000******************************************************************
046100* RUTINA DE ARMADO DEL REPORTE EN PARRAFOS NUMERADOS, SEGUN
046200* NORMATIVA DE PROGRAMACION DEL DEPARTAMENTO (VER REQ-0358)
046300 9000-ARMA-REPORTE-TENDENCIA.
046400     MOVE SPACES TO LINEA-REPORTE
046500     STRING '*** REPORTE DE TENDENCIA EN REDES SOCIALES - FECHA '
046600            WKS-FECHA-PROC ' ***'
046700            DELIMITED BY SIZE INTO LINEA-REPORTE
046800     WRITE LINEA-REPORTE
046900     IF WKS-NUM-SIMBOLOS = 0
047000        GO TO 9030-SIN-MENCIONES
047100     END-IF
047200     GO TO 9010-ESCRIBE-TOP-MENCIONES.
047300 9010-ESCRIBE-TOP-MENCIONES.
047400     MOVE WKS-TOP-N TO WKS-MASK-TOPN
047500     MOVE SPACES TO LINEA-REPORTE
047600     STRING '--- SIMBOLOS MAS MENCIONADOS (TOP ' WKS-MASK-TOPN
047700            ') ---' DELIMITED BY SIZE INTO LINEA-REPORTE
047800     WRITE LINEA-REPORTE
047900     PERFORM ESCRIBE-LINEA-MENCION
048000             VARYING WKS-IX FROM 1 BY 1
048100             UNTIL WKS-IX > WKS-NUM-SIMBOLOS OR WKS-IX > WKS-TOP-N
048200     GO TO 9020-ESCRIBE-FUERA-LISTA.
048300 9030-SIN-MENCIONES.
048400     MOVE SPACES TO LINEA-REPORTE
048500     STRING '--- SIN MENCIONES REGISTRADAS EN EL DIA ---'
048600            DELIMITED BY SIZE INTO LINEA-REPORTE
048700     WRITE LINEA-REPORTE.
048800 9020-ESCRIBE-FUERA-LISTA.
048900     MOVE SPACES TO LINEA-REPORTE
049000     STRING '--- SIMBOLOS MENCIONADOS FUERA DE SEGUIMIENTO ---'
049100            DELIMITED BY SIZE INTO LINEA-REPORTE
049200     WRITE LINEA-REPORTE
049300     PERFORM ESCRIBE-LINEA-FUERA-LISTA
049400             VARYING WKS-IX FROM 1 BY 1
049500             UNTIL WKS-IX > WKS-NUM-SIMBOLOS.
049600 9099-ARMA-REPORTE-TENDENCIA-EXIT. EXIT.
049700 ESCRIBE-LINEA-MENCION SECTION.
049800     IF WKS-MEN-CONTADOR (WKS-IX) > 0
049900        MOVE WKS-MEN-CONTADOR (WKS-IX) TO WKS-MASK-CONTADOR
050000        MOVE SPACES TO LINEA-REPORTE
050100        STRING WKS-MEN-SIMBOLO (WKS-IX) ' ' WKS-MASK-CONTADOR
050200               ' ' WKS-MEN-SENAL (WKS-IX)
050300               DELIMITED BY SIZE INTO LINEA-REPORTE
050400        WRITE LINEA-REPORTE
050500     END-IF.
050600 ESCRIBE-LINEA-MENCION-E. EXIT.
050700 ESCRIBE-LINEA-FUERA-LISTA SECTION.
050800     IF WKS-MEN-CONTADOR (WKS-IX) > 0 AND
050900        NOT WKS-MEN-YA-SIGUE (WKS-IX)
051000        MOVE SPACES TO LINEA-REPORTE
051100        STRING WKS-MEN-SIMBOLO (WKS-IX)
051200               ' NO ESTA EN LA LISTA DE SEGUIMIENTO'
051300               DELIMITED BY SIZE INTO LINEA-REPORTE
051400        WRITE LINEA-REPORTE
051500     END-IF.
051600 ESCRIBE-LINEA-FUERA-LISTA-E. EXIT.
051700 CIERRA-ARCHIVOS SECTION.
051800     CLOSE TBPOSTS TBPRECIO TBLISTA TBSENTI RPTTEND.
051900 CIERRA-ARCHIVOS-E. EXIT.
