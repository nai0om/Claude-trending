000100******************************************************************
000200* FECHA       : 03/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : SALUDF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SALUD FINANCIERA POR SIMBOLO.  LEE LOS ESTADOS   *
000800*             : FINANCIEROS TRIMESTRALES (MAS RECIENTE PRIMERO   *
000900*             : POR SIMBOLO), CALCULA EL PUNTEO PIOTROSKI, LAS   *
001000*             : RAZONES FINANCIERAS, EL CRECIMIENTO QOQ/YOY, Y   *
001100*             : LA CALIFICACION DE SALUD (A-F) DE CADA EMISOR    *
001200* ARCHIVOS    : TBESTFIN=C, RPTSALU=A                            *
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001400* INSTALADO   : 03/03/1991                                       *
001500* BPM/RATIONAL: 100244                                           *
001600* NOMBRE      : SALUD FINANCIERA - PIOTROSKI Y RAZONES           *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. SALUDF1.
002100 AUTHOR. JULIO CESAR ESTRADA MONROY.
002200 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN. 03/03/1991.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - DEPARTAMENTO DE ANALISIS DE MERCADO.
002600******************************************************************
002700*                 B I T A C O R A   D E   C A M B I O S          *
002800******************************************************************
002900*    03/03/1991 JCEM REQ-0102 PRIMERA VERSION DEL PROGRAMA       *
003000*    17/08/1995 JCEM REQ-0163 SE AGREGA EL FLUJO OPERATIVO AL    *
003100*                    CRITERIO 2 Y 4 DEL PUNTEO PIOTROSKI         *
003200*    30/12/1998 MAVR Y2K-022 SE CAMBIA PERIODO A AAAA-TRIMESTRE  *
003300*    30/06/1999 MAVR Y2K-023 REVISION GENERAL, SIN CAMBIO DE     *
003400*                    LOGICA DE NEGOCIO                           *
003500*    11/09/2001 CFLG REQ-0288 SE AGREGA LA CALIFICACION DE SALUD *
003600*                    FINANCIERA (A-F) A PARTIR DE LAS RAZONES Y  *
003700*                    EL PUNTEO PIOTROSKI                         *
003800*    19/02/2004 CFLG REQ-0351 SE CORRIGE EL CASO DE PATRIMONIO   *
003900*                    EN CERO PARA EFECTOS DE LA CALIFICACION     *
004000*                    (D/E AUSENTE SE TRATA COMO 99 PARA PUNTEO)  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800******************************************************************
004900*              A R C H I V O S   D E   E N T R A D A             *
005000******************************************************************
005100     SELECT TBESTFIN ASSIGN TO TBESTFIN
005200            ORGANIZATION  IS SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-TBESTFIN
005500                             FSE-TBESTFIN.
005600******************************************************************
005700*              A R C H I V O S   D E   S A L I D A               *
005800******************************************************************
005900     SELECT RPTSALU   ASSIGN TO RPTSALU
006000            ORGANIZATION  IS SEQUENTIAL
006100            FILE STATUS   IS FS-RPTSALU.
006200 DATA DIVISION.
006300 FILE SECTION.
006400*1 -->ESTADOS FINANCIEROS TRIMESTRALES POR SIMBOLO
006500 FD TBESTFIN.
006600     COPY BVESTFI.
006700*2 -->REPORTE DE SALUD FINANCIERA
006800 FD RPTSALU.
006900 01 LINEA-REPORTE                  PIC X(100).
007000 WORKING-STORAGE SECTION.
007100 01 WKS-CAMPOS-DE-TRABAJO.
007200    02 WKS-PROGRAMA               PIC X(08)  VALUE "SALUDF1".
007300    02 WKS-FIN-ARCHIVOS           PIC 9(01)  VALUE ZEROS.
007400       88 WKS-END-TBESTFIN                   VALUE 1.
007500    02 FILLER                     PIC X(04)  VALUE SPACES.
007600 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
007700 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
007800    02 WKS-FP-ANIO                PIC 9(04).
007900    02 WKS-FP-MES                 PIC 9(02).
008000    02 WKS-FP-DIA                 PIC 9(02).
008100******************************************************************
008200*         C O N T A D O R E S   E S T A D I S T I C A S          *
008300******************************************************************
008400 77 FS-TBESTFIN                   PIC 9(02) VALUE ZEROS.
008500 77 FS-RPTSALU                    PIC 9(02) VALUE ZEROS.
008600 77 FS-CICLO                      PIC 9(02) VALUE ZEROS.
008700 01 FSE-TBESTFIN.
008800    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
008900    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
009000    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
009100* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
009200 77 PROGRAMA                      PIC X(08)  VALUE SPACES.
009300 77 ARCHIVO                       PIC X(08)  VALUE SPACES.
009400 77 ACCION                        PIC X(10)  VALUE SPACES.
009500 77 LLAVE                         PIC X(32)  VALUE SPACES.
009600 01 WKS-CONTADORES.
009700    02 WKS-SIMBOLOS-LEIDOS        PIC S9(07) COMP VALUE 0.
009800    02 WKS-SIMBOLOS-CON-FSCORE    PIC S9(07) COMP VALUE 0.
009900    02 WKS-SIMBOLOS-SIN-FSCORE    PIC S9(07) COMP VALUE 0.
010000    02 WKS-TAB-LONG               PIC S9(03) COMP VALUE 0.
010100    02 WKS-FSCORE                 PIC S9(03) COMP VALUE 0.
010200    02 WKS-IP                     PIC S9(03) COMP VALUE 0.
010300    02 FILLER                     PIC X(04) VALUE SPACES.
010400 01 WKS-SIMBOLO-ANT                PIC X(08) VALUE SPACES.
010500 01 WKS-INTERPRETACION             PIC X(08) VALUE SPACES.
010600 01 WKS-CALIFICACION               PIC X(01) VALUE SPACES.
010700 01 WKS-MASK                       PIC Z,ZZZ,ZZ9.
010800 01 WKS-MASK-FSCORE                PIC -ZZ9.
010900 01 WKS-MASK-ROE                   PIC -ZZZZ9.9999.
011000 01 WKS-MASK-DE                    PIC -ZZZZ9.9999.
011100 01 WKS-MASK-CORRIENTE             PIC -ZZZZ9.9999.
011200 01 WKS-MASK-QOQ                   PIC -ZZZZ9.9999.
011300 01 WKS-MASK-YOY                   PIC -ZZZZ9.9999.
011400 01 WKS-CLAMP-AREA.
011500    02 WKS-CLAMP-VALOR            PIC S9(07)V9999 COMP VALUE 0.
011600    02 WKS-CLAMP-MIN              PIC S9(07)V9999 COMP VALUE 0.
011700    02 WKS-CLAMP-MAX              PIC S9(07)V9999 COMP VALUE 0.
011800    02 FILLER                     PIC X(04) VALUE SPACES.
011900 01 WKS-ABSOLUTOS.
012000    02 WKS-ABS-NI-P               PIC S9(13)V99 COMP VALUE 0.
012100    02 WKS-ABS-NI-5               PIC S9(13)V99 COMP VALUE 0.
012200    02 FILLER                     PIC X(04) VALUE SPACES.
012300 01 WKS-RAZONES-AREA.
012400    02 WKS-ROA-C                  PIC S9(05)V9999 COMP VALUE 0.
012500    02 WKS-ROA-P                  PIC S9(05)V9999 COMP VALUE 0.
012600    02 WKS-DE-C                   PIC S9(05)V9999 COMP VALUE 0.
012700    02 WKS-DE-P                   PIC S9(05)V9999 COMP VALUE 0.
012800    02 WKS-CR-C                   PIC S9(05)V9999 COMP VALUE 0.
012900    02 WKS-CR-P                   PIC S9(05)V9999 COMP VALUE 0.
013000    02 WKS-GM-C                   PIC S9(05)V9999 COMP VALUE 0.
013100    02 WKS-GM-P                   PIC S9(05)V9999 COMP VALUE 0.
013200    02 WKS-AT-C                   PIC S9(05)V9999 COMP VALUE 0.
013300    02 WKS-AT-P                   PIC S9(05)V9999 COMP VALUE 0.
013400    02 WKS-ROE                    PIC S9(05)V99   COMP VALUE 0.
013500    02 WKS-ROA-PCT                PIC S9(05)V99   COMP VALUE 0.
013600    02 WKS-MARGEN-NETO            PIC S9(05)V99   COMP VALUE 0.
013700    02 WKS-DEUDA-ACTIVO           PIC S9(05)V9999 COMP VALUE 0.
013800    02 WKS-RAZON-CORRIENTE        PIC S9(05)V9999 COMP VALUE 0.
013900    02 WKS-DE-GRADO               PIC S9(05)V9999 COMP VALUE 0.
014000    02 WKS-CREC-QOQ               PIC S9(05)V99   COMP VALUE 0.
014100    02 WKS-CREC-YOY               PIC S9(05)V99   COMP VALUE 0.
014200    02 WKS-CREC-QOQ-IND           PIC X(01)       VALUE 'N'.
014300    02 WKS-CREC-YOY-IND           PIC X(01)       VALUE 'N'.
014400    02 WKS-PUNTOS-GRADO           PIC S9(05)V99   COMP VALUE 0.
014500    02 FILLER                     PIC X(04) VALUE SPACES.
014600 01 WKS-PUNTOS-DETALLE.
014700    02 WKS-PTS-FSCORE             PIC S9(05)V99 COMP VALUE 0.
014800    02 WKS-PTS-ROE                PIC S9(05)V99 COMP VALUE 0.
014900    02 WKS-PTS-DEUDA              PIC S9(05)V99 COMP VALUE 0.
015000    02 WKS-PTS-YOY                PIC S9(05)V99 COMP VALUE 0.
015100    02 WKS-PTS-CORRIENTE          PIC S9(05)V99 COMP VALUE 0.
015200 01 WKS-PUNTOS-DETALLE-R REDEFINES WKS-PUNTOS-DETALLE.
015300    02 WKS-PTS-SLOT               PIC S9(05)V99 COMP OCCURS 5
015400                                   TIMES.
015500 01 WKS-TABLA-TRIM.
015600    02 WKS-TRIM-REG OCCURS 1 TO 8 DEPENDING ON WKS-TAB-LONG
015700                     INDEXED BY WKS-IDXT.
015800       04 WKS-TR-PERIODO          PIC 9(06).
015900       04 WKS-TR-PERIODO-R REDEFINES WKS-TR-PERIODO.
016000          06 WKS-TR-ANIO          PIC 9(04).
016100          06 WKS-TR-TRIM          PIC 9(02).
016200       04 WKS-TR-ACTIVO           PIC S9(13)V99.
016300       04 WKS-TR-PASIVO           PIC S9(13)V99.
016400       04 WKS-TR-PATRIMONIO       PIC S9(13)V99.
016500       04 WKS-TR-ACTIVO-CTE       PIC S9(13)V99.
016600       04 WKS-TR-PASIVO-CTE       PIC S9(13)V99.
016700       04 WKS-TR-INGRESOS         PIC S9(13)V99.
016800       04 WKS-TR-UTIL-BRUTA       PIC S9(13)V99.
016900       04 WKS-TR-UTIL-NETA        PIC S9(13)V99.
017000       04 WKS-TR-FLUJO-OPER       PIC S9(13)V99.
017100       04 WKS-TR-ACCIONES         PIC 9(13).
017200       04 FILLER                  PIC X(04).
017300******************************************************************
017400 PROCEDURE DIVISION.
017500 000-MAIN SECTION.
017600     PERFORM APERTURA-ARCHIVOS
017700     PERFORM LEE-TBESTFIN
017800     PERFORM PROCESA-LECTURA UNTIL WKS-END-TBESTFIN
017900     IF WKS-TAB-LONG > 0
018000        PERFORM RUPTURA-SIMBOLO
018100     END-IF
018200     PERFORM ESTADISTICAS
018300     PERFORM CIERRA-ARCHIVOS
018400     STOP RUN.
018500 000-MAIN-E. EXIT.
018600 APERTURA-ARCHIVOS SECTION.
018700     ACCEPT WKS-FECHA-PROC FROM SYSIN
018800     MOVE   'SALUDF1' TO PROGRAMA
018900     MOVE   'OPEN'    TO ACCION
019000     MOVE   SPACES    TO LLAVE
019100     OPEN INPUT TBESTFIN
019200     IF FS-TBESTFIN NOT EQUAL 0 AND 97
019300        MOVE 'TBESTFIN' TO ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                              FS-TBESTFIN, FSE-TBESTFIN
019600        STOP RUN
019700     END-IF
019800     OPEN OUTPUT RPTSALU
019900     IF FS-RPTSALU NOT EQUAL 0 AND 97
020000        MOVE 'RPTSALU'  TO ARCHIVO
020100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020200                              FS-RPTSALU, FSE-TBESTFIN
020300        STOP RUN
020400     END-IF.
020500 APERTURA-ARCHIVOS-E. EXIT.
020600 LEE-TBESTFIN SECTION.
020700     READ TBESTFIN
020800     EVALUATE FS-TBESTFIN
020900        WHEN 0
021000             CONTINUE
021100        WHEN 10
021200             MOVE 1 TO WKS-FIN-ARCHIVOS
021300        WHEN OTHER
021400             MOVE 'READ'     TO ACCION
021500             MOVE EFN-LLAVE  TO LLAVE
021600             MOVE 'TBESTFIN' TO ARCHIVO
021700             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
021800                             LLAVE, FS-TBESTFIN, FSE-TBESTFIN
021900             PERFORM CIERRA-ARCHIVOS
022000             STOP RUN
022100     END-EVALUATE.
022200 LEE-TBESTFIN-E. EXIT.
022300 PROCESA-LECTURA SECTION.
022400     IF EFN-SIMBOLO NOT = WKS-SIMBOLO-ANT
022500        AND WKS-SIMBOLO-ANT NOT = SPACES
022600        PERFORM RUPTURA-SIMBOLO
022700     END-IF
022800     MOVE EFN-SIMBOLO TO WKS-SIMBOLO-ANT
022900     PERFORM ACUMULA-TRIMESTRE
023000     PERFORM LEE-TBESTFIN THRU LEE-TBESTFIN-E.
023100 PROCESA-LECTURA-E. EXIT.
023200 ACUMULA-TRIMESTRE SECTION.
023300     IF WKS-TAB-LONG < 8
023400        ADD 1 TO WKS-TAB-LONG
023500        MOVE EFN-PERIODO         TO WKS-TR-PERIODO  (WKS-TAB-LONG)
023600        MOVE EFN-ACTIVO-TOTAL    TO WKS-TR-ACTIVO   (WKS-TAB-LONG)
023700        MOVE EFN-PASIVO-TOTAL    TO WKS-TR-PASIVO   (WKS-TAB-LONG)
023800        MOVE EFN-PATRIMONIO      TO WKS-TR-PATRIMONIO
023900                                    (WKS-TAB-LONG)
024000        MOVE EFN-ACTIVO-CORRIENTE TO WKS-TR-ACTIVO-CTE
024100                                      (WKS-TAB-LONG)
024200        MOVE EFN-PASIVO-CORRIENTE TO WKS-TR-PASIVO-CTE
024300                                      (WKS-TAB-LONG)
024400        MOVE EFN-INGRESOS        TO WKS-TR-INGRESOS (WKS-TAB-LONG)
024500        MOVE EFN-UTILIDAD-BRUTA  TO WKS-TR-UTIL-BRUTA
024600                                    (WKS-TAB-LONG)
024700        MOVE EFN-UTILIDAD-NETA   TO WKS-TR-UTIL-NETA
024800                                    (WKS-TAB-LONG)
024900        MOVE EFN-FLUJO-OPERATIVO TO WKS-TR-FLUJO-OPER
025000                                    (WKS-TAB-LONG)
025100        MOVE EFN-ACCIONES-CIRCULAC TO WKS-TR-ACCIONES
025200                                      (WKS-TAB-LONG)
025300     END-IF.
025400 ACUMULA-TRIMESTRE-E. EXIT.
025500 RUPTURA-SIMBOLO SECTION.
025600     ADD 1 TO WKS-SIMBOLOS-LEIDOS
025700     IF WKS-TAB-LONG >= 2
025800        ADD 1 TO WKS-SIMBOLOS-CON-FSCORE
025900        PERFORM CALCULA-FSCORE
026000        PERFORM CALCULA-RAZONES
026100        PERFORM CALCULA-CRECIMIENTO
026200        PERFORM CALCULA-CALIFICACION
026300        PERFORM ESCRIBE-RESULTADO-FUND
026400     ELSE
026500        ADD 1 TO WKS-SIMBOLOS-SIN-FSCORE
026600        PERFORM ESCRIBE-SIN-FSCORE
026700     END-IF
026800     MOVE 0 TO WKS-TAB-LONG.
026900 RUPTURA-SIMBOLO-E. EXIT.
027000******************************************************************
027100*         P U N T E O   P I O T R O S K I  (9 CRITERIOS)         *
027200******************************************************************
027300 CALCULA-FSCORE SECTION.
027400     MOVE 0 TO WKS-FSCORE
027500     PERFORM 001-CRITERIO-ROA-POSITIVO
027600     PERFORM 002-CRITERIO-OCF-POSITIVO
027700     PERFORM 003-CRITERIO-ROA-CRECIENTE
027800     PERFORM 004-CRITERIO-OCF-MAYOR-UTIL
027900     PERFORM 005-CRITERIO-APALANCAMIENTO
028000     PERFORM 006-CRITERIO-LIQUIDEZ
028100     PERFORM 007-CRITERIO-ACCIONES
028200     PERFORM 008-CRITERIO-MARGEN-BRUTO
028300     PERFORM 009-CRITERIO-ROTACION-ACTIVO
028400     EVALUATE TRUE
028500        WHEN WKS-FSCORE >= 7
028600             MOVE 'STRONG  ' TO WKS-INTERPRETACION
028700        WHEN WKS-FSCORE >= 4
028800             MOVE 'MODERATE' TO WKS-INTERPRETACION
028900        WHEN OTHER
029000             MOVE 'WEAK    ' TO WKS-INTERPRETACION
029100     END-EVALUATE.
029200 CALCULA-FSCORE-E. EXIT.
029300* CRITERIO 1: RENTABILIDAD SOBRE ACTIVOS POSITIVA
029400 001-CRITERIO-ROA-POSITIVO SECTION.
029500     IF WKS-TR-ACTIVO (1) NOT = 0
029600        COMPUTE WKS-ROA-C = WKS-TR-UTIL-NETA (1) /
029700                            WKS-TR-ACTIVO (1)
029800     ELSE
029900        MOVE 0 TO WKS-ROA-C
030000     END-IF
030100     IF WKS-ROA-C > 0
030200        ADD 1 TO WKS-FSCORE
030300     END-IF.
030400 001-CRITERIO-ROA-POSITIVO-E. EXIT.
030500* CRITERIO 2: FLUJO DE EFECTIVO OPERATIVO POSITIVO
030600 002-CRITERIO-OCF-POSITIVO SECTION.
030700     IF WKS-TR-FLUJO-OPER (1) > 0
030800        ADD 1 TO WKS-FSCORE
030900     END-IF.
031000 002-CRITERIO-OCF-POSITIVO-E. EXIT.
031100* CRITERIO 3: ROA DEL TRIMESTRE ACTUAL MAYOR QUE EL ANTERIOR
031200 003-CRITERIO-ROA-CRECIENTE SECTION.
031300     IF WKS-TR-ACTIVO (2) NOT = 0
031400        COMPUTE WKS-ROA-P = WKS-TR-UTIL-NETA (2) /
031500                            WKS-TR-ACTIVO (2)
031600     ELSE
031700        MOVE 0 TO WKS-ROA-P
031800     END-IF
031900     IF WKS-ROA-C > WKS-ROA-P
032000        ADD 1 TO WKS-FSCORE
032100     END-IF.
032200 003-CRITERIO-ROA-CRECIENTE-E. EXIT.
032300* CRITERIO 4: FLUJO OPERATIVO MAYOR QUE LA UTILIDAD NETA
032400 004-CRITERIO-OCF-MAYOR-UTIL SECTION.
032500     IF WKS-TR-FLUJO-OPER (1) > WKS-TR-UTIL-NETA (1)
032600        ADD 1 TO WKS-FSCORE
032700     END-IF.
032800 004-CRITERIO-OCF-MAYOR-UTIL-E. EXIT.
032900* CRITERIO 5: DISMINUCION DEL APALANCAMIENTO (PASIVO/PATRIMONIO)
033000 005-CRITERIO-APALANCAMIENTO SECTION.
033100     IF WKS-TR-PATRIMONIO (1) NOT = 0
033200        COMPUTE WKS-DE-C = WKS-TR-PASIVO (1) /
033300                           WKS-TR-PATRIMONIO (1)
033400     ELSE
033500        MOVE 0 TO WKS-DE-C
033600     END-IF
033700     IF WKS-TR-PATRIMONIO (2) NOT = 0
033800        COMPUTE WKS-DE-P = WKS-TR-PASIVO (2) /
033900                           WKS-TR-PATRIMONIO (2)
034000     ELSE
034100        MOVE 0 TO WKS-DE-P
034200     END-IF
034300     IF WKS-DE-C < WKS-DE-P
034400        ADD 1 TO WKS-FSCORE
034500     END-IF.
034600 005-CRITERIO-APALANCAMIENTO-E. EXIT.
034700* CRITERIO 6: MEJORA DE LA RAZON CORRIENTE (LIQUIDEZ)
034800 006-CRITERIO-LIQUIDEZ SECTION.
034900     IF WKS-TR-PASIVO-CTE (1) NOT = 0
035000        COMPUTE WKS-CR-C = WKS-TR-ACTIVO-CTE (1) /
035100                           WKS-TR-PASIVO-CTE (1)
035200     ELSE
035300        MOVE 0 TO WKS-CR-C
035400     END-IF
035500     IF WKS-TR-PASIVO-CTE (2) NOT = 0
035600        COMPUTE WKS-CR-P = WKS-TR-ACTIVO-CTE (2) /
035700                           WKS-TR-PASIVO-CTE (2)
035800     ELSE
035900        MOVE 0 TO WKS-CR-P
036000     END-IF
036100     IF WKS-CR-C > WKS-CR-P
036200        ADD 1 TO WKS-FSCORE
036300     END-IF.
036400 006-CRITERIO-LIQUIDEZ-E. EXIT.
036500* CRITERIO 7: SIN DILUCION DE ACCIONES EN CIRCULACION
036600 007-CRITERIO-ACCIONES SECTION.
036700     IF WKS-TR-ACCIONES (1) <= WKS-TR-ACCIONES (2)
036800        ADD 1 TO WKS-FSCORE
036900     END-IF.
037000 007-CRITERIO-ACCIONES-E. EXIT.
037100* CRITERIO 8: MARGEN BRUTO CRECIENTE
037200 008-CRITERIO-MARGEN-BRUTO SECTION.
037300     IF WKS-TR-INGRESOS (1) NOT = 0
037400        COMPUTE WKS-GM-C = WKS-TR-UTIL-BRUTA (1) /
037500                           WKS-TR-INGRESOS (1)
037600     ELSE
037700        MOVE 0 TO WKS-GM-C
037800     END-IF
037900     IF WKS-TR-INGRESOS (2) NOT = 0
038000        COMPUTE WKS-GM-P = WKS-TR-UTIL-BRUTA (2) /
038100                           WKS-TR-INGRESOS (2)
038200     ELSE
038300        MOVE 0 TO WKS-GM-P
038400     END-IF
038500     IF WKS-GM-C > WKS-GM-P
038600        ADD 1 TO WKS-FSCORE
038700     END-IF.
038800 008-CRITERIO-MARGEN-BRUTO-E. EXIT.
038900* CRITERIO 9: ROTACION DE ACTIVOS CRECIENTE
039000 009-CRITERIO-ROTACION-ACTIVO SECTION.
039100     IF WKS-TR-ACTIVO (1) NOT = 0
039200        COMPUTE WKS-AT-C = WKS-TR-INGRESOS (1) /
039300                           WKS-TR-ACTIVO (1)
039400     ELSE
039500        MOVE 0 TO WKS-AT-C
039600     END-IF
039700     IF WKS-TR-ACTIVO (2) NOT = 0
039800        COMPUTE WKS-AT-P = WKS-TR-INGRESOS (2) /
039900                           WKS-TR-ACTIVO (2)
040000     ELSE
040100        MOVE 0 TO WKS-AT-P
040200     END-IF
040300     IF WKS-AT-C > WKS-AT-P
040400        ADD 1 TO WKS-FSCORE
040500     END-IF.
040600 009-CRITERIO-ROTACION-ACTIVO-E. EXIT.
040700******************************************************************
040800*             R A Z O N E S   F I N A N C I E R A S              *
040900******************************************************************
041000 CALCULA-RAZONES SECTION.
041100     MOVE 0 TO WKS-ROE WKS-ROA-PCT WKS-MARGEN-NETO
041200               WKS-DEUDA-ACTIVO WKS-RAZON-CORRIENTE
041300     IF WKS-TR-PATRIMONIO (1) NOT = 0
041400        COMPUTE WKS-ROE = WKS-TR-UTIL-NETA (1) /
041500                          WKS-TR-PATRIMONIO (1) * 100
041600     END-IF
041700     IF WKS-TR-ACTIVO (1) NOT = 0
041800        COMPUTE WKS-ROA-PCT = WKS-TR-UTIL-NETA (1) /
041900                              WKS-TR-ACTIVO (1) * 100
042000     END-IF
042100     IF WKS-TR-INGRESOS (1) NOT = 0
042200        COMPUTE WKS-MARGEN-NETO = WKS-TR-UTIL-NETA (1) /
042300                                  WKS-TR-INGRESOS (1) * 100
042400     END-IF
042500     IF WKS-TR-ACTIVO (1) NOT = 0
042600        COMPUTE WKS-DEUDA-ACTIVO = WKS-TR-PASIVO (1) /
042700                                   WKS-TR-ACTIVO (1)
042800     END-IF
042900     IF WKS-TR-PASIVO-CTE (1) NOT = 0
043000        COMPUTE WKS-RAZON-CORRIENTE = WKS-TR-ACTIVO-CTE (1) /
043100                                      WKS-TR-PASIVO-CTE (1)
043200     END-IF
043300* D/E AUSENTE (PATRIMONIO EN CERO) SE TRATA COMO 99 SOLO PARA
043400* EFECTOS DE LA CALIFICACION, NUNCA PARA EL VALOR DESPLEGADO
043500     IF WKS-TR-PATRIMONIO (1) = 0
043600        MOVE 99 TO WKS-DE-GRADO
043700     ELSE
043800        MOVE WKS-DE-C TO WKS-DE-GRADO
043900     END-IF.
044000 CALCULA-RAZONES-E. EXIT.
044100******************************************************************
044200*          C R E C I M I E N T O   Q O Q   Y   Y O Y             *
044300******************************************************************
044400 CALCULA-CRECIMIENTO SECTION.
044500     MOVE 0   TO WKS-CREC-QOQ WKS-CREC-YOY
044600     MOVE 'N' TO WKS-CREC-QOQ-IND WKS-CREC-YOY-IND
044700     IF WKS-TR-UTIL-NETA (2) NOT = 0
044800        IF WKS-TR-UTIL-NETA (2) < 0
044900           COMPUTE WKS-ABS-NI-P = - WKS-TR-UTIL-NETA (2)
045000        ELSE
045100           MOVE WKS-TR-UTIL-NETA (2) TO WKS-ABS-NI-P
045200        END-IF
045300        COMPUTE WKS-CREC-QOQ = (WKS-TR-UTIL-NETA (1) -
045400                WKS-TR-UTIL-NETA (2)) / WKS-ABS-NI-P * 100
045500        MOVE 'S' TO WKS-CREC-QOQ-IND
045600     END-IF
045700     IF WKS-TAB-LONG >= 5
045800        IF WKS-TR-UTIL-NETA (5) NOT = 0
045900           IF WKS-TR-UTIL-NETA (5) < 0
046000              COMPUTE WKS-ABS-NI-5 = - WKS-TR-UTIL-NETA (5)
046100           ELSE
046200              MOVE WKS-TR-UTIL-NETA (5) TO WKS-ABS-NI-5
046300           END-IF
046400           COMPUTE WKS-CREC-YOY = (WKS-TR-UTIL-NETA (1) -
046500                   WKS-TR-UTIL-NETA (5)) / WKS-ABS-NI-5 * 100
046600           MOVE 'S' TO WKS-CREC-YOY-IND
046700        END-IF
046800     END-IF.
046900 CALCULA-CRECIMIENTO-E. EXIT.
047000******************************************************************
047100*        C A L I F I C A C I O N   D E   S A L U D  (A-F)        *
047200******************************************************************
047300 CALCULA-CALIFICACION SECTION.
047400     MOVE 0 TO WKS-PUNTOS-DETALLE
047500     COMPUTE WKS-CLAMP-VALOR = WKS-FSCORE * 3.3
047600     MOVE 0  TO WKS-CLAMP-MIN
047700     MOVE 30 TO WKS-CLAMP-MAX
047800     PERFORM RECORTA-VALOR
047900     MOVE WKS-CLAMP-VALOR TO WKS-PTS-FSCORE
048000     EVALUATE TRUE
048100        WHEN WKS-ROE > 15
048200             MOVE 20 TO WKS-PTS-ROE
048300        WHEN WKS-ROE > 10
048400             MOVE 15 TO WKS-PTS-ROE
048500        WHEN WKS-ROE > 5
048600             MOVE 10 TO WKS-PTS-ROE
048700        WHEN OTHER
048800             MOVE 0  TO WKS-PTS-ROE
048900     END-EVALUATE
049000     EVALUATE TRUE
049100        WHEN WKS-DE-GRADO < 0.5
049200             MOVE 20 TO WKS-PTS-DEUDA
049300        WHEN WKS-DE-GRADO < 1.0
049400             MOVE 15 TO WKS-PTS-DEUDA
049500        WHEN WKS-DE-GRADO < 2.0
049600             MOVE 10 TO WKS-PTS-DEUDA
049700        WHEN OTHER
049800             MOVE 0  TO WKS-PTS-DEUDA
049900     END-EVALUATE
050000     MOVE 0 TO WKS-PTS-YOY
050100     IF WKS-CREC-YOY-IND = 'S'
050200        EVALUATE TRUE
050300           WHEN WKS-CREC-YOY > 20
050400                MOVE 15 TO WKS-PTS-YOY
050500           WHEN WKS-CREC-YOY > 10
050600                MOVE 10 TO WKS-PTS-YOY
050700           WHEN WKS-CREC-YOY > 0
050800                MOVE 5  TO WKS-PTS-YOY
050900           WHEN OTHER
051000                MOVE 0  TO WKS-PTS-YOY
051100        END-EVALUATE
051200     END-IF
051300     EVALUATE TRUE
051400        WHEN WKS-RAZON-CORRIENTE > 2.0
051500             MOVE 15 TO WKS-PTS-CORRIENTE
051600        WHEN WKS-RAZON-CORRIENTE > 1.5
051700             MOVE 10 TO WKS-PTS-CORRIENTE
051800        WHEN WKS-RAZON-CORRIENTE > 1.0
051900             MOVE 5  TO WKS-PTS-CORRIENTE
052000        WHEN OTHER
052100             MOVE 0  TO WKS-PTS-CORRIENTE
052200     END-EVALUATE
052300     MOVE 0 TO WKS-PUNTOS-GRADO
052400     PERFORM SUMA-PUNTO-DETALLE VARYING WKS-IP
052500             FROM 1 BY 1 UNTIL WKS-IP > 5
052600     EVALUATE TRUE
052700        WHEN WKS-PUNTOS-GRADO >= 80
052800             MOVE 'A' TO WKS-CALIFICACION
052900        WHEN WKS-PUNTOS-GRADO >= 65
053000             MOVE 'B' TO WKS-CALIFICACION
053100        WHEN WKS-PUNTOS-GRADO >= 50
053200             MOVE 'C' TO WKS-CALIFICACION
053300        WHEN WKS-PUNTOS-GRADO >= 35
053400             MOVE 'D' TO WKS-CALIFICACION
053500        WHEN OTHER
053600             MOVE 'F' TO WKS-CALIFICACION
053700     END-EVALUATE.
053800 CALCULA-CALIFICACION-E. EXIT.
053900 SUMA-PUNTO-DETALLE SECTION.
054000     ADD WKS-PTS-SLOT (WKS-IP) TO WKS-PUNTOS-GRADO.
054100 SUMA-PUNTO-DETALLE-E. EXIT.
054200******************************************************************
054300*                   R E C O R T E   D E   V A L O R              *
054400******************************************************************
054500 RECORTA-VALOR SECTION.
054600     IF WKS-CLAMP-VALOR < WKS-CLAMP-MIN
054700        MOVE WKS-CLAMP-MIN TO WKS-CLAMP-VALOR
054800     END-IF
054900     IF WKS-CLAMP-VALOR > WKS-CLAMP-MAX
055000        MOVE WKS-CLAMP-MAX TO WKS-CLAMP-VALOR
055100     END-IF.
055200 RECORTA-VALOR-E. EXIT.
055300******************************************************************
055400*                E S C R I T U R A   D E L   R E S U L T A D O   *
055500******************************************************************
055600 ESCRIBE-RESULTADO-FUND SECTION.
055700     MOVE WKS-FSCORE             TO WKS-MASK-FSCORE
055800     MOVE WKS-ROE                TO WKS-MASK-ROE
055900     MOVE WKS-DE-C               TO WKS-MASK-DE
056000     MOVE WKS-RAZON-CORRIENTE    TO WKS-MASK-CORRIENTE
056100     MOVE WKS-CREC-QOQ           TO WKS-MASK-QOQ
056200     MOVE WKS-CREC-YOY           TO WKS-MASK-YOY
056300     MOVE SPACES TO LINEA-REPORTE
056400     STRING WKS-SIMBOLO-ANT          ' FSCORE='
056500            WKS-MASK-FSCORE          ' '
056600            WKS-INTERPRETACION       ' ROE='
056700            WKS-MASK-ROE             ' DE='
056800            WKS-MASK-DE              ' CORRIENTE='
056900            WKS-MASK-CORRIENTE       ' QOQ%='
057000            WKS-MASK-QOQ             ' YOY%='
057100            WKS-MASK-YOY             ' CALIF='
057200            WKS-CALIFICACION
057300            DELIMITED BY SIZE INTO LINEA-REPORTE
057400     WRITE LINEA-REPORTE
057500     DISPLAY LINEA-REPORTE UPON CONSOLE.
057600 ESCRIBE-RESULTADO-FUND-E. EXIT.
057700 ESCRIBE-SIN-FSCORE SECTION.
057800     MOVE SPACES TO LINEA-REPORTE
057900     STRING WKS-SIMBOLO-ANT
058000            ' SIN HISTORIA SUFICIENTE PARA PUNTEO PIOTROSKI'
058100            DELIMITED BY SIZE INTO LINEA-REPORTE
058200     WRITE LINEA-REPORTE
058300     DISPLAY LINEA-REPORTE UPON CONSOLE.
058400 ESCRIBE-SIN-FSCORE-E. EXIT.
058500 ESTADISTICAS SECTION.
058600     DISPLAY
058700     "**********************************************************"
058800     DISPLAY
058900     "*        E S T A D I S T I C A S   S A L U D F 1          *"
059000     DISPLAY
059100     "**********************************************************"
059200     MOVE ZEROS                    TO WKS-MASK
059300     MOVE WKS-SIMBOLOS-LEIDOS      TO WKS-MASK
059400     DISPLAY "TOTAL DE SIMBOLOS LEIDOS              : " WKS-MASK
059500     MOVE ZEROS                    TO WKS-MASK
059600     MOVE WKS-SIMBOLOS-CON-FSCORE  TO WKS-MASK
059700     DISPLAY "SIMBOLOS CON PUNTEO PIOTROSKI         : " WKS-MASK
059800     MOVE ZEROS                    TO WKS-MASK
059900     MOVE WKS-SIMBOLOS-SIN-FSCORE  TO WKS-MASK
060000     DISPLAY "SIMBOLOS SIN HISTORIA SUFICIENTE      : " WKS-MASK
060100     DISPLAY
060200     "**********************************************************".
060300 ESTADISTICAS-E. EXIT.
060400 CIERRA-ARCHIVOS SECTION.
060500     CLOSE TBESTFIN RPTSALU.
060600 CIERRA-ARCHIVOS-E. EXIT.
