000100******************************************************************
000200* FECHA       : 12/03/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BITACOR1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BITACORA DE OPERACIONES.  APERTURA Y CIERRE DE   *
000800*             : OPERACIONES DE COMPRA/VENTA, CALCULO DE LA       *
000900*             : GANANCIA REALIZADA AL CIERRE, Y AL FINAL DE LA   *
001000*             : CORRIDA LAS ESTADISTICAS GLOBALES Y POR          *
001100*             : ESTRATEGIA (EFECTIVIDAD, FACTOR DE GANANCIA Y    *
001200*             : FRACCION DE KELLY)                                *
001300* ARCHIVOS    : TBSOLBIT=C, TBBITA1=C, TBBITA2=A                 *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : 12/03/1991                                       *
001600* BPM/RATIONAL: 100259                                           *
001700* NOMBRE      : BITACORA DE OPERACIONES Y ESTADISTICAS           *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. BITACOR1.
002200 AUTHOR. JULIO CESAR ESTRADA MONROY.
002300 INSTALLATION. BOLSA DE VALORES - DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN. 12/03/1991.
002500 DATE-COMPILED.
002600 SECURITY. USO INTERNO - DEPARTAMENTO DE ANALISIS DE MERCADO.
002700******************************************************************
002800*                 B I T A C O R A   D E   C A M B I O S          *
002900******************************************************************
003000*    12/03/1991 JCEM REQ-0128 PRIMERA VERSION DEL PROGRAMA       *
003100*    09/09/1999 MAVR Y2K-025 CAMPOS DE FECHA A AAAAMMDD EN TODO  *
003200*                    EL MAESTRO DE BITACORA, SIN CAMBIO LOGICO   *
003300*    22/02/2001 MAVR REQ-0266 SE AGREGA LA FRACCION DE KELLY Y EL*
003400*                    DESGLOSE DE ESTADISTICAS POR ESTRATEGIA     *
003500*    15/09/2004 CFLG REQ-0334 SE CONTROLA EL CIERRE POR STOP-LOSS*
003600*                    CON ESTADO STOPPED_OUT EN LUGAR DE CLOSED   *
003700*    03/02/2005 CFLG REQ-0337 SE SACA EL LAYOUT DE REG-SOLBIT A  *
003800*                    SU PROPIO COPY BVSOLBIT, IGUAL QUE LOS      *
003900*                    DEMAS ARCHIVOS DE SOLICITUD                 *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    SOLICITUDES DE APERTURA/CIERRE DE OPERACION DEL DIA
004800     SELECT TBSOLBIT ASSIGN TO TBSOLBIT
004900            ORGANIZATION IS SEQUENTIAL
005000            ACCESS       IS SEQUENTIAL
005100            FILE STATUS  IS FS-TBSOLBIT.
005200*    MAESTRO DE BITACORA, GENERACION ANTERIOR
005300     SELECT TBBITA1  ASSIGN TO TBBITA1
005400            ORGANIZATION IS SEQUENTIAL
005500            ACCESS       IS SEQUENTIAL
005600            FILE STATUS  IS FS-TBBITA1.
005700*    MAESTRO DE BITACORA, GENERACION NUEVA
005800     SELECT TBBITA2  ASSIGN TO TBBITA2
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-TBBITA2.
006100     SELECT RPTBITA  ASSIGN TO RPTBITA
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-RPTBITA.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*1 -->SOLICITUDES DE APERTURA (OPEN) O CIERRE (CLOSE/STOP) DEL DIA
006700 FD TBSOLBIT.
006800     COPY BVSOLBIT.
006900*2 -->MAESTRO DE BITACORA, GENERACION ANTERIOR
007000 FD TBBITA1.
007100     COPY BVBITAC.
007200*3 -->MAESTRO DE BITACORA, GENERACION NUEVA
007300 FD TBBITA2.
007400 01  REG-BITACOR-NUEVO            PIC X(129).
007500*4 -->REPORTE DE ESTADISTICAS DE OPERACION
007600 FD RPTBITA.
007700 01  LINEA-REPORTE                PIC X(100).
007800 WORKING-STORAGE SECTION.
007900 01 WKS-CAMPOS-DE-TRABAJO.
008000    02 WKS-PROGRAMA               PIC X(08) VALUE "BITACOR1".
008100    02 WKS-FIN-TBSOLBIT           PIC 9(01) VALUE ZEROS.
008200       88 WKS-END-TBSOLBIT                  VALUE 1.
008300    02 WKS-FIN-TBBITA1            PIC 9(01) VALUE ZEROS.
008400       88 WKS-END-TBBITA1                   VALUE 1.
008500    02 FILLER                     PIC X(04) VALUE SPACES.
008600 01 WKS-FECHA-PROC                PIC 9(08) VALUE ZEROES.
008700 01 WKS-FECHA-PROC-R REDEFINES WKS-FECHA-PROC.
008800    02 WKS-FP-ANIO                PIC 9(04).
008900    02 WKS-FP-MES                 PIC 9(02).
009000    02 WKS-FP-DIA                 PIC 9(02).
009100 77 FS-TBSOLBIT                   PIC 9(02) VALUE ZEROS.
009200 77 FS-TBBITA1                    PIC 9(02) VALUE ZEROS.
009300 77 FS-TBBITA2                    PIC 9(02) VALUE ZEROS.
009400 77 FS-RPTBITA                    PIC 9(02) VALUE ZEROS.
009500 77 PROGRAMA                      PIC X(08) VALUE SPACES.
009600 77 ARCHIVO                       PIC X(08) VALUE SPACES.
009700 77 ACCION                        PIC X(10) VALUE SPACES.
009800 77 LLAVE                         PIC X(32) VALUE SPACES.
009900 01 FSE-GENERICO.
010000    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
010100    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
010200    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
010300 01 WKS-CONTADORES.
010400    02 WKS-NUM-BITACORA           PIC S9(05) COMP VALUE 0.
010500    02 WKS-IX                     PIC S9(05) COMP VALUE 0.
010600    02 WKS-IY                     PIC S9(05) COMP VALUE 0.
010700    02 WKS-SIG-ID                 PIC S9(07) COMP VALUE 0.
010800    02 FILLER                     PIC X(04) VALUE SPACES.
010900******************************************************************
011000*   T A B L A   D E   B I T A C O R A   ( E N   M E M O R I A )  *
011100******************************************************************
011200 01 WKS-TABLA-BITACORA.
011300    02 WKS-BIT-REG OCCURS 1 TO 2000 DEPENDING ON WKS-NUM-BITACORA
011400                    INDEXED BY WKS-IDXB.
011500       04 WKS-BIT-ID              PIC 9(06).
011600       04 WKS-BIT-SIMBOLO         PIC X(08).
011700       04 WKS-BIT-ACCION          PIC X(04).
011800       04 WKS-BIT-ESTRATEGIA      PIC X(12).
011900       04 WKS-BIT-PRECIO-ENT      PIC S9(07)V99.
012000       04 WKS-BIT-FECHA-ENT       PIC 9(08).
012100       04 WKS-BIT-ACCIONES        PIC S9(09)V99.
012200       04 WKS-BIT-MONTO           PIC S9(11)V99.
012300       04 WKS-BIT-PRECIO-SAL      PIC S9(07)V99.
012400       04 WKS-BIT-FECHA-SAL       PIC 9(08).
012500       04 WKS-BIT-GANANCIA        PIC S9(11)V99.
012600       04 WKS-BIT-GANANCIA-PCT    PIC S9(03)V9(04).
012700       04 WKS-BIT-ESTADO          PIC X(12).
012800       04 FILLER                  PIC X(04).
012900******************************************************************
013000*     A C U M U L A D O R E S   D E   E S T A D I S T I C A S    *
013100******************************************************************
013200 01 WKS-ESTADISTICAS-AREA.
013300    02 WKS-EST-TOTAL              PIC S9(07) COMP VALUE 0.
013400    02 WKS-EST-GANADAS            PIC S9(07) COMP VALUE 0.
013500    02 WKS-EST-PERDIDAS           PIC S9(07) COMP VALUE 0.
013600    02 WKS-EST-PARADAS            PIC S9(07) COMP VALUE 0.
013700 01 WKS-ESTADISTICAS-AREA-R REDEFINES WKS-ESTADISTICAS-AREA.
013800    02 WKS-EST-SLOT               PIC S9(07) COMP OCCURS 4 TIMES.
013900 01 WKS-MONTOS-AREA.
014000    02 WKS-GANANCIA-BRUTA         PIC S9(11)V99 COMP VALUE 0.
014100    02 WKS-PERDIDA-BRUTA          PIC S9(11)V99 COMP VALUE 0.
014200    02 WKS-PNL-TOTAL              PIC S9(11)V99 COMP VALUE 0.
014300    02 FILLER                     PIC X(04) VALUE SPACES.
014400 01 WKS-MONTOS-AREA-R REDEFINES WKS-MONTOS-AREA.
014500    02 WKS-MONTO-SLOT             PIC S9(11)V99 COMP OCCURS 3
014600                                   TIMES.
014700    02 FILLER                     PIC X(04).
014800 01 WKS-PORCENTAJES-AREA.
014900    02 WKS-SUMA-PCT-GANANCIA      PIC S9(05)V9(04) COMP VALUE 0.
015000    02 WKS-SUMA-PCT-PERDIDA       PIC S9(05)V9(04) COMP VALUE 0.
015100    02 FILLER                     PIC X(04) VALUE SPACES.
015200 01 WKS-RESULTADOS-AREA.
015300    02 WKS-TASA-EFECTIVIDAD       PIC S9(01)V9(04) COMP VALUE 0.
015400    02 WKS-GANANCIA-PROM          PIC S9(11)V99 COMP VALUE 0.
015500    02 WKS-PERDIDA-PROM           PIC S9(11)V99 COMP VALUE 0.
015600    02 WKS-PCT-GANANCIA-PROM      PIC S9(05)V9(04) COMP VALUE 0.
015700    02 WKS-PCT-PERDIDA-PROM       PIC S9(05)V9(04) COMP VALUE 0.
015800    02 WKS-FACTOR-GANANCIA        PIC S9(05)V99 COMP VALUE 0.
015900    02 WKS-FACTOR-INFINITO        PIC X(01) VALUE 'N'.
016000    02 WKS-KELLY-B                PIC S9(05)V9(04) COMP VALUE 0.
016100    02 WKS-KELLY-FRACCION         PIC S9(01)V9(04) COMP VALUE 0.
016200    02 FILLER                     PIC X(04) VALUE SPACES.
016300******************************************************************
016400*       T A B L A   D E   E S T R A T E G I A S   ( U 1 1 )      *
016500******************************************************************
016600 01 WKS-TABLA-ESTRATEGIA.
016700    02 WKS-EST2-REG OCCURS 1 TO 50 DEPENDING ON WKS-NUM-ESTRAT
016800                     ASCENDING KEY WKS-EST2-NOMBRE
016900                     INDEXED BY WKS-IDXE.
017000       04 WKS-EST2-NOMBRE         PIC X(12).
017100       04 WKS-EST2-TOTAL          PIC S9(05) COMP.
017200       04 WKS-EST2-GANADAS        PIC S9(05) COMP.
017300       04 WKS-EST2-PERDIDAS       PIC S9(05) COMP.
017400       04 WKS-EST2-PNL            PIC S9(11)V99.
017500       04 FILLER                  PIC X(04).
017600 01 WKS-NUM-ESTRAT                PIC S9(05) COMP VALUE 0.
017700* AREA DE INTERCAMBIO PARA EL ORDENAMIENTO BURBUJA, MISMO LAYOUT
017800* QUE UNA ENTRADA DE WKS-TABLA-ESTRATEGIA
017900 01 WKS-EST2-AUX.
018000    02 FILLER                     PIC X(12).
018100    02 FILLER                     PIC S9(05) COMP.
018200    02 FILLER                     PIC S9(05) COMP.
018300    02 FILLER                     PIC S9(05) COMP.
018400    02 FILLER                     PIC S9(11)V99.
018500    02 FILLER                     PIC X(04).
018600 01 WKS-MASK-MONTO                PIC -Z,ZZZ,ZZZ,ZZ9.99.
018700 01 WKS-MASK-PCT                  PIC -Z9.9999.
018800 01 WKS-MASK-CONTADOR             PIC ZZ,ZZ9.
018900 01 WKS-MASK-EST-TOTAL            PIC ZZ,ZZ9.
019000 01 WKS-MASK-EST-GANADAS          PIC ZZ,ZZ9.
019100 01 WKS-MASK-EST-PERDIDAS         PIC ZZ,ZZ9.
019200******************************************************************
019300 PROCEDURE DIVISION.
019400 000-MAIN SECTION.
019500     PERFORM APERTURA-ARCHIVOS
019600     PERFORM CARGA-TABLA-BITACORA
019700     PERFORM LEE-TBSOLBIT
019800     PERFORM APLICA-SOLICITUD UNTIL WKS-END-TBSOLBIT
019900     PERFORM ESCRIBE-MAESTRO-NUEVO
020000     PERFORM CALCULA-ESTADISTICAS
020100     PERFORM CALCULA-ESTRATEGIAS
020200     PERFORM ARMA-REPORTE-BITACORA
020300     PERFORM CIERRA-ARCHIVOS
020400     STOP RUN.
020500 000-MAIN-E. EXIT.
020600 APERTURA-ARCHIVOS SECTION.
020700     ACCEPT WKS-FECHA-PROC FROM SYSIN
020800     MOVE 'BITACOR1' TO PROGRAMA
020900     MOVE 'OPEN'     TO ACCION
021000     MOVE SPACES     TO LLAVE
021100     OPEN INPUT TBSOLBIT
021200     IF FS-TBSOLBIT NOT EQUAL 0 AND 97
021300        MOVE 'TBSOLBIT' TO ARCHIVO
021400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021500                              FS-TBSOLBIT, FSE-GENERICO
021600        STOP RUN
021700     END-IF
021800     OPEN INPUT TBBITA1
021900     IF FS-TBBITA1 NOT EQUAL 0 AND 97
022000        MOVE 'TBBITA1' TO ARCHIVO
022100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022200                              FS-TBBITA1, FSE-GENERICO
022300        STOP RUN
022400     END-IF
022500     OPEN OUTPUT TBBITA2
022600     IF FS-TBBITA2 NOT EQUAL 0 AND 97
022700        MOVE 'TBBITA2' TO ARCHIVO
022800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                              FS-TBBITA2, FSE-GENERICO
023000        STOP RUN
023100     END-IF
023200     OPEN OUTPUT RPTBITA
023300     IF FS-RPTBITA NOT EQUAL 0 AND 97
023400        MOVE 'RPTBITA' TO ARCHIVO
023500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023600                              FS-RPTBITA, FSE-GENERICO
023700        STOP RUN
023800     END-IF.
023900 APERTURA-ARCHIVOS-E. EXIT.
024000******************************************************************
024100*  C A R G A   D E L   M A E S T R O   A N T E R I O R           *
024200******************************************************************
024300 CARGA-TABLA-BITACORA SECTION.
024400     PERFORM LEE-TBBITA1
024500     PERFORM ACUMULA-BITACORA UNTIL WKS-END-TBBITA1.
024600 CARGA-TABLA-BITACORA-E. EXIT.
024700 LEE-TBBITA1 SECTION.
024800     READ TBBITA1
024900     IF FS-TBBITA1 = 10
025000        MOVE 1 TO WKS-FIN-TBBITA1
025100     END-IF.
025200 LEE-TBBITA1-E. EXIT.
025300 ACUMULA-BITACORA SECTION.
025400     IF WKS-NUM-BITACORA < 2000
025500        ADD 1 TO WKS-NUM-BITACORA
025600        MOVE BIT-ID             TO WKS-BIT-ID (WKS-NUM-BITACORA)
025700        MOVE BIT-SIMBOLO        TO
025800             WKS-BIT-SIMBOLO (WKS-NUM-BITACORA)
025900        MOVE BIT-ACCION         TO
026000             WKS-BIT-ACCION (WKS-NUM-BITACORA)
026100        MOVE BIT-ESTRATEGIA     TO
026200             WKS-BIT-ESTRATEGIA (WKS-NUM-BITACORA)
026300        MOVE BIT-PRECIO-ENTRADA TO
026400             WKS-BIT-PRECIO-ENT (WKS-NUM-BITACORA)
026500        MOVE BIT-FECHA-ENTRADA  TO
026600             WKS-BIT-FECHA-ENT (WKS-NUM-BITACORA)
026700        MOVE BIT-ACCIONES       TO
026800             WKS-BIT-ACCIONES (WKS-NUM-BITACORA)
026900        MOVE BIT-MONTO          TO
027000             WKS-BIT-MONTO (WKS-NUM-BITACORA)
027100        MOVE BIT-PRECIO-SALIDA  TO
027200             WKS-BIT-PRECIO-SAL (WKS-NUM-BITACORA)
027300        MOVE BIT-FECHA-SALIDA   TO
027400             WKS-BIT-FECHA-SAL (WKS-NUM-BITACORA)
027500        MOVE BIT-GANANCIA       TO
027600             WKS-BIT-GANANCIA (WKS-NUM-BITACORA)
027700        MOVE BIT-GANANCIA-PCT   TO
027800             WKS-BIT-GANANCIA-PCT (WKS-NUM-BITACORA)
027900        MOVE BIT-ESTADO         TO
028000             WKS-BIT-ESTADO (WKS-NUM-BITACORA)
028100        IF BIT-ID > WKS-SIG-ID
028200           MOVE BIT-ID TO WKS-SIG-ID
028300        END-IF
028400     END-IF
028500     PERFORM LEE-TBBITA1 THRU LEE-TBBITA1-E.
028600 ACUMULA-BITACORA-E. EXIT.
028700******************************************************************
028800*          A P L I C A C I O N   D E   S O L I C I T U D E S     *
028900******************************************************************
029000 LEE-TBSOLBIT SECTION.
029100     READ TBSOLBIT
029200     IF FS-TBSOLBIT = 10
029300        MOVE 1 TO WKS-FIN-TBSOLBIT
029400     END-IF.
029500 LEE-TBSOLBIT-E. EXIT.
029600 APLICA-SOLICITUD SECTION.
029700     EVALUATE TRUE
029800        WHEN SB-ES-APERTURA
029900             PERFORM ABRE-OPERACION
030000        WHEN SB-ES-CIERRE
030100             PERFORM CIERRA-OPERACION
030200        WHEN SB-ES-PARADA
030300             PERFORM PARA-OPERACION
030400        WHEN OTHER
030500             CONTINUE
030600     END-EVALUATE
030700     PERFORM LEE-TBSOLBIT THRU LEE-TBSOLBIT-E.
030800 APLICA-SOLICITUD-E. EXIT.
030900* ABRE-OPERACION: AGREGA UN REGISTRO NUEVO EN ESTADO OPEN, CON UN
031000* CONSECUTIVO ASIGNADO POR EL PROGRAMA (NO VIENE EN LA SOLICITUD)
031100 ABRE-OPERACION SECTION.
031200     IF WKS-NUM-BITACORA < 2000
031300        ADD 1 TO WKS-NUM-BITACORA
031400        ADD 1 TO WKS-SIG-ID
031500        MOVE WKS-SIG-ID     TO WKS-BIT-ID (WKS-NUM-BITACORA)
031600        MOVE SB-SIMBOLO     TO
031700             WKS-BIT-SIMBOLO (WKS-NUM-BITACORA)
031800        MOVE SB-ACCION      TO
031900             WKS-BIT-ACCION (WKS-NUM-BITACORA)
032000        MOVE SB-ESTRATEGIA  TO
032100             WKS-BIT-ESTRATEGIA (WKS-NUM-BITACORA)
032200        IF SB-ESTRATEGIA = SPACES
032300           MOVE 'COMPOSITE' TO
032400                WKS-BIT-ESTRATEGIA (WKS-NUM-BITACORA)
032500        END-IF
032600        MOVE SB-PRECIO      TO
032700             WKS-BIT-PRECIO-ENT (WKS-NUM-BITACORA)
032800        MOVE SB-FECHA       TO
032900             WKS-BIT-FECHA-ENT (WKS-NUM-BITACORA)
033000        MOVE SB-ACCIONES    TO
033100             WKS-BIT-ACCIONES (WKS-NUM-BITACORA)
033200        MOVE SB-MONTO       TO
033300             WKS-BIT-MONTO (WKS-NUM-BITACORA)
033400        MOVE 0              TO
033500             WKS-BIT-PRECIO-SAL (WKS-NUM-BITACORA)
033600        MOVE 0              TO
033700             WKS-BIT-FECHA-SAL (WKS-NUM-BITACORA)
033800        MOVE 0              TO
033900             WKS-BIT-GANANCIA (WKS-NUM-BITACORA)
034000        MOVE 0              TO
034100             WKS-BIT-GANANCIA-PCT (WKS-NUM-BITACORA)
034200        MOVE 'OPEN'         TO
034300             WKS-BIT-ESTADO (WKS-NUM-BITACORA)
034400     END-IF.
034500 ABRE-OPERACION-E. EXIT.
034600* CIERRA-OPERACION / PARA-OPERACION: LOCALIZA LA OPERACION
034700* ABIERTA POR ID, O LA MAS RECIENTE ABIERTA PARA EL SIMBOLO SI
034800* NO SE INDICA ID, Y CALCULA LA GANANCIA REALIZADA
034900 CIERRA-OPERACION SECTION.
035000     PERFORM BUSCA-OPERACION-ABIERTA
035100     IF WKS-IX NOT = 0
035200        PERFORM LIQUIDA-OPERACION
035300        MOVE 'CLOSED' TO WKS-BIT-ESTADO (WKS-IX)
035400     END-IF.
035500 CIERRA-OPERACION-E. EXIT.
035600 PARA-OPERACION SECTION.
035700     PERFORM BUSCA-OPERACION-ABIERTA
035800     IF WKS-IX NOT = 0
035900        PERFORM LIQUIDA-OPERACION
036000        MOVE 'STOPPED_OUT' TO WKS-BIT-ESTADO (WKS-IX)
036100     END-IF.
036200 PARA-OPERACION-E. EXIT.
036300* BUSQUEDA SECUENCIAL HACIA ATRAS: SI SB-ID VIENE EN CERO SE
036400* TOMA LA OPERACION ABIERTA MAS RECIENTE DEL SIMBOLO
036500 BUSCA-OPERACION-ABIERTA SECTION.
036600     MOVE 0 TO WKS-IX
036700     PERFORM PASADA-BUSCA-ABIERTA VARYING WKS-IY
036800             FROM WKS-NUM-BITACORA BY -1
036900             UNTIL WKS-IY < 1 OR WKS-IX NOT = 0.
037000 BUSCA-OPERACION-ABIERTA-E. EXIT.
037100 PASADA-BUSCA-ABIERTA SECTION.
037200     IF WKS-BIT-ESTADO (WKS-IY) = 'OPEN'
037300        IF SB-ID NOT = 0
037400           IF WKS-BIT-ID (WKS-IY) = SB-ID
037500              MOVE WKS-IY TO WKS-IX
037600           END-IF
037700        ELSE
037800           IF WKS-BIT-SIMBOLO (WKS-IY) = SB-SIMBOLO
037900              MOVE WKS-IY TO WKS-IX
038000           END-IF
038100        END-IF
038200     END-IF.
038300 PASADA-BUSCA-ABIERTA-E. EXIT.
038400 LIQUIDA-OPERACION SECTION.
038500     MOVE SB-PRECIO TO WKS-BIT-PRECIO-SAL (WKS-IX)
038600     MOVE SB-FECHA  TO WKS-BIT-FECHA-SAL (WKS-IX)
038700     IF WKS-BIT-ACCION (WKS-IX) = 'BUY '
038800        COMPUTE WKS-BIT-GANANCIA (WKS-IX) =
038900                (WKS-BIT-PRECIO-SAL (WKS-IX) -
039000                 WKS-BIT-PRECIO-ENT (WKS-IX)) *
039100                WKS-BIT-ACCIONES (WKS-IX)
039200     ELSE
039300        COMPUTE WKS-BIT-GANANCIA (WKS-IX) =
039400                (WKS-BIT-PRECIO-ENT (WKS-IX) -
039500                 WKS-BIT-PRECIO-SAL (WKS-IX)) *
039600                WKS-BIT-ACCIONES (WKS-IX)
039700     END-IF
039800     MOVE 0 TO WKS-BIT-GANANCIA-PCT (WKS-IX)
039900     IF WKS-BIT-PRECIO-ENT (WKS-IX) NOT = 0 AND
040000        WKS-BIT-ACCIONES (WKS-IX) NOT = 0
040100        COMPUTE WKS-BIT-GANANCIA-PCT (WKS-IX) ROUNDED =
040200                WKS-BIT-GANANCIA (WKS-IX) /
040300                (WKS-BIT-PRECIO-ENT (WKS-IX) *
040400                 WKS-BIT-ACCIONES (WKS-IX))
040500     END-IF.
040600 LIQUIDA-OPERACION-E. EXIT.
040700******************************************************************
040800*     E S C R I T U R A   D E L   M A E S T R O   N U E V O      *
040900******************************************************************
041000 ESCRIBE-MAESTRO-NUEVO SECTION.
041100     PERFORM ESCRIBE-DETALLE-BITACORA
041200             VARYING WKS-IX FROM 1 BY 1
041300             UNTIL WKS-IX > WKS-NUM-BITACORA.
041400 ESCRIBE-MAESTRO-NUEVO-E. EXIT.
041500 ESCRIBE-DETALLE-BITACORA SECTION.
041600     MOVE SPACES                TO REG-BITACOR
041700     MOVE WKS-BIT-ID (WKS-IX)          TO BIT-ID
041800     MOVE WKS-BIT-SIMBOLO (WKS-IX)     TO BIT-SIMBOLO
041900     MOVE WKS-BIT-ACCION (WKS-IX)      TO BIT-ACCION
042000     MOVE WKS-BIT-ESTRATEGIA (WKS-IX)  TO BIT-ESTRATEGIA
042100     MOVE WKS-BIT-PRECIO-ENT (WKS-IX)  TO BIT-PRECIO-ENTRADA
042200     MOVE WKS-BIT-FECHA-ENT (WKS-IX)   TO BIT-FECHA-ENTRADA
042300     MOVE WKS-BIT-ACCIONES (WKS-IX)    TO BIT-ACCIONES
042400     MOVE WKS-BIT-MONTO (WKS-IX)       TO BIT-MONTO
042500     MOVE WKS-BIT-PRECIO-SAL (WKS-IX)  TO BIT-PRECIO-SALIDA
042600     MOVE WKS-BIT-FECHA-SAL (WKS-IX)   TO BIT-FECHA-SALIDA
042700     MOVE WKS-BIT-GANANCIA (WKS-IX)    TO BIT-GANANCIA
042800     MOVE WKS-BIT-GANANCIA-PCT (WKS-IX) TO BIT-GANANCIA-PCT
042900     MOVE WKS-BIT-ESTADO (WKS-IX)      TO BIT-ESTADO
043000     MOVE REG-BITACOR TO REG-BITACOR-NUEVO
043100     WRITE REG-BITACOR-NUEVO.
043200 ESCRIBE-DETALLE-BITACORA-E. EXIT.
043300******************************************************************
043400*   E S T A D I S T I C A S   G L O B A L E S   ( U 1 1 )        *
043500******************************************************************
043600 CALCULA-ESTADISTICAS SECTION.
043700     MOVE 0 TO WKS-EST-TOTAL WKS-EST-GANADAS WKS-EST-PERDIDAS
043800                WKS-EST-PARADAS
043900     MOVE 0 TO WKS-GANANCIA-BRUTA WKS-PERDIDA-BRUTA
044000                WKS-PNL-TOTAL WKS-SUMA-PCT-GANANCIA
044100                WKS-SUMA-PCT-PERDIDA
044200     PERFORM ACUMULA-OPERACION-CERRADA
044300             VARYING WKS-IX FROM 1 BY 1
044400             UNTIL WKS-IX > WKS-NUM-BITACORA
044500     MOVE 0 TO WKS-TASA-EFECTIVIDAD
044600     IF WKS-EST-TOTAL > 0
044700        COMPUTE WKS-TASA-EFECTIVIDAD ROUNDED =
044800                WKS-EST-GANADAS / WKS-EST-TOTAL
044900     END-IF
045000     MOVE 0 TO WKS-GANANCIA-PROM
045100     IF WKS-EST-GANADAS > 0
045200        COMPUTE WKS-GANANCIA-PROM ROUNDED =
045300                WKS-GANANCIA-BRUTA / WKS-EST-GANADAS
045400     END-IF
045500     MOVE 0 TO WKS-PERDIDA-PROM
045600     IF WKS-EST-PERDIDAS > 0
045700        COMPUTE WKS-PERDIDA-PROM ROUNDED =
045800                WKS-PERDIDA-BRUTA / WKS-EST-PERDIDAS
045900     END-IF
046000     MOVE 0 TO WKS-PCT-GANANCIA-PROM
046100     IF WKS-EST-GANADAS > 0
046200        COMPUTE WKS-PCT-GANANCIA-PROM ROUNDED =
046300                WKS-SUMA-PCT-GANANCIA / WKS-EST-GANADAS
046400     END-IF
046500     MOVE 0 TO WKS-PCT-PERDIDA-PROM
046600     IF WKS-EST-PERDIDAS > 0
046700        COMPUTE WKS-PCT-PERDIDA-PROM ROUNDED =
046800                WKS-SUMA-PCT-PERDIDA / WKS-EST-PERDIDAS
046900     END-IF
047000     MOVE 'N' TO WKS-FACTOR-INFINITO
047100     MOVE 0 TO WKS-FACTOR-GANANCIA
047200     IF WKS-PERDIDA-BRUTA = 0
047300        IF WKS-GANANCIA-BRUTA > 0
047400           MOVE 'S' TO WKS-FACTOR-INFINITO
047500        END-IF
047600     ELSE
047700        COMPUTE WKS-FACTOR-GANANCIA ROUNDED =
047800                WKS-GANANCIA-BRUTA / WKS-PERDIDA-BRUTA
047900     END-IF
048000     PERFORM CALCULA-KELLY THRU CALCULA-KELLY-E.
048100 CALCULA-ESTADISTICAS-E. EXIT.
048200 ACUMULA-OPERACION-CERRADA SECTION.
048300     IF WKS-BIT-ESTADO (WKS-IX) NOT = 'OPEN'
048400        ADD 1 TO WKS-EST-TOTAL
048500        ADD WKS-BIT-GANANCIA (WKS-IX) TO WKS-PNL-TOTAL
048600        IF WKS-BIT-ESTADO (WKS-IX) = 'STOPPED_OUT'
048700           ADD 1 TO WKS-EST-PARADAS
048800        END-IF
048900        IF WKS-BIT-GANANCIA (WKS-IX) > 0
049000           ADD 1 TO WKS-EST-GANADAS
049100           ADD WKS-BIT-GANANCIA (WKS-IX) TO WKS-GANANCIA-BRUTA
049200           ADD WKS-BIT-GANANCIA-PCT (WKS-IX) TO
049300               WKS-SUMA-PCT-GANANCIA
049400        ELSE
049500           ADD 1 TO WKS-EST-PERDIDAS
049600           COMPUTE WKS-PERDIDA-BRUTA = WKS-PERDIDA-BRUTA -
049700                   WKS-BIT-GANANCIA (WKS-IX)
049800           COMPUTE WKS-SUMA-PCT-PERDIDA = WKS-SUMA-PCT-PERDIDA -
049900                   WKS-BIT-GANANCIA-PCT (WKS-IX)
050000        END-IF
050100     END-IF.
050200 ACUMULA-OPERACION-CERRADA-E. EXIT.
050300* KELLY:  B = GANANCIA-PROM / PERDIDA-PROM
050400*         K = (TASA*B - (1-TASA)) / B,  MEDIO-KELLY ACOTADO A
050500*         [0, 0.5].  CERO SI NO HAY PERDIDA PROMEDIO O TASA CERO
050600 CALCULA-KELLY SECTION.
050700     MOVE 0 TO WKS-KELLY-B
050800     MOVE 0 TO WKS-KELLY-FRACCION
050900     IF WKS-PERDIDA-PROM > 0 AND WKS-TASA-EFECTIVIDAD > 0
051000        COMPUTE WKS-KELLY-B ROUNDED =
051100                WKS-GANANCIA-PROM / WKS-PERDIDA-PROM
051200        IF WKS-KELLY-B > 0
051300           COMPUTE WKS-KELLY-FRACCION ROUNDED =
051400                   ((WKS-TASA-EFECTIVIDAD * WKS-KELLY-B) -
051500                    (1 - WKS-TASA-EFECTIVIDAD)) / WKS-KELLY-B
051600           COMPUTE WKS-KELLY-FRACCION ROUNDED =
051700                   WKS-KELLY-FRACCION / 2
051800           IF WKS-KELLY-FRACCION < 0
051900              MOVE 0 TO WKS-KELLY-FRACCION
052000           END-IF
052100           IF WKS-KELLY-FRACCION > 0.5
052200              MOVE 0.5 TO WKS-KELLY-FRACCION
052300           END-IF
052400        END-IF
052500     END-IF.
052600 CALCULA-KELLY-E. EXIT.
052700******************************************************************
052800*      D E S G L O S E   P O R   E S T R A T E G I A              *
052900******************************************************************
053000 CALCULA-ESTRATEGIAS SECTION.
053100     MOVE 0 TO WKS-NUM-ESTRAT
053200     PERFORM ACUMULA-ESTRATEGIA
053300             VARYING WKS-IX FROM 1 BY 1
053400             UNTIL WKS-IX > WKS-NUM-BITACORA
053500     PERFORM ORDENA-ESTRATEGIAS THRU ORDENA-ESTRATEGIAS-E.
053600 CALCULA-ESTRATEGIAS-E. EXIT.
053700 ACUMULA-ESTRATEGIA SECTION.
053800     IF WKS-BIT-ESTADO (WKS-IX) NOT = 'OPEN'
053900        PERFORM BUSCA-ESTRATEGIA
054000        IF WKS-IY = 0
054100           IF WKS-NUM-ESTRAT < 50
054200              ADD 1 TO WKS-NUM-ESTRAT
054300              MOVE WKS-NUM-ESTRAT TO WKS-IY
054400              MOVE WKS-BIT-ESTRATEGIA (WKS-IX) TO
054500                   WKS-EST2-NOMBRE (WKS-IY)
054600              MOVE 0 TO WKS-EST2-TOTAL (WKS-IY)
054700              MOVE 0 TO WKS-EST2-GANADAS (WKS-IY)
054800              MOVE 0 TO WKS-EST2-PERDIDAS (WKS-IY)
054900              MOVE 0 TO WKS-EST2-PNL (WKS-IY)
055000           END-IF
055100        END-IF
055200        IF WKS-IY NOT = 0
055300           ADD 1 TO WKS-EST2-TOTAL (WKS-IY)
055400           ADD WKS-BIT-GANANCIA (WKS-IX) TO WKS-EST2-PNL (WKS-IY)
055500           IF WKS-BIT-GANANCIA (WKS-IX) > 0
055600              ADD 1 TO WKS-EST2-GANADAS (WKS-IY)
055700           ELSE
055800              ADD 1 TO WKS-EST2-PERDIDAS (WKS-IY)
055900           END-IF
056000        END-IF
056100     END-IF.
056200 ACUMULA-ESTRATEGIA-E. EXIT.
056300* BUSQUEDA SECUENCIAL (TABLA PEQUENA, SE LLENA DURANTE LA CORRIDA)
056400 BUSCA-ESTRATEGIA SECTION.
056500     MOVE 0 TO WKS-IY
056600     IF WKS-NUM-ESTRAT > 0
056700        SET WKS-IDXE TO 1
056800        SEARCH WKS-EST2-REG
056900           AT END
057000              CONTINUE
057100           WHEN WKS-EST2-NOMBRE (WKS-IDXE) =
057200                WKS-BIT-ESTRATEGIA (WKS-IX)
057300              SET WKS-IY TO WKS-IDXE
057400        END-SEARCH
057500     END-IF.
057600 BUSCA-ESTRATEGIA-E. EXIT.
057700* ORDENAMIENTO BURBUJA POR PNL DESCENDENTE (TABLA PEQUENA)
057800 ORDENA-ESTRATEGIAS SECTION.
057900     PERFORM PASADA-ORDEN
058000             VARYING WKS-IX FROM 1 BY 1
058100             UNTIL WKS-IX >= WKS-NUM-ESTRAT.
058200 ORDENA-ESTRATEGIAS-E. EXIT.
058300 PASADA-ORDEN SECTION.
058400     PERFORM COMPARA-INTERCAMBIA
058500             VARYING WKS-IY FROM 1 BY 1
058600             UNTIL WKS-IY > (WKS-NUM-ESTRAT - WKS-IX).
058700 PASADA-ORDEN-E. EXIT.
058800 COMPARA-INTERCAMBIA SECTION.
058900     IF WKS-EST2-PNL (WKS-IY) < WKS-EST2-PNL (WKS-IY + 1)
059000        MOVE WKS-EST2-REG (WKS-IY)     TO WKS-EST2-AUX
059100        MOVE WKS-EST2-REG (WKS-IY + 1) TO WKS-EST2-REG (WKS-IY)
059200        MOVE WKS-EST2-AUX              TO
059300             WKS-EST2-REG (WKS-IY + 1)
059400     END-IF.
059500 COMPARA-INTERCAMBIA-E. EXIT.
059600******************************************************************
059700*         R E P O R T E   D E   E S T A D I S T I C A S          *
059800*                D E   O P E R A C I O N   ( U 1 1 )             *
059900******************************************************************
060000 ARMA-REPORTE-BITACORA SECTION.
060100     MOVE SPACES TO LINEA-REPORTE
060200     STRING '*** ESTADISTICAS DE OPERACION - FECHA '
060300            WKS-FECHA-PROC ' ***'
060400            DELIMITED BY SIZE INTO LINEA-REPORTE
060500     WRITE LINEA-REPORTE
060600     MOVE WKS-EST-TOTAL    TO WKS-MASK-CONTADOR
060700     MOVE SPACES TO LINEA-REPORTE
060800     STRING 'TOTAL DE OPERACIONES CERRADAS : '
060900            WKS-MASK-CONTADOR DELIMITED BY SIZE INTO
061000            LINEA-REPORTE
061100     WRITE LINEA-REPORTE
061200     MOVE WKS-EST-GANADAS  TO WKS-MASK-CONTADOR
061300     MOVE SPACES TO LINEA-REPORTE
061400     STRING 'GANADAS                       : '
061500            WKS-MASK-CONTADOR DELIMITED BY SIZE INTO
061600            LINEA-REPORTE
061700     WRITE LINEA-REPORTE
061800     MOVE WKS-EST-PERDIDAS TO WKS-MASK-CONTADOR
061900     MOVE SPACES TO LINEA-REPORTE
062000     STRING 'PERDIDAS                      : '
062100            WKS-MASK-CONTADOR DELIMITED BY SIZE INTO
062200            LINEA-REPORTE
062300     WRITE LINEA-REPORTE
062400     MOVE WKS-EST-PARADAS  TO WKS-MASK-CONTADOR
062500     MOVE SPACES TO LINEA-REPORTE
062600     STRING 'DETENIDAS POR STOP-LOSS       : '
062700            WKS-MASK-CONTADOR DELIMITED BY SIZE INTO
062800            LINEA-REPORTE
062900     WRITE LINEA-REPORTE
063000     MOVE WKS-TASA-EFECTIVIDAD TO WKS-MASK-PCT
063100     MOVE SPACES TO LINEA-REPORTE
063200     STRING 'TASA DE EFECTIVIDAD           : '
063300            WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
063400     WRITE LINEA-REPORTE
063500     MOVE WKS-GANANCIA-PROM TO WKS-MASK-MONTO
063600     MOVE SPACES TO LINEA-REPORTE
063700     STRING 'GANANCIA PROMEDIO (THB)       : '
063800            WKS-MASK-MONTO DELIMITED BY SIZE INTO LINEA-REPORTE
063900     WRITE LINEA-REPORTE
064000     MOVE WKS-PERDIDA-PROM TO WKS-MASK-MONTO
064100     MOVE SPACES TO LINEA-REPORTE
064200     STRING 'PERDIDA PROMEDIO (THB)        : '
064300            WKS-MASK-MONTO DELIMITED BY SIZE INTO LINEA-REPORTE
064400     WRITE LINEA-REPORTE
064500     MOVE WKS-PNL-TOTAL TO WKS-MASK-MONTO
064600     MOVE SPACES TO LINEA-REPORTE
064700     STRING 'GANANCIA/PERDIDA NETA TOTAL   : '
064800            WKS-MASK-MONTO DELIMITED BY SIZE INTO LINEA-REPORTE
064900     WRITE LINEA-REPORTE
065000     MOVE SPACES TO LINEA-REPORTE
065100     IF WKS-FACTOR-INFINITO = 'S'
065200        STRING 'FACTOR DE GANANCIA            : INFINITO'
065300               DELIMITED BY SIZE INTO LINEA-REPORTE
065400     ELSE
065500        MOVE WKS-FACTOR-GANANCIA TO WKS-MASK-MONTO
065600        STRING 'FACTOR DE GANANCIA            : '
065700               WKS-MASK-MONTO DELIMITED BY SIZE INTO
065800               LINEA-REPORTE
065900     END-IF
066000     WRITE LINEA-REPORTE
066100     MOVE WKS-KELLY-FRACCION TO WKS-MASK-PCT
066200     MOVE SPACES TO LINEA-REPORTE
066300     STRING 'FRACCION DE KELLY (MEDIO-KELLY): '
066400            WKS-MASK-PCT DELIMITED BY SIZE INTO LINEA-REPORTE
066500     WRITE LINEA-REPORTE
066600     MOVE SPACES TO LINEA-REPORTE
066700     STRING 'ESTRATEGIA   TOTAL  GANADAS PERDIDAS  PNL'
066800            DELIMITED BY SIZE INTO LINEA-REPORTE
066900     WRITE LINEA-REPORTE
067000     PERFORM ESCRIBE-LINEA-ESTRATEGIA
067100             VARYING WKS-IX FROM 1 BY 1
067200             UNTIL WKS-IX > WKS-NUM-ESTRAT.
067300 ARMA-REPORTE-BITACORA-E. EXIT.
067400 ESCRIBE-LINEA-ESTRATEGIA SECTION.
067500     MOVE WKS-EST2-PNL (WKS-IX)      TO WKS-MASK-MONTO
067600     MOVE WKS-EST2-TOTAL (WKS-IX)    TO WKS-MASK-EST-TOTAL
067700     MOVE WKS-EST2-GANADAS (WKS-IX)  TO WKS-MASK-EST-GANADAS
067800     MOVE WKS-EST2-PERDIDAS (WKS-IX) TO WKS-MASK-EST-PERDIDAS
067900     MOVE SPACES TO LINEA-REPORTE
068000     STRING WKS-EST2-NOMBRE (WKS-IX)        ' '
068100            WKS-MASK-EST-TOTAL              ' '
068200            WKS-MASK-EST-GANADAS            ' '
068300            WKS-MASK-EST-PERDIDAS           ' '
068400            WKS-MASK-MONTO
068500            DELIMITED BY SIZE INTO LINEA-REPORTE
068600     WRITE LINEA-REPORTE.
068700 ESCRIBE-LINEA-ESTRATEGIA-E. EXIT.
068800 CIERRA-ARCHIVOS SECTION.
068900     CLOSE TBSOLBIT TBBITA1 TBBITA2 RPTBITA.
069000 CIERRA-ARCHIVOS-E. EXIT.
