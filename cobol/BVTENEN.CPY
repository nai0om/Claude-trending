000100******************************************************************
000200* FECHA       : 26/02/1991                                       *
000300* PROGRAMADOR : JULIO CESAR ESTRADA MONROY                       *
000400* APLICACION  : BOLSA                                            *
000500* PROGRAMA    : BVTENEN, COPY DE TENENCIAS DE CARTERA             *
000600* TIPO        : COPY                                             *
000700* DESCRIPCION : LAYOUT DEL MAESTRO DE TENENCIAS DE LA CARTERA.   *
000800*             : EL REGISTRO TIPO 'H' (ENCABEZADO) GUARDA EL      *
000900*             : SALDO DE CAJA Y EL TIPO 'D' (DETALLE) GUARDA     *
001000*             : LAS ACCIONES Y EL COSTO PROMEDIO POR SIMBOLO     *
001100* ARCHIVOS    : TBTENENC                                         *
001200* PROGRAMA(S) : CARTERA1, RIESGO1                                *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    BITACORA DE CAMBIOS                                         *
001600*    26/02/1991 JCEM REQ-0101 PRIMERA VERSION DEL LAYOUT         *
001700*    14/07/1997 JCEM REQ-0189 SE AGREGA REGISTRO ENCABEZADO DE   *
001800*                    CAJA REDEFINIENDO EL AREA DE DETALLE        *
001900*----------------------------------------------------------------*
002000 01  REG-TENENCI.
002100     05  TEN-TIPO-REGISTRO       PIC X(01).
002200         88  TEN-ENCABEZADO              VALUE 'H'.
002300         88  TEN-DETALLE                 VALUE 'D'.
002400     05  TEN-SIMBOLO             PIC X(08).
002500     05  TEN-DATOS-DETALLE.
002600         10  TEN-ACCIONES        PIC S9(09)V99.
002700         10  TEN-COSTO-PROM      PIC S9(07)V99.
002800     05  TEN-DATOS-ENCABEZADO REDEFINES TEN-DATOS-DETALLE.
002900         10  TEN-CASH-SALDO      PIC S9(11)V99.
003000         10  FILLER              PIC X(04).
003100     05  FILLER                  PIC X(20).
